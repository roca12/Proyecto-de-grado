000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OPA                                          *        
000040*  PROPOSITO :  MANTENCION DE ACTIVIDAD. VALIDA EL TIPO DE       *        
000050*               ACTIVIDAD CONTRA LA TABLA EN MEMORIA Y LA FINCA  *        
000060*               CONTRA SU MAESTRO. ALTA/BAJA/MODIF/LISTADO.      *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OPA.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1988-07-04.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1988-07-04 C. ARAVENA R.     AP-0018  VERSION INICIAL, SOLO AL*        
000210*  1991-04-22 L. FUENTES M.     AP-0040  SE AGREGA ACTUALIZACION *        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2003-09-08 M. SOTO V.        AP-0147  VALIDA TIPO DE ACTIVIDAD*        
000240*  2005-05-17 M. SOTO V.        AP-0162  FECHA INICIO NO PUEDE SE*        
000250*  2005-08-30 M. SOTO V.        AP-0164  TIPOACT.DAT PASA A LINE *        
000260*  2005-08-30 M. SOTO V.        AP-0164  QUE LO CREA APRCRE2     *        
000270******************************************************************        
000280 ENVIRONMENT DIVISION.                                                    
000290 CONFIGURATION SECTION.                                                   
000300 SPECIAL-NAMES.                                                           
000310     C01 IS TOP-OF-FORM.                                                  
000320 INPUT-OUTPUT SECTION.                                                    
000330 FILE-CONTROL.                                                            
000340     SELECT F-TIPOACT ASSIGN TO DISK                                      
000350         ORGANIZATION IS LINE SEQUENTIAL.                                 
000360     SELECT F-FINCA ASSIGN TO DISK                                        
000370         ORGANIZATION IS RELATIVE                                         
000380         ACCESS MODE IS DYNAMIC                                           
000390         RELATIVE KEY IS WS-REL-FINCA.                                    
000400     SELECT F-ACTIVIDAD ASSIGN TO DISK                                    
000410         ORGANIZATION IS RELATIVE                                         
000420         ACCESS MODE IS DYNAMIC                                           
000430         RELATIVE KEY IS WS-REL-ACTIVIDAD.                                
000440 DATA DIVISION.                                                           
000450 FILE SECTION.                                                            
000460 FD  F-TIPOACT                                                            
000470     LABEL RECORD IS STANDARD                                             
000480     VALUE OF FILE-ID "TIPOACT.DAT".                                      
000490 COPY APRTACT.                                                            
000500 FD  F-FINCA                                                              
000510     LABEL RECORD IS STANDARD                                             
000520     VALUE OF FILE-ID "FINCA.DAT".                                        
000530 COPY APRFINC.                                                            
000540 FD  F-ACTIVIDAD                                                          
000550     LABEL RECORD IS STANDARD                                             
000560     VALUE OF FILE-ID "ACTIVIDAD.DAT".                                    
000570 COPY APRACTV.                                                            
000580 WORKING-STORAGE SECTION.                                                 
000590*----------------------------------------------------------------*        
000600*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000610*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000620*----------------------------------------------------------------*        
000630 01  WS-FECHA-HOY.                                                        
000640     02  WS-FH-ANO                   PIC 9(04).                           
000650     02  WS-FH-MES                   PIC 9(02).                           
000660     02  WS-FH-DIA                   PIC 9(02).                           
000670 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000680     02  WS-FH-NUM                   PIC 9(08).                           
000690 01  WS-HORA-HOY.                                                         
000700     02  WS-HH-HOR                   PIC 9(02).                           
000710     02  WS-HH-MIN                   PIC 9(02).                           
000720     02  WS-HH-SEG                   PIC 9(02).                           
000730 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000740     02  WS-HH-NUM                   PIC 9(06).                           
000750 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000760 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000770     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000780 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000790 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000800 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000810     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000820*----------------------------------------------------------------*        
000830*  CLAVES RELATIVAS Y CAMPOS DE TRABAJO DE LA PANTALLA DE ALTA/  *        
000840*  ACTUALIZACION DE ACTIVIDAD.                                   *        
000850*----------------------------------------------------------------*        
000860 77  WS-REL-FINCA                    PIC 9(09) COMP.                      
000870 77  WS-REL-ACTIVIDAD                PIC 9(09) COMP.                      
000880 77  WS-ID-FINCA-NUEVO               PIC 9(09).                           
000890 77  WS-ID-TIPO-NUEVO                PIC 9(09).                           
000900 77  WS-FECHA-INICIO-NUEVA           PIC 9(08).                           
000910 77  WS-FECHA-FIN-NUEVA              PIC 9(08).                           
000920 77  WS-DESCRIPCION-NUEVA            PIC X(60).                           
000930 77  WS-ID-ACTIVIDAD-CLAVE           PIC 9(09).                           
000940 01  WS-OPCION-MENU                  PIC X(01).                           
000950     88  WS-OP-CREAR                 VALUE "1".                           
000960     88  WS-OP-ACTUALIZAR            VALUE "2".                           
000970     88  WS-OP-ELIMINAR              VALUE "3".                           
000980     88  WS-OP-LISTAR-FINCA          VALUE "4".                           
000990     88  WS-OP-SALIR-MENU            VALUE "5".                           
001000 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
001010 SCREEN SECTION.                                                          
001020 01  PANTALLA-PRINCIPAL                                                   
001030     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
001040     02  PANT-REFRESCO                                                    
001050         BLANK SCREEN                                                     
001060         REVERSE-VIDEO                                                    
001070         LINE 2 COL 25 VALUE "APROAFA - ACTIVIDADES".                     
001080 01  PANTALLA-MENU.                                                       
001090     02  FILLER LINE 6 COL 1                                              
001100         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001110     02  FILLER LINE 8  COL 1 VALUE "1  CREAR ACTIVIDAD".                 
001120     02  FILLER LINE 9  COL 1 VALUE "2  ACTUALIZAR ACTIVIDAD".            
001130     02  FILLER LINE 10 COL 1 VALUE "3  ELIMINAR ACTIVIDAD".              
001140     02  FILLER LINE 11 COL 1 VALUE "4  LISTAR POR FINCA".                
001150     02  FILLER LINE 12 COL 1 VALUE "5  VOLVER AL MENU PRINCIPAL".        
001160     02  FILLER LINE 14 COL 1 VALUE "INGRESE OPCION :".                   
001170 01  RESPUESTA-MENU.                                                      
001180     02  FILLER LINE 14 COL 18                                            
001190         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001200 01  PANTALLA-ACTIVIDAD.                                                  
001210     02  FILLER LINE 5 COL 1 VALUE "ID DE LA FINCA           :".          
001220     02  FILLER LINE 6 COL 1 VALUE "ID TIPO DE ACTIVIDAD     :".          
001230     02  FILLER LINE 7 COL 1 VALUE "FECHA INICIO (AAAAMMDD)  :".          
001240     02  FILLER LINE 8 COL 1 VALUE "FECHA FIN    (AAAAMMDD)  :".          
001250     02  FILLER LINE 9 COL 1 VALUE "DESCRIPCION              :".          
001260 01  DATOS-ACTIVIDAD.                                                     
001270     02  FILLER LINE 5 COL 29                                             
001280         PIC IS 9(09) USING WS-ID-FINCA-NUEVO REQUIRED AUTO.              
001290     02  FILLER LINE 6 COL 29                                             
001300         PIC IS 9(09) USING WS-ID-TIPO-NUEVO REQUIRED AUTO.               
001310     02  FILLER LINE 7 COL 29                                             
001320         PIC IS 9(08) USING WS-FECHA-INICIO-NUEVA REQUIRED AUTO.          
001330     02  FILLER LINE 8 COL 29                                             
001340         PIC IS 9(08) USING WS-FECHA-FIN-NUEVA REQUIRED AUTO.             
001350     02  FILLER LINE 9 COL 29                                             
001360         PIC IS X(60) USING WS-DESCRIPCION-NUEVA REQUIRED AUTO.           
001370 01  PANTALLA-CLAVE-ACTIVIDAD.                                            
001380     02  FILLER LINE 8 COL 1 VALUE "ID DE LA ACTIVIDAD :".                
001390 01  DATOS-CLAVE-ACTIVIDAD.                                               
001400     02  FILLER LINE 8 COL 22                                             
001410         PIC IS 9(09) USING WS-ID-ACTIVIDAD-CLAVE REQUIRED AUTO.          
001420 01  PANTALLA-FILTRO-FINCA.                                               
001430     02  FILLER LINE 8 COL 1 VALUE "ID DE LA FINCA A CONSULTAR :".        
001440 01  DATOS-FILTRO-FINCA.                                                  
001450     02  FILLER LINE 8 COL 30                                             
001460         PIC IS 9(09) USING WS-ID-FINCA-NUEVO REQUIRED AUTO.              
001470 01  FILA-ACTIVIDAD.                                                      
001480     02  FILLER LINE 10 COL 1 VALUE "ACTIVIDAD:".                         
001490     02  FILLER LINE 10 COL 12                                            
001500         PIC IS Z(8)9 USING ID-ACTIVIDAD.                                 
001510     02  FILLER LINE 10 COL 25 VALUE "TIPO:".                             
001520     02  FILLER LINE 10 COL 31                                            
001530         PIC IS Z(8)9 USING ID-TIPO-ACTIVIDAD.                            
001540     02  FILLER LINE 10 COL 44 VALUE "INICIO:".                           
001550     02  FILLER LINE 10 COL 52                                            
001560         PIC IS Z(7)9 USING FECHA-INICIO.                                 
001570     02  FILLER LINE 10 COL 62 VALUE "FIN:".                              
001580     02  FILLER LINE 10 COL 67                                            
001590         PIC IS Z(7)9 USING FECHA-FIN.                                    
001600 01  RESPUESTA-CONTINUAR.                                                 
001610     02  FILLER LINE 20 COL 1 VALUE "TECLA PARA SEGUIR...".               
001620     02  FILLER LINE 20 COL 22                                            
001630         PIC IS X USING WS-FIN-ARCHIVO.                                   
001640 LINKAGE SECTION.                                                         
001650*----------------------------------------------------------------*        
001660*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001670*----------------------------------------------------------------*        
001680 01  WS-FECHA-SISTEMA.                                                    
001690     02  FS-ANO                      PIC 9(04).                           
001700     02  FS-MES                      PIC 9(02).                           
001710     02  FS-DIA                      PIC 9(02).                           
001720     02  FS-HORA                     PIC 9(02).                           
001730     02  FS-MIN                      PIC 9(02).                           
001740     02  FS-SEG                      PIC 9(02).                           
001750 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001760 INICIO.                                                                  
001770     MOVE FS-ANO TO WS-FH-ANO.                                            
001780     MOVE FS-MES TO WS-FH-MES.                                            
001790     MOVE FS-DIA TO WS-FH-DIA.                                            
001800     MOVE FS-HORA TO WS-HH-HOR.                                           
001810     MOVE FS-MIN  TO WS-HH-MIN.                                           
001820     MOVE FS-SEG  TO WS-HH-SEG.                                           
001830     OPEN INPUT F-TIPOACT.                                                
001840     PERFORM 1000-CARGAR-TABLA-TIPOACT                                    
001850        THRU 1000-CARGAR-TABLA-TIPOACT-EXIT.                              
001860     CLOSE F-TIPOACT.                                                     
001870     OPEN INPUT F-FINCA.                                                  
001880     OPEN I-O F-ACTIVIDAD.                                                
001890 DESPLEGAR-MENU.                                                          
001900     DISPLAY PANTALLA-PRINCIPAL.                                          
001910     DISPLAY PANTALLA-MENU.                                               
001920     ACCEPT  RESPUESTA-MENU.                                              
001930     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4" AND "5"          
001940        GO TO DESPLEGAR-MENU                                              
001950     END-IF.                                                              
001960     IF WS-OP-SALIR-MENU                                                  
001970        GO TO VOLVER                                                      
001980     END-IF.                                                              
001990     IF WS-OP-ACTUALIZAR                                                  
002000        GO TO PEDIR-ACTUALIZAR                                            
002010     END-IF.                                                              
002020     IF WS-OP-ELIMINAR                                                    
002030        GO TO PEDIR-BAJA                                                  
002040     END-IF.                                                              
002050     IF WS-OP-LISTAR-FINCA                                                
002060        GO TO PEDIR-FILTRO-FINCA                                          
002070     END-IF.                                                              
002080*----------------------------------------------------------------*        
002090*  2000-CREAR-ACTIVIDAD THRU 2000-CREAR-ACTIVIDAD-EXIT           *        
002100*  PIDE LOS DATOS DE LA ACTIVIDAD, VALIDA EL TIPO Y LA FINCA, Y  *        
002110*  GRABA EL REGISTRO. LA FECHA DE INICIO NO PUEDE SER ANTERIOR   *        
002120*  A HOY (AP-0162).                                              *        
002130*----------------------------------------------------------------*        
002140 2000-CREAR-ACTIVIDAD.                                                    
002150     DISPLAY PANTALLA-PRINCIPAL.                                          
002160     DISPLAY PANTALLA-ACTIVIDAD.                                          
002170     ACCEPT  DATOS-ACTIVIDAD.                                             
002180     IF WS-FECHA-INICIO-NUEVA < WS-FH-NUM                                 
002190        GO TO MENSAJE-5                                                   
002200     END-IF.                                                              
002210     PERFORM 2010-VALIDAR-TIPO-ACTIVIDAD                                  
002220        THRU 2010-VALIDAR-TIPO-ACTIVIDAD-EXIT.                            
002230     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
002240     PERFORM 1000-FIJAR-CLAVE-ACTIVIDAD                                   
002250        THRU 1000-FIJAR-CLAVE-ACTIVIDAD-EXIT.                             
002260     MOVE WS-CLAVE-NUEVA          TO ID-ACTIVIDAD.                        
002270     MOVE WS-ID-FINCA-NUEVO       TO ID-FINCA.                            
002280     MOVE WS-ID-TIPO-NUEVO        TO ID-TIPO-ACTIVIDAD.                   
002290     MOVE WS-FECHA-INICIO-NUEVA   TO FECHA-INICIO.                        
002300     MOVE WS-FECHA-FIN-NUEVA      TO FECHA-FIN.                           
002310     MOVE WS-DESCRIPCION-NUEVA    TO DESCRIPCION.                         
002320     WRITE REG-ACTIVIDAD INVALID KEY GO TO MENSAJE-1.                     
002330     GO TO DESPLEGAR-MENU.                                                
002340 2000-CREAR-ACTIVIDAD-EXIT.                                               
002350     EXIT.                                                                
002360*----------------------------------------------------------------*        
002370*  2010-VALIDAR-TIPO-ACTIVIDAD THRU -EXIT                        *        
002380*  BUSCA EL TIPO DE ACTIVIDAD EN LA TABLA EN MEMORIA CON SEARCH  *        
002390*  ALL. SI NO ESTA, RECHAZA LA OPERACION.                        *        
002400*----------------------------------------------------------------*        
002410 2010-VALIDAR-TIPO-ACTIVIDAD.                                             
002420     SEARCH ALL APR-FILA-TIPOACT                                          
002430         AT END GO TO MENSAJE-2                                           
002440         WHEN APR-TA-ID (APR-TA-IDX) = WS-ID-TIPO-NUEVO                   
002450             CONTINUE                                                     
002460     END-SEARCH.                                                          
002470 2010-VALIDAR-TIPO-ACTIVIDAD-EXIT.                                        
002480     EXIT.                                                                
002490*----------------------------------------------------------------*        
002500*  2100-RESOLVER-FINCA THRU -EXIT                                *        
002510*  VALIDA QUE LA FINCA INFORMADA EXISTA EN EL MAESTRO DE FINCA.  *        
002520*----------------------------------------------------------------*        
002530 2100-RESOLVER-FINCA.                                                     
002540     MOVE WS-ID-FINCA-NUEVO TO WS-REL-FINCA.                              
002550     READ F-FINCA INVALID KEY GO TO MENSAJE-3.                            
002560 2100-RESOLVER-FINCA-EXIT.                                                
002570     EXIT.                                                                
002580*----------------------------------------------------------------*        
002590*  1000-FIJAR-CLAVE-ACTIVIDAD THRU -EXIT                         *        
002600*  CUENTA LAS ACTIVIDADES YA GRABADAS PARA ARMAR EL PROXIMO ID.  *        
002610*----------------------------------------------------------------*        
002620 1000-FIJAR-CLAVE-ACTIVIDAD.                                              
002630     MOVE ZERO TO WS-CONTADOR-REG.                                        
002640     MOVE 1    TO WS-REL-ACTIVIDAD.                                       
002650 1000-CONTAR-ACTIVIDAD.                                                   
002660     READ F-ACTIVIDAD NEXT RECORD                                         
002670         AT END GO TO 1000-FIJAR-CLAVE-ACTIVIDAD-EXIT.                    
002680     ADD 1 TO WS-CONTADOR-REG.                                            
002690     GO TO 1000-CONTAR-ACTIVIDAD.                                         
002700 1000-FIJAR-CLAVE-ACTIVIDAD-EXIT.                                         
002710     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002720     EXIT.                                                                
002730 PEDIR-ACTUALIZAR.                                                        
002740     DISPLAY PANTALLA-PRINCIPAL.                                          
002750     DISPLAY PANTALLA-CLAVE-ACTIVIDAD.                                    
002760     ACCEPT  DATOS-CLAVE-ACTIVIDAD.                                       
002770     MOVE WS-ID-ACTIVIDAD-CLAVE TO WS-REL-ACTIVIDAD.                      
002780     READ F-ACTIVIDAD                                                     
002790         INVALID KEY GO TO MENSAJE-4                                      
002800     END-READ.                                                            
002810     DISPLAY PANTALLA-ACTIVIDAD.                                          
002820     ACCEPT  DATOS-ACTIVIDAD.                                             
002830     PERFORM 2010-VALIDAR-TIPO-ACTIVIDAD                                  
002840        THRU 2010-VALIDAR-TIPO-ACTIVIDAD-EXIT.                            
002850     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
002860     MOVE WS-ID-FINCA-NUEVO       TO ID-FINCA.                            
002870     MOVE WS-ID-TIPO-NUEVO        TO ID-TIPO-ACTIVIDAD.                   
002880     MOVE WS-FECHA-INICIO-NUEVA   TO FECHA-INICIO.                        
002890     MOVE WS-FECHA-FIN-NUEVA      TO FECHA-FIN.                           
002900     MOVE WS-DESCRIPCION-NUEVA    TO DESCRIPCION.                         
002910     MOVE WS-ID-ACTIVIDAD-CLAVE TO WS-REL-ACTIVIDAD.                      
002920     REWRITE REG-ACTIVIDAD INVALID KEY GO TO MENSAJE-1.                   
002930     GO TO DESPLEGAR-MENU.                                                
002940 PEDIR-BAJA.                                                              
002950     DISPLAY PANTALLA-PRINCIPAL.                                          
002960     DISPLAY PANTALLA-CLAVE-ACTIVIDAD.                                    
002970     ACCEPT  DATOS-CLAVE-ACTIVIDAD.                                       
002980     MOVE WS-ID-ACTIVIDAD-CLAVE TO WS-REL-ACTIVIDAD.                      
002990     READ F-ACTIVIDAD                                                     
003000         INVALID KEY GO TO MENSAJE-4                                      
003010     END-READ.                                                            
003020     DELETE F-ACTIVIDAD INVALID KEY GO TO MENSAJE-4.                      
003030     GO TO DESPLEGAR-MENU.                                                
003040 PEDIR-FILTRO-FINCA.                                                      
003050     DISPLAY PANTALLA-PRINCIPAL.                                          
003060     DISPLAY PANTALLA-FILTRO-FINCA.                                       
003070     ACCEPT  DATOS-FILTRO-FINCA.                                          
003080     MOVE 1 TO WS-REL-ACTIVIDAD.                                          
003090     PERFORM 3000-LISTAR-POR-FINCA                                        
003100        THRU 3000-LISTAR-POR-FINCA-EXIT.                                  
003110     GO TO DESPLEGAR-MENU.                                                
003120*----------------------------------------------------------------*        
003130*  3000-LISTAR-POR-FINCA THRU -EXIT                              *        
003140*  RECORRE LAS ACTIVIDADES Y MUESTRA LAS QUE PERTENECEN A LA     *        
003150*  FINCA INDICADA EN PANTALLA.                                   *        
003160*----------------------------------------------------------------*        
003170 3000-LISTAR-POR-FINCA.                                                   
003180     DISPLAY PANTALLA-PRINCIPAL.                                          
003190 3000-LEER-ACTIVIDAD.                                                     
003200     READ F-ACTIVIDAD NEXT RECORD                                         
003210         AT END GO TO 3000-LISTAR-POR-FINCA-EXIT.                         
003220     IF ID-FINCA = WS-ID-FINCA-NUEVO                                      
003230        DISPLAY FILA-ACTIVIDAD                                            
003240        ACCEPT  RESPUESTA-CONTINUAR                                       
003250     END-IF.                                                              
003260     GO TO 3000-LEER-ACTIVIDAD.                                           
003270 3000-LISTAR-POR-FINCA-EXIT.                                              
003280     EXIT.                                                                
003290 VOLVER.                                                                  
003300     CLOSE F-FINCA F-ACTIVIDAD.                                           
003310     GOBACK.                                                              
003320*----------------------------------------------------------------*        
003330*  1000-CARGAR-TABLA-TIPOACT THRU -EXIT                          *        
003340*  CARGA LA TABLA EN MEMORIA LEYENDO TIPOACT.DAT DE CORRIDO      *        
003350*  (AP-0164: ARCHIVO LINE SEQUENTIAL, IGUAL QUE LO CREA APRCRE2).*        
003360*----------------------------------------------------------------*        
003370 1000-CARGAR-TABLA-TIPOACT.                                               
003380     MOVE ZERO TO APR-TOTAL-TIPOACT.                                      
003390 1000-LEER-TIPOACT.                                                       
003400     READ F-TIPOACT NEXT RECORD                                           
003410         AT END GO TO 1000-CARGAR-TABLA-TIPOACT-EXIT.                     
003420     ADD 1 TO APR-TOTAL-TIPOACT.                                          
003430     MOVE ID-TIPO-ACTIVIDAD                                               
003440         TO APR-TA-ID (APR-TOTAL-TIPOACT).                                
003450     MOVE NOMBRE TO APR-TA-NOMBRE (APR-TOTAL-TIPOACT).                    
003460     GO TO 1000-LEER-TIPOACT.                                             
003470 1000-CARGAR-TABLA-TIPOACT-EXIT.                                          
003480     EXIT.                                                                
003490 MENSAJES.                                                                
003500 MENSAJE-1.                                                               
003510     DISPLAY " " LINE 1 ERASE.                                            
003520     DISPLAY "NO SE PUDO GRABAR LA ACTIVIDAD" LINE 4 COL 1.               
003530     GO TO DESPLEGAR-MENU.                                                
003540 MENSAJE-2.                                                               
003550     DISPLAY " " LINE 1 ERASE.                                            
003560     DISPLAY "EL TIPO DE ACTIVIDAD NO EXISTE" LINE 4 COL 1.               
003570     GO TO DESPLEGAR-MENU.                                                
003580 MENSAJE-3.                                                               
003590     DISPLAY " " LINE 1 ERASE.                                            
003600     DISPLAY "LA FINCA NO EXISTE" LINE 4 COL 1.                           
003610     GO TO DESPLEGAR-MENU.                                                
003620 MENSAJE-4.                                                               
003630     DISPLAY " " LINE 1 ERASE.                                            
003640     DISPLAY "LA ACTIVIDAD NO EXISTE" LINE 4 COL 1.                       
003650     GO TO DESPLEGAR-MENU.                                                
003660 MENSAJE-5.                                                               
003670     DISPLAY " " LINE 1 ERASE.                                            
003680     DISPLAY "FECHA INICIO ANTERIOR A HOY" LINE 4 COL 1.                  
003690     GO TO DESPLEGAR-MENU.                                                
