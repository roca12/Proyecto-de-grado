000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP8                                          *        
000040*  PROPOSITO :  MANTENCION DEL ROL DE EMPLEADO. BUSCA O CREA LA  *        
000050*               PERSONA POR NUMERO DE IDENTIFICACION, VALIDA LA  *        
000060*               FINCA Y GRABA/ACTUALIZA/ELIMINA EL ROL EMPLEADO. *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP8.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1988-06-14.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1988-06-14 C. ARAVENA R.     AP-0013  VERSION INICIAL, SOLO AL*        
000210*  1991-02-08 L. FUENTES M.     AP-0031  SE AGREGA ACTUALIZACION *        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2003-09-08 M. SOTO V.        AP-0145  VALIDA FINCA CONTRA MAES*        
000240******************************************************************        
000250 ENVIRONMENT DIVISION.                                                    
000260 CONFIGURATION SECTION.                                                   
000270 SPECIAL-NAMES.                                                           
000280     C01 IS TOP-OF-FORM.                                                  
000290 INPUT-OUTPUT SECTION.                                                    
000300 FILE-CONTROL.                                                            
000310     SELECT F-PERSONA ASSIGN TO DISK                                      
000320         ORGANIZATION IS RELATIVE                                         
000330         ACCESS MODE IS DYNAMIC                                           
000340         RELATIVE KEY IS WS-REL-PERSONA.                                  
000350     SELECT F-FINCA ASSIGN TO DISK                                        
000360         ORGANIZATION IS RELATIVE                                         
000370         ACCESS MODE IS DYNAMIC                                           
000380         RELATIVE KEY IS WS-REL-FINCA.                                    
000390     SELECT F-EMPLEADO ASSIGN TO DISK                                     
000400         ORGANIZATION IS RELATIVE                                         
000410         ACCESS MODE IS DYNAMIC                                           
000420         RELATIVE KEY IS WS-REL-EMPLEADO.                                 
000430 DATA DIVISION.                                                           
000440 FILE SECTION.                                                            
000450 FD  F-PERSONA                                                            
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "PERSONA.DAT".                                      
000480 COPY APRPERS.                                                            
000490 FD  F-FINCA                                                              
000500     LABEL RECORD IS STANDARD                                             
000510     VALUE OF FILE-ID "FINCA.DAT".                                        
000520 COPY APRFINC.                                                            
000530 FD  F-EMPLEADO                                                           
000540     LABEL RECORD IS STANDARD                                             
000550     VALUE OF FILE-ID "EMPLEADO.DAT".                                     
000560 COPY APREMPL.                                                            
000570 WORKING-STORAGE SECTION.                                                 
000580*----------------------------------------------------------------*        
000590*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000600*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000610*----------------------------------------------------------------*        
000620 01  WS-FECHA-HOY.                                                        
000630     02  WS-FH-ANO                   PIC 9(04).                           
000640     02  WS-FH-MES                   PIC 9(02).                           
000650     02  WS-FH-DIA                   PIC 9(02).                           
000660 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000670     02  WS-FH-NUM                   PIC 9(08).                           
000680 01  WS-HORA-HOY.                                                         
000690     02  WS-HH-HOR                   PIC 9(02).                           
000700     02  WS-HH-MIN                   PIC 9(02).                           
000710     02  WS-HH-SEG                   PIC 9(02).                           
000720 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000730     02  WS-HH-NUM                   PIC 9(06).                           
000740 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000750 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000760     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000770 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000780 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000790 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000800     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000810*----------------------------------------------------------------*        
000820*  CLAVES RELATIVAS Y CAMPOS DE TRABAJO DE LA PANTALLA DE ALTA/  *        
000830*  ACTUALIZACION DE EMPLEADO.                                    *        
000840*----------------------------------------------------------------*        
000850 77  WS-REL-PERSONA                  PIC 9(09) COMP.                      
000860 77  WS-REL-FINCA                    PIC 9(09) COMP.                      
000870 77  WS-REL-EMPLEADO                 PIC 9(09) COMP.                      
000880 77  WS-ID-PERSONA                   PIC 9(09) COMP.                      
000890 77  WS-NOMBRE-NUEVO                 PIC X(50).                           
000900 77  WS-APELLIDO-NUEVO               PIC X(50).                           
000910 77  WS-TIPO-ID-NUEVO                PIC 9(02).                           
000920 77  WS-NUMERO-ID-NUEVO              PIC X(20).                           
000930 77  WS-EMAIL-NUEVO                  PIC X(100).                          
000940 77  WS-TELEFONO-NUEVO               PIC X(20).                           
000950 77  WS-DIRECCION-NUEVA              PIC X(100).                          
000960 77  WS-ID-FINCA-NUEVO               PIC 9(09).                           
000970 77  WS-CARGO-NUEVO                  PIC X(50).                           
000980 77  WS-SALARIO-NUEVO                PIC S9(8)V9(2).                      
000990 77  WS-FECHA-CONTRAT-NUEVA          PIC 9(08).                           
001000 77  WS-ID-EMPLEADO-CLAVE            PIC 9(09).                           
001010 01  WS-OPCION-MENU                  PIC X(01).                           
001020     88  WS-OP-CREAR                 VALUE "1".                           
001030     88  WS-OP-ACTUALIZAR            VALUE "2".                           
001040     88  WS-OP-ELIMINAR              VALUE "3".                           
001050     88  WS-OP-SALIR-MENU            VALUE "4".                           
001060 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
001070 SCREEN SECTION.                                                          
001080 01  PANTALLA-PRINCIPAL                                                   
001090     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
001100     02  PANT-REFRESCO                                                    
001110         BLANK SCREEN                                                     
001120         REVERSE-VIDEO                                                    
001130         LINE 2 COL 25 VALUE "APROAFA - EMPLEADOS".                       
001140 01  PANTALLA-MENU.                                                       
001150     02  FILLER LINE 6 COL 1                                              
001160         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001170     02  FILLER LINE 8  COL 1 VALUE "1  CREAR EMPLEADO".                  
001180     02  FILLER LINE 9  COL 1 VALUE "2  ACTUALIZAR EMPLEADO".             
001190     02  FILLER LINE 10 COL 1 VALUE "3  ELIMINAR EMPLEADO".               
001200     02  FILLER LINE 11 COL 1 VALUE "4  VOLVER AL MENU PRINCIPAL".        
001210     02  FILLER LINE 13 COL 1 VALUE "INGRESE OPCION :".                   
001220 01  RESPUESTA-MENU.                                                      
001230     02  FILLER LINE 13 COL 18                                            
001240         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001250 01  PANTALLA-PERSONA.                                                    
001260     02  FILLER LINE 5  COL 1 VALUE "NOMBRE               :".             
001270     02  FILLER LINE 6  COL 1 VALUE "APELLIDO             :".             
001280     02  FILLER LINE 7  COL 1 VALUE "TIPO DE IDENTIFICACION:".            
001290     02  FILLER LINE 8  COL 1 VALUE "NUMERO IDENTIFICACION:".             
001300     02  FILLER LINE 9  COL 1 VALUE "EMAIL                :".             
001310     02  FILLER LINE 10 COL 1 VALUE "TELEFONO             :".             
001320     02  FILLER LINE 11 COL 1 VALUE "DIRECCION            :".             
001330     02  FILLER LINE 12 COL 1 VALUE "ID DE LA FINCA       :".             
001340 01  DATOS-PERSONA.                                                       
001350     02  FILLER LINE 5  COL 24                                            
001360         PIC IS X(50) USING WS-NOMBRE-NUEVO REQUIRED AUTO.                
001370     02  FILLER LINE 6  COL 24                                            
001380         PIC IS X(50) USING WS-APELLIDO-NUEVO REQUIRED AUTO.              
001390     02  FILLER LINE 7  COL 24                                            
001400         PIC IS 9(02) USING WS-TIPO-ID-NUEVO REQUIRED AUTO.               
001410     02  FILLER LINE 8  COL 24                                            
001420         PIC IS X(20) USING WS-NUMERO-ID-NUEVO REQUIRED AUTO.             
001430     02  FILLER LINE 9  COL 24                                            
001440         PIC IS X(40) USING WS-EMAIL-NUEVO REQUIRED AUTO.                 
001450     02  FILLER LINE 10 COL 24                                            
001460         PIC IS X(20) USING WS-TELEFONO-NUEVO REQUIRED AUTO.              
001470     02  FILLER LINE 11 COL 24                                            
001480         PIC IS X(40) USING WS-DIRECCION-NUEVA REQUIRED AUTO.             
001490     02  FILLER LINE 12 COL 24                                            
001500         PIC IS 9(09) USING WS-ID-FINCA-NUEVO REQUIRED AUTO.              
001510 01  PANTALLA-EMPLEADO.                                                   
001520     02  FILLER LINE 14 COL 1 VALUE "CARGO                    :".         
001530     02  FILLER LINE 15 COL 1 VALUE "SALARIO                  :".         
001540     02  FILLER LINE 16 COL 1 VALUE "FECHA CONTRATO (AAAAMMDD):".         
001550 01  DATOS-EMPLEADO.                                                      
001560     02  FILLER LINE 14 COL 29                                            
001570         PIC IS X(30) USING WS-CARGO-NUEVO REQUIRED AUTO.                 
001580     02  FILLER LINE 15 COL 29                                            
001590         PIC IS -(7)9.99 USING WS-SALARIO-NUEVO REQUIRED AUTO.            
001600     02  FILLER LINE 16 COL 29                                            
001610         PIC IS 9(08) USING WS-FECHA-CONTRAT-NUEVA REQUIRED AUTO.         
001620 01  PANTALLA-CLAVE-EMPLEADO.                                             
001630     02  FILLER LINE 8 COL 1 VALUE "ID DEL EMPLEADO :".                   
001640 01  DATOS-CLAVE-EMPLEADO.                                                
001650     02  FILLER LINE 8 COL 19                                             
001660         PIC IS 9(09) USING WS-ID-EMPLEADO-CLAVE REQUIRED AUTO.           
001670 LINKAGE SECTION.                                                         
001680*----------------------------------------------------------------*        
001690*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001700*----------------------------------------------------------------*        
001710 01  WS-FECHA-SISTEMA.                                                    
001720     02  FS-ANO                      PIC 9(04).                           
001730     02  FS-MES                      PIC 9(02).                           
001740     02  FS-DIA                      PIC 9(02).                           
001750     02  FS-HORA                     PIC 9(02).                           
001760     02  FS-MIN                      PIC 9(02).                           
001770     02  FS-SEG                      PIC 9(02).                           
001780 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001790 INICIO.                                                                  
001800     MOVE FS-ANO TO WS-FH-ANO.                                            
001810     MOVE FS-MES TO WS-FH-MES.                                            
001820     MOVE FS-DIA TO WS-FH-DIA.                                            
001830     MOVE FS-HORA TO WS-HH-HOR.                                           
001840     MOVE FS-MIN  TO WS-HH-MIN.                                           
001850     MOVE FS-SEG  TO WS-HH-SEG.                                           
001860     OPEN I-O F-PERSONA.                                                  
001870     OPEN INPUT F-FINCA.                                                  
001880     OPEN I-O F-EMPLEADO.                                                 
001890 DESPLEGAR-MENU.                                                          
001900     DISPLAY PANTALLA-PRINCIPAL.                                          
001910     DISPLAY PANTALLA-MENU.                                               
001920     ACCEPT  RESPUESTA-MENU.                                              
001930     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4"                  
001940        GO TO DESPLEGAR-MENU                                              
001950     END-IF.                                                              
001960     IF WS-OP-SALIR-MENU                                                  
001970        GO TO VOLVER                                                      
001980     END-IF.                                                              
001990     IF WS-OP-ACTUALIZAR                                                  
002000        GO TO PEDIR-ACTUALIZAR                                            
002010     END-IF.                                                              
002020     IF WS-OP-ELIMINAR                                                    
002030        GO TO PEDIR-BAJA                                                  
002040     END-IF.                                                              
002050*----------------------------------------------------------------*        
002060*  2000-CREAR-EMPLEADO THRU 2000-CREAR-EMPLEADO-EXIT             *        
002070*  PIDE LOS DATOS DE PERSONA Y DE EMPLEADO, RESUELVE LA PERSONA  *        
002080*  (CREA SI NO EXISTE POR NUMERO-IDENTIFICACION), VALIDA LA      *        
002090*  FINCA Y GRABA EL ROL DE EMPLEADO.                             *        
002100*----------------------------------------------------------------*        
002110 2000-CREAR-EMPLEADO.                                                     
002120     DISPLAY PANTALLA-PRINCIPAL.                                          
002130     DISPLAY PANTALLA-PERSONA.                                            
002140     DISPLAY PANTALLA-EMPLEADO.                                           
002150     ACCEPT  DATOS-PERSONA.                                               
002160     ACCEPT  DATOS-EMPLEADO.                                              
002170     PERFORM 2010-RESOLVER-PERSONA                                        
002180        THRU 2010-RESOLVER-PERSONA-EXIT.                                  
002190     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
002200     PERFORM 2200-GRABAR-ROL THRU 2200-GRABAR-ROL-EXIT.                   
002210     GO TO DESPLEGAR-MENU.                                                
002220 2000-CREAR-EMPLEADO-EXIT.                                                
002230     EXIT.                                                                
002240*----------------------------------------------------------------*        
002250*  2010-RESOLVER-PERSONA THRU -EXIT                              *        
002260*  BUSCA LA PERSONA POR NUMERO-IDENTIFICACION; SI NO EXISTE LA   *        
002270*  CREA. DEJA LA CLAVE RESUELTA EN WS-ID-PERSONA.                *        
002280*----------------------------------------------------------------*        
002290 2010-RESOLVER-PERSONA.                                                   
002300     MOVE 1    TO WS-REL-PERSONA.                                         
002310     MOVE ZERO TO WS-CONTADOR-REG.                                        
002320 2010-BUSCAR-PERSONA.                                                     
002330     READ F-PERSONA NEXT RECORD                                           
002340         AT END GO TO 2010-CREAR-PERSONA-NUEVA.                           
002350     ADD 1 TO WS-CONTADOR-REG.                                            
002360     IF NUMERO-IDENTIFICACION = WS-NUMERO-ID-NUEVO                        
002370        MOVE ID-PERSONA OF REG-PERSONA TO WS-ID-PERSONA                   
002380        GO TO 2010-RESOLVER-PERSONA-EXIT                                  
002390     END-IF.                                                              
002400     GO TO 2010-BUSCAR-PERSONA.                                           
002410 2010-CREAR-PERSONA-NUEVA.                                                
002420     ADD 1 TO WS-CONTADOR-REG GIVING WS-ID-PERSONA.                       
002430     MOVE WS-ID-PERSONA      TO ID-PERSONA OF REG-PERSONA.                
002440     MOVE WS-NOMBRE-NUEVO    TO NOMBRE OF REG-PERSONA.                    
002450     MOVE WS-APELLIDO-NUEVO  TO APELLIDO.                                 
002460     MOVE WS-TIPO-ID-NUEVO   TO TIPO-ID.                                  
002470     MOVE WS-NUMERO-ID-NUEVO TO NUMERO-IDENTIFICACION.                    
002480     MOVE WS-EMAIL-NUEVO     TO EMAIL.                                    
002490     MOVE WS-TELEFONO-NUEVO  TO TELEFONO.                                 
002500     MOVE WS-DIRECCION-NUEVA TO DIRECCION.                                
002510     WRITE REG-PERSONA INVALID KEY GO TO MENSAJE-1.                       
002520 2010-RESOLVER-PERSONA-EXIT.                                              
002530     EXIT.                                                                
002540*----------------------------------------------------------------*        
002550*  2100-RESOLVER-FINCA THRU -EXIT                                *        
002560*  VALIDA QUE LA FINCA INFORMADA EXISTA EN EL MAESTRO DE FINCA.  *        
002570*----------------------------------------------------------------*        
002580 2100-RESOLVER-FINCA.                                                     
002590     MOVE WS-ID-FINCA-NUEVO TO WS-REL-FINCA.                              
002600     READ F-FINCA INVALID KEY GO TO MENSAJE-2.                            
002610 2100-RESOLVER-FINCA-EXIT.                                                
002620     EXIT.                                                                
002630*----------------------------------------------------------------*        
002640*  2200-GRABAR-ROL THRU -EXIT                                    *        
002650*  ARMA Y GRABA EL REGISTRO DE EMPLEADO LIGADO A LA PERSONA Y A  *        
002660*  LA FINCA YA RESUELTAS.                                        *        
002670*----------------------------------------------------------------*        
002680 2200-GRABAR-ROL.                                                         
002690     PERFORM 1000-FIJAR-CLAVE-EMPLEADO                                    
002700        THRU 1000-FIJAR-CLAVE-EMPLEADO-EXIT.                              
002710     MOVE WS-CLAVE-NUEVA      TO ID-EMPLEADO.                             
002720     MOVE WS-ID-PERSONA       TO ID-PERSONA OF REG-EMPLEADO.              
002730     MOVE WS-ID-FINCA-NUEVO   TO ID-FINCA OF REG-EMPLEADO.                
002740     MOVE WS-CARGO-NUEVO      TO CARGO.                                   
002750     MOVE WS-SALARIO-NUEVO    TO SALARIO.                                 
002760     MOVE WS-FECHA-CONTRAT-NUEVA TO FECHA-CONTRATACION.                   
002770     WRITE REG-EMPLEADO INVALID KEY GO TO MENSAJE-1.                      
002780 2200-GRABAR-ROL-EXIT.                                                    
002790     EXIT.                                                                
002800*----------------------------------------------------------------*        
002810*  1000-FIJAR-CLAVE-EMPLEADO THRU -EXIT                          *        
002820*  CUENTA LOS EMPLEADOS YA GRABADOS PARA ARMAR EL PROXIMO ID.    *        
002830*----------------------------------------------------------------*        
002840 1000-FIJAR-CLAVE-EMPLEADO.                                               
002850     MOVE ZERO TO WS-CONTADOR-REG.                                        
002860     MOVE 1    TO WS-REL-EMPLEADO.                                        
002870 1000-CONTAR-EMPLEADO.                                                    
002880     READ F-EMPLEADO NEXT RECORD                                          
002890         AT END GO TO 1000-FIJAR-CLAVE-EMPLEADO-EXIT.                     
002900     ADD 1 TO WS-CONTADOR-REG.                                            
002910     GO TO 1000-CONTAR-EMPLEADO.                                          
002920 1000-FIJAR-CLAVE-EMPLEADO-EXIT.                                          
002930     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002940     EXIT.                                                                
002950 PEDIR-ACTUALIZAR.                                                        
002960     DISPLAY PANTALLA-PRINCIPAL.                                          
002970     DISPLAY PANTALLA-CLAVE-EMPLEADO.                                     
002980     ACCEPT  DATOS-CLAVE-EMPLEADO.                                        
002990     MOVE WS-ID-EMPLEADO-CLAVE TO WS-REL-EMPLEADO.                        
003000     READ F-EMPLEADO                                                      
003010         INVALID KEY GO TO MENSAJE-3                                      
003020     END-READ.                                                            
003030     DISPLAY PANTALLA-PERSONA.                                            
003040     DISPLAY PANTALLA-EMPLEADO.                                           
003050     ACCEPT  DATOS-PERSONA.                                               
003060     ACCEPT  DATOS-EMPLEADO.                                              
003070     MOVE ID-PERSONA OF REG-EMPLEADO TO WS-REL-PERSONA.                   
003080     READ F-PERSONA                                                       
003090         INVALID KEY GO TO MENSAJE-1                                      
003100     END-READ.                                                            
003110     MOVE WS-NOMBRE-NUEVO    TO NOMBRE OF REG-PERSONA.                    
003120     MOVE WS-APELLIDO-NUEVO  TO APELLIDO.                                 
003130     MOVE WS-TIPO-ID-NUEVO   TO TIPO-ID.                                  
003140     MOVE WS-NUMERO-ID-NUEVO TO NUMERO-IDENTIFICACION.                    
003150     MOVE WS-EMAIL-NUEVO     TO EMAIL.                                    
003160     MOVE WS-TELEFONO-NUEVO  TO TELEFONO.                                 
003170     MOVE WS-DIRECCION-NUEVA TO DIRECCION.                                
003180     REWRITE REG-PERSONA INVALID KEY GO TO MENSAJE-1.                     
003190     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
003200     MOVE WS-ID-EMPLEADO-CLAVE    TO ID-EMPLEADO.                         
003210     MOVE ID-PERSONA OF REG-PERSONA TO ID-PERSONA OF REG-EMPLEADO.        
003220     MOVE WS-ID-FINCA-NUEVO       TO ID-FINCA OF REG-EMPLEADO.            
003230     MOVE WS-CARGO-NUEVO          TO CARGO.                               
003240     MOVE WS-SALARIO-NUEVO        TO SALARIO.                             
003250     MOVE WS-FECHA-CONTRAT-NUEVA  TO FECHA-CONTRATACION.                  
003260     MOVE WS-ID-EMPLEADO-CLAVE TO WS-REL-EMPLEADO.                        
003270     REWRITE REG-EMPLEADO INVALID KEY GO TO MENSAJE-1.                    
003280     GO TO DESPLEGAR-MENU.                                                
003290 PEDIR-BAJA.                                                              
003300     DISPLAY PANTALLA-PRINCIPAL.                                          
003310     DISPLAY PANTALLA-CLAVE-EMPLEADO.                                     
003320     ACCEPT  DATOS-CLAVE-EMPLEADO.                                        
003330     MOVE WS-ID-EMPLEADO-CLAVE TO WS-REL-EMPLEADO.                        
003340     READ F-EMPLEADO                                                      
003350         INVALID KEY GO TO MENSAJE-3                                      
003360     END-READ.                                                            
003370     DELETE F-EMPLEADO INVALID KEY GO TO MENSAJE-3.                       
003380     GO TO DESPLEGAR-MENU.                                                
003390 VOLVER.                                                                  
003400     CLOSE F-PERSONA F-FINCA F-EMPLEADO.                                  
003410     GOBACK.                                                              
003420 MENSAJES.                                                                
003430 MENSAJE-1.                                                               
003440     DISPLAY " " LINE 1 ERASE.                                            
003450     DISPLAY "NO SE PUDO GRABAR LA PERSONA" LINE 4 COL 1.                 
003460     GO TO DESPLEGAR-MENU.                                                
003470 MENSAJE-2.                                                               
003480     DISPLAY " " LINE 1 ERASE.                                            
003490     DISPLAY "LA FINCA NO EXISTE" LINE 4 COL 1.                           
003500     GO TO DESPLEGAR-MENU.                                                
003510 MENSAJE-3.                                                               
003520     DISPLAY " " LINE 1 ERASE.                                            
003530     DISPLAY "EL EMPLEADO NO EXISTE" LINE 4 COL 1.                        
003540     GO TO DESPLEGAR-MENU.                                                
