000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP3                                          *        
000040*  PROPOSITO :  MANTENCION DE LA FICHA DE INSUMO (ALTA Y BAJA),  *        
000050*               CONSULTA (LISTADO GENERAL Y FILTRO POR STOCK     *        
000060*               BAJO) Y POSTEO DE CONSUMO CON HISTORIAL DE USO.  *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP3.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1987-02-24.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1987-02-24 C. ARAVENA R.     AP-0006  VERSION INICIAL, SOLO LI*        
000210*  1989-07-10 C. ARAVENA R.     AP-0016  SE AGREGA FILTRO DE STOC*        
000220*  1992-04-02 L. FUENTES M.     AP-0044  SE AGREGA CONSUMO CON HI*        
000230*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000240*  2004-02-09 M. SOTO V.        AP-0151  TOPE: NO SE ACEPTA CONSU*        
000250*  2005-03-21 M. SOTO V.        AP-0160  SE AGREGA ALTA Y BAJA DE*        
000260******************************************************************        
000270 ENVIRONMENT DIVISION.                                                    
000280 CONFIGURATION SECTION.                                                   
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM.                                                  
000310 INPUT-OUTPUT SECTION.                                                    
000320 FILE-CONTROL.                                                            
000330     SELECT F-INSUMO    ASSIGN TO DISK                                    
000340         ORGANIZATION IS RELATIVE                                         
000350         ACCESS MODE IS DYNAMIC                                           
000360         RELATIVE KEY IS WS-REL-INSUMO.                                   
000370     SELECT F-HISTORIAL ASSIGN TO DISK                                    
000380         ORGANIZATION IS LINE SEQUENTIAL.                                 
000390 DATA DIVISION.                                                           
000400 FILE SECTION.                                                            
000410 FD  F-INSUMO                                                             
000420     LABEL RECORD IS STANDARD                                             
000430     VALUE OF FILE-ID "INSUMO.DAT".                                       
000440 COPY APRINSU.                                                            
000450 FD  F-HISTORIAL                                                          
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "HISTORIA.DAT".                                     
000480 COPY APRHIST.                                                            
000490 WORKING-STORAGE SECTION.                                                 
000500*----------------------------------------------------------------*        
000510*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000520*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000530*----------------------------------------------------------------*        
000540 01  WS-FECHA-HOY.                                                        
000550     02  WS-FH-ANO                   PIC 9(04).                           
000560     02  WS-FH-MES                   PIC 9(02).                           
000570     02  WS-FH-DIA                   PIC 9(02).                           
000580 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000590     02  WS-FH-NUM                   PIC 9(08).                           
000600 01  WS-HORA-HOY.                                                         
000610     02  WS-HH-HOR                   PIC 9(02).                           
000620     02  WS-HH-MIN                   PIC 9(02).                           
000630     02  WS-HH-SEG                   PIC 9(02).                           
000640 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000650     02  WS-HH-NUM                   PIC 9(06).                           
000660 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000670 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000680     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000690 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000700 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000710 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000720     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000730*----------------------------------------------------------------*        
000740*  CLAVE RELATIVA, UMBRAL DE STOCK BAJO Y SALDO PROYECTADO       *        
000750*----------------------------------------------------------------*        
000760 77  WS-REL-INSUMO                   PIC 9(09) COMP.                      
000770 77  WS-UMBRAL                       PIC S9(8)V9(2).                      
000780 77  WS-NUEVA-CANTIDAD               PIC S9(8)V9(2).                      
000790 77  WS-NOMBRE-NUEVO                 PIC X(100).                          
000800 77  WS-DESCRIPCION-NUEVA            PIC X(200).                          
000810 77  WS-UNIDAD-MEDIDA-NUEVA          PIC X(10).                           
000820 77  WS-ID-PROVEEDOR-NUEVO           PIC 9(09).                           
000830 77  WS-CANTIDAD-INICIAL             PIC S9(8)V9(2).                      
000840 77  WS-ID-INSUMO-CLAVE              PIC 9(09).                           
000850 01  WS-OPCION-MENU                  PIC X(01).                           
000860     88  WS-OP-LISTAR                VALUE "1".                           
000870     88  WS-OP-CONSUMIR              VALUE "2".                           
000880     88  WS-OP-CREAR                 VALUE "3".                           
000890     88  WS-OP-ELIMINAR              VALUE "4".                           
000900     88  WS-OP-SALIR-MENU            VALUE "5".                           
000910 01  WS-OPCION-CONTINUAR             PIC X(01).                           
000920 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000930 SCREEN SECTION.                                                          
000940 01  PANTALLA-PRINCIPAL                                                   
000950     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000960     02  PANT-REFRESCO                                                    
000970         BLANK SCREEN                                                     
000980         REVERSE-VIDEO                                                    
000990         LINE 2 COL 26 VALUE "APROAFA - INSUMOS Y STOCK".                 
001000 01  PANTALLA-MENU.                                                       
001010     02  FILLER LINE 6 COL 1                                              
001020         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001030     02  FILLER LINE 8  COL 1 VALUE "1  LISTAR INSUMOS".                  
001040     02  FILLER LINE 9  COL 1 VALUE "2  CONSUMIR INSUMO".                 
001050     02  FILLER LINE 10 COL 1 VALUE "3  CREAR FICHA DE INSUMO".           
001060     02  FILLER LINE 11 COL 1 VALUE "4  ELIMINAR FICHA DE INSUMO".        
001070     02  FILLER LINE 12 COL 1 VALUE "5  VOLVER AL MENU PRINCIPAL".        
001080     02  FILLER LINE 14 COL 1 VALUE "INGRESE OPCION :".                   
001090 01  RESPUESTA-MENU.                                                      
001100     02  FILLER LINE 14 COL 18                                            
001110         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001120 01  PANTALLA-UMBRAL.                                                     
001130     02  FILLER LINE 8 COL 1                                              
001140         VALUE "UMBRAL DE STOCK BAJO (0 = LISTAR TODOS) :".               
001150 01  DATOS-UMBRAL.                                                        
001160     02  FILLER LINE 8 COL 44                                             
001170         PIC IS S9(8)V9(2) USING WS-UMBRAL REQUIRED AUTO.                 
001180 01  PANTALLA-FILA-INSUMO.                                                
001190     02  FILLER LINE 8  COL 1 VALUE "ID INSUMO      :".                   
001200     02  FILLER LINE 9  COL 1 VALUE "NOMBRE         :".                   
001210     02  FILLER LINE 10 COL 1 VALUE "UNIDAD MEDIDA  :".                   
001220     02  FILLER LINE 11 COL 1 VALUE "CANTIDAD DISP. :".                   
001230     02  FILLER LINE 13 COL 1 VALUE "TECLA PARA SEGUIR...".               
001240 01  DATOS-FILA-INSUMO.                                                   
001250     02  FILLER LINE 8  COL 20                                            
001260         PIC IS 9(09) USING ID-INSUMO.                                    
001270     02  FILLER LINE 9  COL 20                                            
001280         PIC IS X(40) USING NOMBRE.                                       
001290     02  FILLER LINE 10 COL 20                                            
001300         PIC IS X(10) USING UNIDAD-MEDIDA.                                
001310     02  FILLER LINE 11 COL 20                                            
001320         PIC IS S9(8)V9(2) USING CANTIDAD-DISPONIBLE.                     
001330 01  RESPUESTA-CONTINUAR.                                                 
001340     02  FILLER LINE 13 COL 36                                            
001350         PIC IS X USING WS-OPCION-CONTINUAR AUTO.                         
001360 01  PANTALLA-CONSUMO.                                                    
001370     02  FILLER LINE 8  COL 1 VALUE "ID DEL INSUMO A CONSUMIR  :".        
001380     02  FILLER LINE 10 COL 1 VALUE "CANTIDAD A CONSUMIR       :".        
001390 01  DATOS-CONSUMO.                                                       
001400     02  FILLER LINE 8  COL 32                                            
001410         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001420     02  FILLER LINE 10 COL 32                                            
001430         PIC IS S9(8)V9(2) USING CANTIDAD-UTILIZADA REQUIRED AUTO.        
001440 01  PANTALLA-INSUMO-NUEVO.                                               
001450     02  FILLER LINE 7  COL 1 VALUE "NOMBRE               :".             
001460     02  FILLER LINE 8  COL 1 VALUE "DESCRIPCION          :".             
001470     02  FILLER LINE 9  COL 1 VALUE "UNIDAD DE MEDIDA     :".             
001480     02  FILLER LINE 10 COL 1 VALUE "ID DEL PROVEEDOR     :".             
001490     02  FILLER LINE 11 COL 1 VALUE "CANTIDAD INICIAL     :".             
001500 01  DATOS-INSUMO-NUEVO.                                                  
001510     02  FILLER LINE 7  COL 24                                            
001520         PIC IS X(40) USING WS-NOMBRE-NUEVO REQUIRED AUTO.                
001530     02  FILLER LINE 8  COL 24                                            
001540         PIC IS X(40) USING WS-DESCRIPCION-NUEVA REQUIRED AUTO.           
001550     02  FILLER LINE 9  COL 24                                            
001560         PIC IS X(10) USING WS-UNIDAD-MEDIDA-NUEVA REQUIRED AUTO.         
001570     02  FILLER LINE 10 COL 24                                            
001580         PIC IS 9(09) USING WS-ID-PROVEEDOR-NUEVO REQUIRED AUTO.          
001590     02  FILLER LINE 11 COL 24                                            
001600         PIC IS S9(8)V9(2) USING WS-CANTIDAD-INICIAL                      
001610         REQUIRED AUTO.                                                   
001620 01  PANTALLA-CLAVE-INSUMO.                                               
001630     02  FILLER LINE 8 COL 1 VALUE "ID DEL INSUMO A ELIMINAR  :".         
001640 01  DATOS-CLAVE-INSUMO.                                                  
001650     02  FILLER LINE 8 COL 32                                             
001660         PIC IS 9(09) USING WS-ID-INSUMO-CLAVE REQUIRED AUTO.             
001670 LINKAGE SECTION.                                                         
001680*----------------------------------------------------------------*        
001690*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001700*----------------------------------------------------------------*        
001710 01  WS-FECHA-SISTEMA.                                                    
001720     02  FS-ANO                      PIC 9(04).                           
001730     02  FS-MES                      PIC 9(02).                           
001740     02  FS-DIA                      PIC 9(02).                           
001750     02  FS-HORA                     PIC 9(02).                           
001760     02  FS-MIN                      PIC 9(02).                           
001770     02  FS-SEG                      PIC 9(02).                           
001780 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001790 INICIO.                                                                  
001800     MOVE FS-ANO TO WS-FH-ANO.                                            
001810     MOVE FS-MES TO WS-FH-MES.                                            
001820     MOVE FS-DIA TO WS-FH-DIA.                                            
001830     MOVE FS-HORA TO WS-HH-HOR.                                           
001840     MOVE FS-MIN  TO WS-HH-MIN.                                           
001850     MOVE FS-SEG  TO WS-HH-SEG.                                           
001860     OPEN I-O    F-INSUMO.                                                
001870     PERFORM 1000-CONTAR-HISTORIAL                                        
001880        THRU 1000-CONTAR-HISTORIAL-EXIT.                                  
001890     OPEN EXTEND F-HISTORIAL.                                             
001900 DESPLEGAR-MENU.                                                          
001910     DISPLAY PANTALLA-PRINCIPAL.                                          
001920     DISPLAY PANTALLA-MENU.                                               
001930     ACCEPT  RESPUESTA-MENU.                                              
001940     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4" AND "5"          
001950        GO TO DESPLEGAR-MENU                                              
001960     END-IF.                                                              
001970     IF WS-OP-SALIR-MENU                                                  
001980        GO TO VOLVER                                                      
001990     END-IF.                                                              
002000     IF WS-OP-CONSUMIR                                                    
002010        GO TO PEDIR-CONSUMO                                               
002020     END-IF.                                                              
002030     IF WS-OP-CREAR                                                       
002040        GO TO PEDIR-INSUMO-NUEVO                                          
002050     END-IF.                                                              
002060     IF WS-OP-ELIMINAR                                                    
002070        GO TO PEDIR-BAJA-INSUMO                                           
002080     END-IF.                                                              
002090     GO TO 2000-LISTAR-INSUMOS.                                           
002100*----------------------------------------------------------------*        
002110*  2000-LISTAR-INSUMOS THRU 2000-LISTAR-INSUMOS-EXIT             *        
002120*  PIDE EL UMBRAL DE STOCK BAJO (0 = SIN FILTRO, LISTA TODOS)    *        
002130*  Y DESENCADENA EL BARRIDO DEL ARCHIVO.                         *        
002140*----------------------------------------------------------------*        
002150 2000-LISTAR-INSUMOS.                                                     
002160     DISPLAY PANTALLA-PRINCIPAL.                                          
002170     DISPLAY PANTALLA-UMBRAL.                                             
002180     ACCEPT  DATOS-UMBRAL.                                                
002190     MOVE 1 TO WS-REL-INSUMO.                                             
002200     PERFORM 2100-FILTRAR-STOCK-BAJO                                      
002210        THRU 2100-FILTRAR-STOCK-BAJO-EXIT.                                
002220     GO TO DESPLEGAR-MENU.                                                
002230 2000-LISTAR-INSUMOS-EXIT.                                                
002240     EXIT.                                                                
002250*----------------------------------------------------------------*        
002260*  2100-FILTRAR-STOCK-BAJO THRU 2100-FILTRAR-STOCK-BAJO-EXIT     *        
002270*  RECORRE EL MAESTRO DE INSUMO. SI EL UMBRAL ES CERO MUESTRA    *        
002280*  TODOS LOS REGISTROS; SI NO, SOLO LOS QUE TIENEN EXISTENCIA    *        
002290*  BAJO EL UMBRAL INGRESADO (INFORME DE STOCK BAJO).             *        
002300*----------------------------------------------------------------*        
002310 2100-FILTRAR-STOCK-BAJO.                                                 
002320     READ F-INSUMO NEXT RECORD                                            
002330         AT END GO TO 2100-FILTRAR-STOCK-BAJO-EXIT.                       
002340     IF WS-UMBRAL = ZERO OR CANTIDAD-DISPONIBLE < WS-UMBRAL               
002350        DISPLAY PANTALLA-PRINCIPAL                                        
002360        DISPLAY PANTALLA-FILA-INSUMO                                      
002370        ACCEPT  RESPUESTA-CONTINUAR                                       
002380     END-IF.                                                              
002390     GO TO 2100-FILTRAR-STOCK-BAJO.                                       
002400 2100-FILTRAR-STOCK-BAJO-EXIT.                                            
002410     EXIT.                                                                
002420 PEDIR-CONSUMO.                                                           
002430     DISPLAY PANTALLA-PRINCIPAL.                                          
002440     DISPLAY PANTALLA-CONSUMO.                                            
002450     ACCEPT  DATOS-CONSUMO.                                               
002460     PERFORM 3000-CONSUMIR-INSUMO THRU 3000-CONSUMIR-INSUMO-EXIT.         
002470     GO TO DESPLEGAR-MENU.                                                
002480*----------------------------------------------------------------*        
002490*  3000-CONSUMIR-INSUMO THRU 3000-CONSUMIR-INSUMO-EXIT           *        
002500*  RECHAZA EL CONSUMO SI DEJARIA SALDO NEGATIVO (AP-0151); SI SE *        
002510*  ACEPTA, REGRABA EL SALDO Y AGREGA UNA LINEA AL HISTORIAL.     *        
002520*----------------------------------------------------------------*        
002530 3000-CONSUMIR-INSUMO.                                                    
002540     MOVE WS-CLAVE-NUEVA TO WS-REL-INSUMO.                                
002550     READ F-INSUMO                                                        
002560         INVALID KEY GO TO 3000-CONSUMIR-INSUMO-EXIT                      
002570     END-READ.                                                            
002580     COMPUTE WS-NUEVA-CANTIDAD =                                          
002590             CANTIDAD-DISPONIBLE - CANTIDAD-UTILIZADA.                    
002600     IF WS-NUEVA-CANTIDAD < ZERO                                          
002610        GO TO MENSAJE-2                                                   
002620     END-IF.                                                              
002630     MOVE WS-NUEVA-CANTIDAD TO CANTIDAD-DISPONIBLE.                       
002640     REWRITE REG-INSUMO INVALID KEY GO TO MENSAJE-1.                      
002650     PERFORM 3100-AGREGAR-HISTORIAL                                       
002660        THRU 3100-AGREGAR-HISTORIAL-EXIT.                                 
002670 3000-CONSUMIR-INSUMO-EXIT.                                               
002680     EXIT.                                                                
002690*----------------------------------------------------------------*        
002700*  3100-AGREGAR-HISTORIAL THRU 3100-AGREGAR-HISTORIAL-EXIT       *        
002710*  AGREGA LA LINEA DE USO AL HISTORIAL, ARCHIVO DE SOLO ADICION. *        
002720*----------------------------------------------------------------*        
002730 3100-AGREGAR-HISTORIAL.                                                  
002740     ADD 1 TO WS-CONTADOR-REG.                                            
002750     MOVE WS-CONTADOR-REG TO ID-HISTORIAL.                                
002760     MOVE WS-CLAVE-NUEVA  TO ID-INSUMO OF REG-HISTORIAL.                  
002770     MOVE WS-FH-NUM       TO FECHA-USO-F.                                 
002780     MOVE WS-HH-NUM       TO FECHA-USO-H.                                 
002790     WRITE REG-HISTORIAL.                                                 
002800 3100-AGREGAR-HISTORIAL-EXIT.                                             
002810     EXIT.                                                                
002820 PEDIR-INSUMO-NUEVO.                                                      
002830     DISPLAY PANTALLA-PRINCIPAL.                                          
002840     DISPLAY PANTALLA-INSUMO-NUEVO.                                       
002850     ACCEPT  DATOS-INSUMO-NUEVO.                                          
002860     PERFORM 4000-CREAR-INSUMO THRU 4000-CREAR-INSUMO-EXIT.               
002870     GO TO DESPLEGAR-MENU.                                                
002880*----------------------------------------------------------------*        
002890*  4000-CREAR-INSUMO THRU 4000-CREAR-INSUMO-EXIT                 *        
002900*  ABRE UNA NUEVA FICHA DE INSUMO (AP-0160). LA CLAVE SE ARMA    *        
002910*  CONTANDO LOS REGISTROS YA GRABADOS, IGUAL QUE EN LOS DEMAS    *        
002920*  MAESTROS DEL SISTEMA.                                         *        
002930*----------------------------------------------------------------*        
002940 4000-CREAR-INSUMO.                                                       
002950     PERFORM 4010-FIJAR-CLAVE-INSUMO                                      
002960        THRU 4010-FIJAR-CLAVE-INSUMO-EXIT.                                
002970     MOVE WS-CLAVE-NUEVA          TO ID-INSUMO.                           
002980     MOVE WS-NOMBRE-NUEVO         TO NOMBRE.                              
002990     MOVE WS-DESCRIPCION-NUEVA    TO DESCRIPCION.                         
003000     MOVE WS-UNIDAD-MEDIDA-NUEVA  TO UNIDAD-MEDIDA.                       
003010     MOVE WS-ID-PROVEEDOR-NUEVO   TO ID-PROVEEDOR.                        
003020     MOVE WS-CANTIDAD-INICIAL     TO CANTIDAD-DISPONIBLE.                 
003030     MOVE WS-CLAVE-NUEVA          TO WS-REL-INSUMO.                       
003040     WRITE REG-INSUMO INVALID KEY GO TO MENSAJE-1.                        
003050 4000-CREAR-INSUMO-EXIT.                                                  
003060     EXIT.                                                                
003070*----------------------------------------------------------------*        
003080*  4010-FIJAR-CLAVE-INSUMO THRU -EXIT                            *        
003090*  CUENTA LAS FICHAS YA GRABADAS PARA ARMAR EL PROXIMO ID.       *        
003100*----------------------------------------------------------------*        
003110 4010-FIJAR-CLAVE-INSUMO.                                                 
003120     MOVE ZERO TO WS-CONTADOR-REG.                                        
003130     MOVE 1    TO WS-REL-INSUMO.                                          
003140 4010-CONTAR-INSUMO.                                                      
003150     READ F-INSUMO NEXT RECORD                                            
003160         AT END GO TO 4010-FIJAR-CLAVE-INSUMO-EXIT.                       
003170     ADD 1 TO WS-CONTADOR-REG.                                            
003180     GO TO 4010-CONTAR-INSUMO.                                            
003190 4010-FIJAR-CLAVE-INSUMO-EXIT.                                            
003200     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
003210     EXIT.                                                                
003220 PEDIR-BAJA-INSUMO.                                                       
003230     DISPLAY PANTALLA-PRINCIPAL.                                          
003240     DISPLAY PANTALLA-CLAVE-INSUMO.                                       
003250     ACCEPT  DATOS-CLAVE-INSUMO.                                          
003260     PERFORM 5000-ELIMINAR-INSUMO THRU 5000-ELIMINAR-INSUMO-EXIT.         
003270     GO TO DESPLEGAR-MENU.                                                
003280*----------------------------------------------------------------*        
003290*  5000-ELIMINAR-INSUMO THRU 5000-ELIMINAR-INSUMO-EXIT           *        
003300*  DA DE BAJA LA FICHA DE INSUMO (AP-0160).                      *        
003310*----------------------------------------------------------------*        
003320 5000-ELIMINAR-INSUMO.                                                    
003330     MOVE WS-ID-INSUMO-CLAVE TO WS-REL-INSUMO.                            
003340     READ F-INSUMO                                                        
003350         INVALID KEY GO TO MENSAJE-3                                      
003360     END-READ.                                                            
003370     DELETE F-INSUMO INVALID KEY GO TO MENSAJE-3.                         
003380 5000-ELIMINAR-INSUMO-EXIT.                                               
003390     EXIT.                                                                
003400 VOLVER.                                                                  
003410     CLOSE F-INSUMO.                                                      
003420     CLOSE F-HISTORIAL.                                                   
003430     GOBACK.                                                              
003440*----------------------------------------------------------------*        
003450*  1000-CONTAR-HISTORIAL THRU -EXIT                              *        
003460*  CUENTA LAS LINEAS YA EXISTENTES EN EL HISTORIAL PARA ARMAR    *        
003470*  LA PROXIMA CLAVE, PUES EL ARCHIVO ES DE SOLO ADICION Y NO     *        
003480*  TIENE CLAVE DE ACCESO PROPIA.                                 *        
003490*----------------------------------------------------------------*        
003500 1000-CONTAR-HISTORIAL.                                                   
003510     MOVE ZERO TO WS-CONTADOR-REG.                                        
003520     OPEN INPUT F-HISTORIAL.                                              
003530 1000-CONTAR-HISTORIAL-LOOP.                                              
003540     READ F-HISTORIAL NEXT RECORD                                         
003550         AT END GO TO 1000-CERRAR-CONTEO.                                 
003560     ADD 1 TO WS-CONTADOR-REG.                                            
003570     GO TO 1000-CONTAR-HISTORIAL-LOOP.                                    
003580 1000-CERRAR-CONTEO.                                                      
003590     CLOSE F-HISTORIAL.                                                   
003600 1000-CONTAR-HISTORIAL-EXIT.                                              
003610     EXIT.                                                                
003620 MENSAJES.                                                                
003630 MENSAJE-1.                                                               
003640     DISPLAY " " LINE 1 ERASE.                                            
003650     DISPLAY "NO SE PUDO REGRABAR EL INSUMO" LINE 4 COL 1.                
003660     GO TO DESPLEGAR-MENU.                                                
003670 MENSAJE-2.                                                               
003680     DISPLAY " " LINE 1 ERASE.                                            
003690     DISPLAY "EL CONSUMO DEJARIA SALDO NEGATIVO" LINE 4 COL 1.            
003700     GO TO DESPLEGAR-MENU.                                                
003710 MENSAJE-3.                                                               
003720     DISPLAY " " LINE 1 ERASE.                                            
003730     DISPLAY "LA FICHA DE INSUMO NO EXISTE" LINE 4 COL 1.                 
003740     GO TO DESPLEGAR-MENU.                                                
