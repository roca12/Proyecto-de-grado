000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP2                                          *        
000040*  PROPOSITO :  POSTEO DE VENTA (FACTURA) Y SUS LINEAS DE        *        
000050*               DETALLE. CALCULA EL SUBTOTAL DE CADA LINEA Y     *        
000060*               ACUMULA EL TOTAL DE LA VENTA. ATIENDE TAMBIEN    *        
000070*               LA BAJA DE VENTA, QUE ARRASTRA SUS LINEAS.       *        
000080*                                                                *        
000090******************************************************************        
000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    APR4OP2.                                                  
000120 AUTHOR.        C. ARAVENA R.                                             
000130 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000140 DATE-WRITTEN.  1987-02-20.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000170******************************************************************        
000180*  BITACORA DE CAMBIOS                                           *        
000190*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000200*----------------------------------------------------------------*        
000210*  1987-02-20 C. ARAVENA R.     AP-0005  VERSION INICIAL, ENCABEZ*        
000220*  1988-06-11 C. ARAVENA R.     AP-0011  SE AGREGA CALCULO DE SUB*        
000230*  1991-11-22 L. FUENTES M.     AP-0039  SE AGREGA BAJA DE VENTA *        
000240*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000250*  2003-06-15 M. SOTO V.        AP-0143  VALIDACION DE METODO DE *        
000260*  2004-09-02 M. SOTO V.        AP-0151  SE VALIDA QUE EL CODIGO *        
000270*  2004-09-02 M. SOTO V.        AP-0151  DE LOS CUATRO VIGENTES, *        
000280******************************************************************        
000290 ENVIRONMENT DIVISION.                                                    
000300 CONFIGURATION SECTION.                                                   
000310 SPECIAL-NAMES.                                                           
000320     C01 IS TOP-OF-FORM.                                                  
000330 INPUT-OUTPUT SECTION.                                                    
000340 FILE-CONTROL.                                                            
000350     SELECT F-VENTA   ASSIGN TO DISK                                      
000360         ORGANIZATION IS RELATIVE                                         
000370         ACCESS MODE IS DYNAMIC                                           
000380         RELATIVE KEY IS WS-REL-VENTA.                                    
000390     SELECT F-DETALLE ASSIGN TO DISK                                      
000400         ORGANIZATION IS RELATIVE                                         
000410         ACCESS MODE IS DYNAMIC                                           
000420         RELATIVE KEY IS WS-REL-DETALLE.                                  
000430 DATA DIVISION.                                                           
000440 FILE SECTION.                                                            
000450 FD  F-VENTA                                                              
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "VENTA.DAT".                                        
000480 COPY APRVENT.                                                            
000490 FD  F-DETALLE                                                            
000500     LABEL RECORD IS STANDARD                                             
000510     VALUE OF FILE-ID "DETALLE.DAT".                                      
000520 COPY APRDETV.                                                            
000530 WORKING-STORAGE SECTION.                                                 
000540*----------------------------------------------------------------*        
000550*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000560*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000570*----------------------------------------------------------------*        
000580 01  WS-FECHA-HOY.                                                        
000590     02  WS-FH-ANO                   PIC 9(04).                           
000600     02  WS-FH-MES                   PIC 9(02).                           
000610     02  WS-FH-DIA                   PIC 9(02).                           
000620 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000630     02  WS-FH-NUM                   PIC 9(08).                           
000640 01  WS-HORA-HOY.                                                         
000650     02  WS-HH-HOR                   PIC 9(02).                           
000660     02  WS-HH-MIN                   PIC 9(02).                           
000670     02  WS-HH-SEG                   PIC 9(02).                           
000680 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000690     02  WS-HH-NUM                   PIC 9(06).                           
000700 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000710 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000720     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000730 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000740 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000750 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000760     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000770*----------------------------------------------------------------*        
000780*  CLAVES RELATIVAS Y ACUMULADOR DE TOTAL DE LA VENTA EN CURSO   *        
000790*----------------------------------------------------------------*        
000800 77  WS-REL-VENTA                    PIC 9(09) COMP.                      
000810 77  WS-REL-DETALLE                  PIC 9(09) COMP.                      
000820 77  WS-CLAVE-DETALLE                PIC 9(09) COMP.                      
000830 77  WS-TOTAL-VENTA                  PIC S9(8)V9(2).                      
000840 01  WS-OPCION-MENU                  PIC X(01).                           
000850     88  WS-OP-CREAR                 VALUE "1".                           
000860     88  WS-OP-ELIMINAR              VALUE "2".                           
000870     88  WS-OP-SALIR-MENU            VALUE "3".                           
000880 01  WS-OPCION-OTRO                  PIC X(01).                           
000890     88  WS-OTRO-SI                  VALUE "1".                           
000900     88  WS-OTRO-NO                  VALUE "2".                           
000910 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000920 SCREEN SECTION.                                                          
000930 01  PANTALLA-PRINCIPAL                                                   
000940     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000950     02  PANT-REFRESCO                                                    
000960         BLANK SCREEN                                                     
000970         REVERSE-VIDEO                                                    
000980         LINE 2 COL 24 VALUE "APROAFA - VENTA Y FACTURA".                 
000990 01  PANTALLA-MENU.                                                       
001000     02  FILLER LINE 6 COL 1                                              
001010         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001020     02  FILLER LINE 8  COL 1 VALUE "1  CREAR VENTA".                     
001030     02  FILLER LINE 9  COL 1 VALUE "2  ELIMINAR VENTA".                  
001040     02  FILLER LINE 10 COL 1 VALUE "3  VOLVER AL MENU PRINCIPAL".        
001050     02  FILLER LINE 12 COL 1 VALUE "INGRESE OPCION :".                   
001060 01  RESPUESTA-MENU.                                                      
001070     02  FILLER LINE 12 COL 18                                            
001080         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001090 01  PANTALLA-VENTA.                                                      
001100     02  FILLER LINE 8  COL 1 VALUE "ID DEL CLIENTE            :".        
001110     02  FILLER LINE 10 COL 1 VALUE "ID DEL EMPLEADO           :".        
001120     02  FILLER LINE 12 COL 1 VALUE "METODO DE PAGO            :".        
001130 01  DATOS-VENTA.                                                         
001140     02  FILLER LINE 8  COL 32                                            
001150         PIC IS 9(09) USING ID-CLIENTE REQUIRED AUTO.                     
001160     02  FILLER LINE 10 COL 32                                            
001170         PIC IS 9(09) USING ID-EMPLEADO REQUIRED AUTO.                    
001180     02  FILLER LINE 12 COL 32                                            
001190         PIC IS X(15) USING METODO-PAGO REQUIRED AUTO.                    
001200 01  PANTALLA-LINEA.                                                      
001210     02  FILLER LINE 8  COL 1 VALUE "ID DEL PRODUCTO           :".        
001220     02  FILLER LINE 10 COL 1 VALUE "CANTIDAD                  :".        
001230     02  FILLER LINE 12 COL 1 VALUE "PRECIO UNITARIO           :".        
001240 01  DATOS-LINEA.                                                         
001250     02  FILLER LINE 8  COL 32                                            
001260         PIC IS 9(09) USING ID-PRODUCTO OF REG-DETALLE                    
001270         REQUIRED AUTO.                                                   
001280     02  FILLER LINE 10 COL 32                                            
001290         PIC IS 9(06) USING CANTIDAD OF REG-DETALLE REQUIRED AUTO.        
001300     02  FILLER LINE 12 COL 32                                            
001310         PIC IS S9(8)V9(2) USING PRECIO-UNITARIO REQUIRED AUTO.           
001320 01  PANTALLA-BAJA.                                                       
001330     02  FILLER LINE 8 COL 1 VALUE "ID DE LA VENTA A ELIMINAR :".         
001340 01  DATOS-BAJA.                                                          
001350     02  FILLER LINE 8 COL 32                                             
001360         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001370 01  PANTALLA-OTRO.                                                       
001380     02  FILLER LINE 16 COL 1 VALUE "1 AGREGAR OTRA LINEA".               
001390     02  FILLER LINE 17 COL 1 VALUE "2 CERRAR LA VENTA".                  
001400     02  FILLER LINE 19 COL 1 VALUE "INGRESE OPCION :".                   
001410 01  RESPUESTA-OTRO.                                                      
001420     02  FILLER LINE 19 COL 18                                            
001430         PIC IS X USING WS-OPCION-OTRO REQUIRED AUTO.                     
001440 LINKAGE SECTION.                                                         
001450*----------------------------------------------------------------*        
001460*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001470*----------------------------------------------------------------*        
001480 01  WS-FECHA-SISTEMA.                                                    
001490     02  FS-ANO                      PIC 9(04).                           
001500     02  FS-MES                      PIC 9(02).                           
001510     02  FS-DIA                      PIC 9(02).                           
001520     02  FS-HORA                     PIC 9(02).                           
001530     02  FS-MIN                      PIC 9(02).                           
001540     02  FS-SEG                      PIC 9(02).                           
001550 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001560 INICIO.                                                                  
001570     MOVE FS-ANO TO WS-FH-ANO.                                            
001580     MOVE FS-MES TO WS-FH-MES.                                            
001590     MOVE FS-DIA TO WS-FH-DIA.                                            
001600     MOVE FS-HORA TO WS-HH-HOR.                                           
001610     MOVE FS-MIN  TO WS-HH-MIN.                                           
001620     MOVE FS-SEG  TO WS-HH-SEG.                                           
001630     OPEN I-O F-VENTA.                                                    
001640     OPEN I-O F-DETALLE.                                                  
001650 DESPLEGAR-MENU.                                                          
001660     DISPLAY PANTALLA-PRINCIPAL.                                          
001670     DISPLAY PANTALLA-MENU.                                               
001680     ACCEPT  RESPUESTA-MENU.                                              
001690     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3"                          
001700        GO TO DESPLEGAR-MENU                                              
001710     END-IF.                                                              
001720     IF WS-OP-SALIR-MENU                                                  
001730        GO TO VOLVER                                                      
001740     END-IF.                                                              
001750     IF WS-OP-ELIMINAR                                                    
001760        GO TO BAJA-VENTA                                                  
001770     END-IF.                                                              
001780*----------------------------------------------------------------*        
001790*  2000-VALIDAR-VENTA THRU 2000-VALIDAR-VENTA-EXIT               *        
001800*  PIDE LOS DATOS DEL ENCABEZADO. NO SE GRABA LA VENTA SI EL     *        
001810*  METODO DE PAGO VIENE EN BLANCO (AP-0143), Y QUE SEA UNO DE    *        
001820*  LOS CUATRO CODIGOS VIGENTES DEL CATALOGO (AP-0151).           *        
001830*----------------------------------------------------------------*        
001840 2000-VALIDAR-VENTA.                                                      
001850     DISPLAY PANTALLA-PRINCIPAL.                                          
001860     DISPLAY PANTALLA-VENTA.                                              
001870     ACCEPT  DATOS-VENTA.                                                 
001880     IF METODO-PAGO = SPACES                                              
001890        GO TO MENSAJE-4                                                   
001900     END-IF.                                                              
001910     IF NOT (PAGO-EFECTIVO OR PAGO-TARJETA OR                             
001920             PAGO-TRANSFERENCIA OR PAGO-OTRO)                             
001930        GO TO MENSAJE-4                                                   
001940     END-IF.                                                              
001950     PERFORM 1000-FIJAR-CLAVE-VENTA                                       
001960        THRU 1000-FIJAR-CLAVE-VENTA-EXIT.                                 
001970     MOVE WS-CLAVE-NUEVA  TO ID-VENTA OF REG-VENTA.                       
001980     MOVE WS-FH-NUM       TO FECHA-VENTA-F.                               
001990     MOVE WS-HH-NUM       TO FECHA-VENTA-H.                               
002000     MOVE ZERO            TO TOTAL.                                       
002010     MOVE ZERO            TO WS-TOTAL-VENTA.                              
002020     MOVE WS-CLAVE-NUEVA  TO WS-REL-VENTA.                                
002030     WRITE REG-VENTA INVALID KEY GO TO MENSAJE-1.                         
002040     PERFORM 1050-FIJAR-CLAVE-DETALLE                                     
002050        THRU 1050-FIJAR-CLAVE-DETALLE-EXIT.                               
002060     GO TO 2100-PEDIR-LINEA.                                              
002070 2000-VALIDAR-VENTA-EXIT.                                                 
002080     EXIT.                                                                
002090*----------------------------------------------------------------*        
002100*  1000-FIJAR-CLAVE-VENTA THRU -EXIT                             *        
002110*  CUENTA LOS REGISTROS EXISTENTES PARA ARMAR EL PROXIMO ID,     *        
002120*  TAL COMO QUEDO ESTABLECIDO DESDE LA VERSION INICIAL (AP-0005).*        
002130*----------------------------------------------------------------*        
002140 1000-FIJAR-CLAVE-VENTA.                                                  
002150     MOVE ZERO TO WS-CONTADOR-REG.                                        
002160     MOVE 1    TO WS-REL-VENTA.                                           
002170 1000-CONTAR-VENTA.                                                       
002180     READ F-VENTA NEXT RECORD                                             
002190         AT END GO TO 1000-FIJAR-CLAVE-VENTA-EXIT.                        
002200     ADD 1 TO WS-CONTADOR-REG.                                            
002210     GO TO 1000-CONTAR-VENTA.                                             
002220 1000-FIJAR-CLAVE-VENTA-EXIT.                                             
002230     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002240     EXIT.                                                                
002250*----------------------------------------------------------------*        
002260*  1050-FIJAR-CLAVE-DETALLE THRU -EXIT                           *        
002270*  IGUAL TECNICA, PERO SOBRE EL ARCHIVO DE LINEAS. SE CUENTA     *        
002280*  UNA SOLA VEZ POR VENTA; LAS LINEAS SIGUIENTES INCREMENTAN     *        
002290*  LA CLAVE EN MEMORIA (PARRAFO 2100).                           *        
002300*----------------------------------------------------------------*        
002310 1050-FIJAR-CLAVE-DETALLE.                                                
002320     MOVE ZERO TO WS-CONTADOR-REG.                                        
002330     MOVE 1    TO WS-REL-DETALLE.                                         
002340 1050-CONTAR-DETALLE.                                                     
002350     READ F-DETALLE NEXT RECORD                                           
002360         AT END GO TO 1050-FIJAR-CLAVE-DETALLE-EXIT.                      
002370     ADD 1 TO WS-CONTADOR-REG.                                            
002380     GO TO 1050-CONTAR-DETALLE.                                           
002390 1050-FIJAR-CLAVE-DETALLE-EXIT.                                           
002400     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-DETALLE.                    
002410     EXIT.                                                                
002420 2100-PEDIR-LINEA.                                                        
002430     DISPLAY PANTALLA-PRINCIPAL.                                          
002440     DISPLAY PANTALLA-LINEA.                                              
002450     ACCEPT  DATOS-LINEA.                                                 
002460     PERFORM 2100-POSTEAR-DETALLE THRU 2100-POSTEAR-DETALLE-EXIT.         
002470     GO TO PREGUNTAR-OTRA-LINEA.                                          
002480*----------------------------------------------------------------*        
002490*  2100-POSTEAR-DETALLE THRU 2100-POSTEAR-DETALLE-EXIT           *        
002500*  CALCULA EL SUBTOTAL DE LA LINEA (PRECIO POR CANTIDAD,         *        
002510*  REDONDEADO) Y LO ACUMULA AL TOTAL DE LA VENTA EN CURSO.       *        
002520*----------------------------------------------------------------*        
002530 2100-POSTEAR-DETALLE.                                                    
002540     MOVE ID-VENTA OF REG-VENTA TO ID-VENTA OF REG-DETALLE.               
002550     MOVE WS-CLAVE-DETALLE      TO ID-DETALLE.                            
002560     COMPUTE SUBTOTAL ROUNDED =                                           
002570             PRECIO-UNITARIO * CANTIDAD OF REG-DETALLE.                   
002580     ADD SUBTOTAL TO WS-TOTAL-VENTA.                                      
002590     MOVE WS-CLAVE-DETALLE      TO WS-REL-DETALLE.                        
002600     WRITE REG-DETALLE INVALID KEY GO TO MENSAJE-2.                       
002610     ADD 1 TO WS-CLAVE-DETALLE.                                           
002620 2100-POSTEAR-DETALLE-EXIT.                                               
002630     EXIT.                                                                
002640 PREGUNTAR-OTRA-LINEA.                                                    
002650     DISPLAY PANTALLA-PRINCIPAL.                                          
002660     DISPLAY PANTALLA-OTRO.                                               
002670     ACCEPT  RESPUESTA-OTRO.                                              
002680     IF WS-OPCION-OTRO NOT = "1" AND "2"                                  
002690        GO TO PREGUNTAR-OTRA-LINEA                                        
002700     END-IF.                                                              
002710     IF WS-OTRO-SI                                                        
002720        GO TO 2100-PEDIR-LINEA                                            
002730     END-IF.                                                              
002740     GO TO 2200-CERRAR-VENTA.                                             
002750 2200-CERRAR-VENTA.                                                       
002760     MOVE ID-VENTA OF REG-VENTA TO WS-REL-VENTA.                          
002770     MOVE WS-TOTAL-VENTA TO TOTAL.                                        
002780     REWRITE REG-VENTA INVALID KEY GO TO MENSAJE-1.                       
002790     GO TO DESPLEGAR-MENU.                                                
002800*----------------------------------------------------------------*        
002810*  3000-ELIMINAR-VENTA THRU 3000-ELIMINAR-VENTA-EXIT            *         
002820*  RECORRE EL ARCHIVO DE LINEAS ELIMINANDO LAS QUE PERTENECEN    *        
002830*  A LA VENTA, Y AL FINAL ELIMINA EL ENCABEZADO (ARRASTRE).      *        
002840*----------------------------------------------------------------*        
002850 BAJA-VENTA.                                                              
002860     DISPLAY PANTALLA-PRINCIPAL.                                          
002870     DISPLAY PANTALLA-BAJA.                                               
002880     ACCEPT  DATOS-BAJA.                                                  
002890     PERFORM 3000-ELIMINAR-VENTA THRU 3000-ELIMINAR-VENTA-EXIT.           
002900     GO TO DESPLEGAR-MENU.                                                
002910 3000-ELIMINAR-VENTA.                                                     
002920     MOVE "N" TO WS-FIN-ARCHIVO.                                          
002930     MOVE 1   TO WS-REL-DETALLE.                                          
002940 3000-BUSCAR-LINEA.                                                       
002950     READ F-DETALLE NEXT RECORD                                           
002960         AT END GO TO 3000-BORRAR-ENCABEZADO.                             
002970     IF ID-VENTA OF REG-DETALLE = WS-CLAVE-NUEVA                          
002980        DELETE F-DETALLE INVALID KEY GO TO MENSAJE-3                      
002990     END-IF.                                                              
003000     GO TO 3000-BUSCAR-LINEA.                                             
003010 3000-BORRAR-ENCABEZADO.                                                  
003020     MOVE WS-CLAVE-NUEVA TO WS-REL-VENTA.                                 
003030     DELETE F-VENTA INVALID KEY GO TO MENSAJE-3.                          
003040 3000-ELIMINAR-VENTA-EXIT.                                                
003050     EXIT.                                                                
003060 VOLVER.                                                                  
003070     CLOSE F-VENTA.                                                       
003080     CLOSE F-DETALLE.                                                     
003090     GOBACK.                                                              
003100 MENSAJES.                                                                
003110 MENSAJE-1.                                                               
003120     DISPLAY " " LINE 1 ERASE.                                            
003130     DISPLAY "NO SE PUDO GRABAR LA VENTA" LINE 4 COL 1.                   
003140     GO TO DESPLEGAR-MENU.                                                
003150 MENSAJE-2.                                                               
003160     DISPLAY " " LINE 1 ERASE.                                            
003170     DISPLAY "NO SE PUDO GRABAR LA LINEA" LINE 4 COL 1.                   
003180     GO TO DESPLEGAR-MENU.                                                
003190 MENSAJE-3.                                                               
003200     DISPLAY " " LINE 1 ERASE.                                            
003210     DISPLAY "NO SE PUDO ELIMINAR EL REGISTRO" LINE 4 COL 1.              
003220     GO TO DESPLEGAR-MENU.                                                
003230 MENSAJE-4.                                                               
003240     DISPLAY " " LINE 1 ERASE.                                            
003250     DISPLAY "EL METODO DE PAGO ES OBLIGATORIO" LINE 4 COL 1.             
003260     GO TO 2000-VALIDAR-VENTA.                                            
