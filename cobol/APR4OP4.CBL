000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP4                                          *        
000040*  PROPOSITO :  POSTEO DE COMPRA DE INSUMO. AUMENTA LA           *        
000050*               EXISTENCIA DEL INSUMO Y DEJA CONSTANCIA EN LA    *        
000060*               BITACORA DE COMPRAS. TAMBIEN LISTA LAS COMPRAS   *        
000070*               POR INSUMO O POR PROVEEDOR.                      *        
000080*                                                                *        
000090******************************************************************        
000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    APR4OP4.                                                  
000120 AUTHOR.        C. ARAVENA R.                                             
000130 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000140 DATE-WRITTEN.  1987-02-26.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000170******************************************************************        
000180*  BITACORA DE CAMBIOS                                           *        
000190*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000200*----------------------------------------------------------------*        
000210*  1987-02-26 C. ARAVENA R.     AP-0007  VERSION INICIAL, SOLO PO*        
000220*  1989-07-14 C. ARAVENA R.     AP-0017  SE AGREGA LISTADO POR IN*        
000230*  1992-04-08 L. FUENTES M.     AP-0045  SE AGREGA LISTADO POR PR*        
000240*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000250*  2004-02-16 M. SOTO V.        AP-0152  VALIDA CANTIDAD/PRECIO P*        
000260******************************************************************        
000270 ENVIRONMENT DIVISION.                                                    
000280 CONFIGURATION SECTION.                                                   
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM.                                                  
000310 INPUT-OUTPUT SECTION.                                                    
000320 FILE-CONTROL.                                                            
000330     SELECT F-INSUMO ASSIGN TO DISK                                       
000340         ORGANIZATION IS RELATIVE                                         
000350         ACCESS MODE IS DYNAMIC                                           
000360         RELATIVE KEY IS WS-REL-INSUMO.                                   
000370     SELECT F-COMPRA ASSIGN TO DISK                                       
000380         ORGANIZATION IS LINE SEQUENTIAL.                                 
000390 DATA DIVISION.                                                           
000400 FILE SECTION.                                                            
000410 FD  F-INSUMO                                                             
000420     LABEL RECORD IS STANDARD                                             
000430     VALUE OF FILE-ID "INSUMO.DAT".                                       
000440 COPY APRINSU.                                                            
000450 FD  F-COMPRA                                                             
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "COMPRA.DAT".                                       
000480 COPY APRCOMP.                                                            
000490 WORKING-STORAGE SECTION.                                                 
000500*----------------------------------------------------------------*        
000510*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000520*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000530*----------------------------------------------------------------*        
000540 01  WS-FECHA-HOY.                                                        
000550     02  WS-FH-ANO                   PIC 9(04).                           
000560     02  WS-FH-MES                   PIC 9(02).                           
000570     02  WS-FH-DIA                   PIC 9(02).                           
000580 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000590     02  WS-FH-NUM                   PIC 9(08).                           
000600 01  WS-HORA-HOY.                                                         
000610     02  WS-HH-HOR                   PIC 9(02).                           
000620     02  WS-HH-MIN                   PIC 9(02).                           
000630     02  WS-HH-SEG                   PIC 9(02).                           
000640 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000650     02  WS-HH-NUM                   PIC 9(06).                           
000660 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000670 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000680     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000690 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000700 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000710 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000720     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000730*----------------------------------------------------------------*        
000740*  CLAVE RELATIVA DE INSUMO Y VARIABLES DE LA COMPRA EN CURSO    *        
000750*----------------------------------------------------------------*        
000760 77  WS-REL-INSUMO                   PIC 9(09) COMP.                      
000770 77  WS-ID-INSUMO-COMPRA             PIC 9(09).                           
000780 77  WS-ID-PROVEEDOR-FILTRO          PIC 9(09).                           
000790 01  WS-OPCION-MENU                  PIC X(01).                           
000800     88  WS-OP-COMPRAR               VALUE "1".                           
000810     88  WS-OP-LISTAR-INSUMO         VALUE "2".                           
000820     88  WS-OP-LISTAR-PROVEEDOR      VALUE "3".                           
000830     88  WS-OP-SALIR-MENU            VALUE "4".                           
000840 01  WS-OPCION-CONTINUAR             PIC X(01).                           
000850 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000860 SCREEN SECTION.                                                          
000870 01  PANTALLA-PRINCIPAL                                                   
000880     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000890     02  PANT-REFRESCO                                                    
000900         BLANK SCREEN                                                     
000910         REVERSE-VIDEO                                                    
000920         LINE 2 COL 22 VALUE "APROAFA - COMPRA DE INSUMO".                
000930 01  PANTALLA-MENU.                                                       
000940     02  FILLER LINE 6 COL 1                                              
000950         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
000960     02  FILLER LINE 8  COL 1 VALUE "1  POSTEAR COMPRA DE INSUMO".        
000970     02  FILLER LINE 9  COL 1 VALUE "2  LISTAR COMPRAS DE INSUMO".        
000980     02  FILLER LINE 10 COL 1 VALUE "3  LISTAR COMPRAS PROVEEDOR".        
000990     02  FILLER LINE 11 COL 1 VALUE "4  VOLVER AL MENU PRINCIPAL".        
001000     02  FILLER LINE 13 COL 1 VALUE "INGRESE OPCION :".                   
001010 01  RESPUESTA-MENU.                                                      
001020     02  FILLER LINE 13 COL 18                                            
001030         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001040 01  PANTALLA-COMPRA.                                                     
001050     02  FILLER LINE 8  COL 1 VALUE "ID DEL INSUMO             :".        
001060     02  FILLER LINE 10 COL 1 VALUE "CANTIDAD COMPRADA         :".        
001070     02  FILLER LINE 12 COL 1 VALUE "PRECIO UNITARIO           :".        
001080     02  FILLER LINE 14 COL 1 VALUE "FECHA DE COMPRA (AAAAMMDD):".        
001090     02  FILLER LINE 16 COL 1 VALUE "ID DEL PROVEEDOR          :".        
001100 01  DATOS-COMPRA.                                                        
001110     02  FILLER LINE 8  COL 32                                            
001120         PIC IS 9(09) USING ID-INSUMO OF REG-COMPRA REQUIRED AUTO.        
001130     02  FILLER LINE 10 COL 32                                            
001140         PIC IS S9(8)V9(2) USING CANTIDAD                                 
001150         REQUIRED AUTO.                                                   
001160     02  FILLER LINE 12 COL 32                                            
001170         PIC IS S9(8)V9(2) USING PRECIO-UNITARIO REQUIRED AUTO.           
001180     02  FILLER LINE 14 COL 32                                            
001190         PIC IS 9(08) USING FECHA-COMPRA REQUIRED AUTO.                   
001200     02  FILLER LINE 16 COL 32                                            
001210         PIC IS 9(09) USING ID-PROVEEDOR OF REG-COMPRA                    
001220         REQUIRED AUTO.                                                   
001230 01  PANTALLA-FILTRO-INSUMO.                                              
001240     02  FILLER LINE 8 COL 1 VALUE "ID DEL INSUMO A CONSULTAR :".         
001250 01  DATOS-FILTRO-INSUMO.                                                 
001260     02  FILLER LINE 8 COL 32                                             
001270         PIC IS 9(09) USING WS-ID-INSUMO-COMPRA REQUIRED AUTO.            
001280 01  PANTALLA-FILTRO-PROVEEDOR.                                           
001290     02  FILLER LINE 8 COL 1 VALUE "ID DEL PROVEEDOR :".                  
001300 01  DATOS-FILTRO-PROVEEDOR.                                              
001310     02  FILLER LINE 8 COL 35                                             
001320         PIC IS 9(09) USING WS-ID-PROVEEDOR-FILTRO REQUIRED AUTO.         
001330 01  PANTALLA-FILA-COMPRA.                                                
001340     02  FILLER LINE 8  COL 1 VALUE "ID COMPRA      :".                   
001350     02  FILLER LINE 9  COL 1 VALUE "ID INSUMO      :".                   
001360     02  FILLER LINE 10 COL 1 VALUE "ID PROVEEDOR   :".                   
001370     02  FILLER LINE 11 COL 1 VALUE "CANTIDAD       :".                   
001380     02  FILLER LINE 12 COL 1 VALUE "PRECIO UNIT.   :".                   
001390     02  FILLER LINE 13 COL 1 VALUE "FECHA COMPRA   :".                   
001400     02  FILLER LINE 15 COL 1 VALUE "TECLA PARA SEGUIR...".               
001410 01  DATOS-FILA-COMPRA.                                                   
001420     02  FILLER LINE 8  COL 20 PIC IS 9(09) USING ID-COMPRA.              
001430     02  FILLER LINE 9  COL 20                                            
001440         PIC IS 9(09) USING ID-INSUMO OF REG-COMPRA.                      
001450     02  FILLER LINE 10 COL 20                                            
001460         PIC IS 9(09) USING ID-PROVEEDOR OF REG-COMPRA.                   
001470     02  FILLER LINE 11 COL 20                                            
001480         PIC IS S9(8)V9(2) USING CANTIDAD.                                
001490     02  FILLER LINE 12 COL 20                                            
001500         PIC IS S9(8)V9(2) USING PRECIO-UNITARIO.                         
001510     02  FILLER LINE 13 COL 20 PIC IS 9(08) USING FECHA-COMPRA.           
001520 01  RESPUESTA-CONTINUAR.                                                 
001530     02  FILLER LINE 15 COL 22                                            
001540         PIC IS X USING WS-OPCION-CONTINUAR AUTO.                         
001550 LINKAGE SECTION.                                                         
001560*----------------------------------------------------------------*        
001570*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001580*----------------------------------------------------------------*        
001590 01  WS-FECHA-SISTEMA.                                                    
001600     02  FS-ANO                      PIC 9(04).                           
001610     02  FS-MES                      PIC 9(02).                           
001620     02  FS-DIA                      PIC 9(02).                           
001630     02  FS-HORA                     PIC 9(02).                           
001640     02  FS-MIN                      PIC 9(02).                           
001650     02  FS-SEG                      PIC 9(02).                           
001660 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001670 INICIO.                                                                  
001680     MOVE FS-ANO TO WS-FH-ANO.                                            
001690     MOVE FS-MES TO WS-FH-MES.                                            
001700     MOVE FS-DIA TO WS-FH-DIA.                                            
001710     MOVE FS-HORA TO WS-HH-HOR.                                           
001720     MOVE FS-MIN  TO WS-HH-MIN.                                           
001730     MOVE FS-SEG  TO WS-HH-SEG.                                           
001740     OPEN I-O F-INSUMO.                                                   
001750 DESPLEGAR-MENU.                                                          
001760     DISPLAY PANTALLA-PRINCIPAL.                                          
001770     DISPLAY PANTALLA-MENU.                                               
001780     ACCEPT  RESPUESTA-MENU.                                              
001790     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4"                  
001800        GO TO DESPLEGAR-MENU                                              
001810     END-IF.                                                              
001820     IF WS-OP-SALIR-MENU                                                  
001830        GO TO VOLVER                                                      
001840     END-IF.                                                              
001850     IF WS-OP-LISTAR-INSUMO                                               
001860        GO TO PEDIR-FILTRO-INSUMO                                         
001870     END-IF.                                                              
001880     IF WS-OP-LISTAR-PROVEEDOR                                            
001890        GO TO PEDIR-FILTRO-PROVEEDOR                                      
001900     END-IF.                                                              
001910*----------------------------------------------------------------*        
001920*  2000-POSTEAR-COMPRA THRU 2000-POSTEAR-COMPRA-EXIT             *        
001930*  PIDE LOS DATOS DE LA COMPRA, VALIDA CANTIDAD Y PRECIO MAYORES *        
001940*  QUE CERO Y FECHA NO FUTURA (AP-0152), AUMENTA LA EXISTENCIA   *        
001950*  DEL INSUMO Y GRABA LA LINEA EN LA BITACORA DE COMPRAS.        *        
001960*----------------------------------------------------------------*        
001970 2000-POSTEAR-COMPRA.                                                     
001980     DISPLAY PANTALLA-PRINCIPAL.                                          
001990     DISPLAY PANTALLA-COMPRA.                                             
002000     ACCEPT  DATOS-COMPRA.                                                
002010     IF CANTIDAD NOT > ZERO                                               
002020        GO TO MENSAJE-3                                                   
002030     END-IF.                                                              
002040     IF PRECIO-UNITARIO NOT > ZERO                                        
002050        GO TO MENSAJE-3                                                   
002060     END-IF.                                                              
002070     IF FECHA-COMPRA > WS-FH-NUM                                          
002080        GO TO MENSAJE-4                                                   
002090     END-IF.                                                              
002100     MOVE ID-INSUMO OF REG-COMPRA TO WS-REL-INSUMO.                       
002110     READ F-INSUMO                                                        
002120         INVALID KEY GO TO MENSAJE-1                                      
002130     END-READ.                                                            
002140     ADD CANTIDAD TO CANTIDAD-DISPONIBLE.                                 
002150     REWRITE REG-INSUMO INVALID KEY GO TO MENSAJE-1.                      
002160     PERFORM 1000-FIJAR-CLAVE-COMPRA                                      
002170        THRU 1000-FIJAR-CLAVE-COMPRA-EXIT.                                
002180     MOVE WS-CLAVE-NUEVA TO ID-COMPRA.                                    
002190     OPEN EXTEND F-COMPRA.                                                
002200     WRITE REG-COMPRA.                                                    
002210     CLOSE F-COMPRA.                                                      
002220     GO TO DESPLEGAR-MENU.                                                
002230 2000-POSTEAR-COMPRA-EXIT.                                                
002240     EXIT.                                                                
002250*----------------------------------------------------------------*        
002260*  1000-FIJAR-CLAVE-COMPRA THRU -EXIT                            *        
002270*  LA BITACORA DE COMPRAS ES DE SOLO ADICION Y NO TIENE CLAVE    *        
002280*  DE ACCESO; SE CUENTA LO YA EXISTENTE PARA ARMAR EL PROXIMO ID.*        
002290*----------------------------------------------------------------*        
002300 1000-FIJAR-CLAVE-COMPRA.                                                 
002310     MOVE ZERO TO WS-CONTADOR-REG.                                        
002320     OPEN INPUT F-COMPRA.                                                 
002330 1000-CONTAR-COMPRA.                                                      
002340     READ F-COMPRA NEXT RECORD                                            
002350         AT END GO TO 1000-CERRAR-CONTEO-COMPRA.                          
002360     ADD 1 TO WS-CONTADOR-REG.                                            
002370     GO TO 1000-CONTAR-COMPRA.                                            
002380 1000-CERRAR-CONTEO-COMPRA.                                               
002390     CLOSE F-COMPRA.                                                      
002400 1000-FIJAR-CLAVE-COMPRA-EXIT.                                            
002410     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002420     EXIT.                                                                
002430 PEDIR-FILTRO-INSUMO.                                                     
002440     DISPLAY PANTALLA-PRINCIPAL.                                          
002450     DISPLAY PANTALLA-FILTRO-INSUMO.                                      
002460     ACCEPT  DATOS-FILTRO-INSUMO.                                         
002470     OPEN INPUT F-COMPRA.                                                 
002480     PERFORM 3000-LISTAR-POR-INSUMO                                       
002490        THRU 3000-LISTAR-POR-INSUMO-EXIT.                                 
002500     CLOSE F-COMPRA.                                                      
002510     GO TO DESPLEGAR-MENU.                                                
002520*----------------------------------------------------------------*        
002530*  3000-LISTAR-POR-INSUMO THRU 3000-LISTAR-POR-INSUMO-EXIT       *        
002540*  BARRE LA BITACORA DE COMPRAS MOSTRANDO SOLO LAS LINEAS DEL    *        
002550*  INSUMO CONSULTADO (PROYECCION DE SOLO LECTURA).               *        
002560*----------------------------------------------------------------*        
002570 3000-LISTAR-POR-INSUMO.                                                  
002580     READ F-COMPRA NEXT RECORD                                            
002590         AT END GO TO 3000-LISTAR-POR-INSUMO-EXIT.                        
002600     IF ID-INSUMO OF REG-COMPRA = WS-ID-INSUMO-COMPRA                     
002610        DISPLAY PANTALLA-PRINCIPAL                                        
002620        DISPLAY PANTALLA-FILA-COMPRA                                      
002630        ACCEPT  RESPUESTA-CONTINUAR                                       
002640     END-IF.                                                              
002650     GO TO 3000-LISTAR-POR-INSUMO.                                        
002660 3000-LISTAR-POR-INSUMO-EXIT.                                             
002670     EXIT.                                                                
002680 PEDIR-FILTRO-PROVEEDOR.                                                  
002690     DISPLAY PANTALLA-PRINCIPAL.                                          
002700     DISPLAY PANTALLA-FILTRO-PROVEEDOR.                                   
002710     ACCEPT  DATOS-FILTRO-PROVEEDOR.                                      
002720     OPEN INPUT F-COMPRA.                                                 
002730     PERFORM 3100-LISTAR-POR-PROVEEDOR                                    
002740        THRU 3100-LISTAR-POR-PROVEEDOR-EXIT.                              
002750     CLOSE F-COMPRA.                                                      
002760     GO TO DESPLEGAR-MENU.                                                
002770*----------------------------------------------------------------*        
002780*  3100-LISTAR-POR-PROVEEDOR THRU 3100-LISTAR-POR-PROVEEDOR-EXIT *        
002790*  MISMO BARRIDO, FILTRADO POR PROVEEDOR EN LUGAR DE INSUMO.     *        
002800*----------------------------------------------------------------*        
002810 3100-LISTAR-POR-PROVEEDOR.                                               
002820     READ F-COMPRA NEXT RECORD                                            
002830         AT END GO TO 3100-LISTAR-POR-PROVEEDOR-EXIT.                     
002840     IF ID-PROVEEDOR OF REG-COMPRA = WS-ID-PROVEEDOR-FILTRO               
002850        DISPLAY PANTALLA-PRINCIPAL                                        
002860        DISPLAY PANTALLA-FILA-COMPRA                                      
002870        ACCEPT  RESPUESTA-CONTINUAR                                       
002880     END-IF.                                                              
002890     GO TO 3100-LISTAR-POR-PROVEEDOR.                                     
002900 3100-LISTAR-POR-PROVEEDOR-EXIT.                                          
002910     EXIT.                                                                
002920 VOLVER.                                                                  
002930     CLOSE F-INSUMO.                                                      
002940     GOBACK.                                                              
002950 MENSAJES.                                                                
002960 MENSAJE-1.                                                               
002970     DISPLAY " " LINE 1 ERASE.                                            
002980     DISPLAY "EL INSUMO NO EXISTE" LINE 4 COL 1.                          
002990     GO TO DESPLEGAR-MENU.                                                
003000 MENSAJE-3.                                                               
003010     DISPLAY " " LINE 1 ERASE.                                            
003020     DISPLAY "CANTIDAD Y PRECIO DEBEN SER MAYORES QUE CERO"               
003030         LINE 4 COL 1.                                                    
003040     GO TO DESPLEGAR-MENU.                                                
003050 MENSAJE-4.                                                               
003060     DISPLAY " " LINE 1 ERASE.                                            
003070     DISPLAY "LA FECHA DE COMPRA NO PUEDE SER FUTURA"                     
003080         LINE 4 COL 1.                                                    
003090     GO TO DESPLEGAR-MENU.                                                
