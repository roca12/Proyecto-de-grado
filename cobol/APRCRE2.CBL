000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APRCRE2                                          *        
000040*  PROPOSITO :  INICIALIZA LOS ARCHIVOS SECUENCIALES DE SOLO     *        
000050*               AGREGAR (HISTORIAL) Y EL ARCHIVO DE IMPRESION    *        
000060*               DE FACTURA, Y SIEMBRA LA TABLA DE TIPOS DE       *        
000070*               ACTIVIDAD DE FINCA CON LOS VALORES DE CATALOGO.  *        
000080*                                                                *        
000090******************************************************************        
000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    APRCRE2.                                                  
000120 AUTHOR.        C. ARAVENA R.                                             
000130 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000140 DATE-WRITTEN.  1987-02-16.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000170******************************************************************        
000180*  BITACORA DE CAMBIOS                                           *        
000190*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000200*----------------------------------------------------------------*        
000210*  1987-02-16 C. ARAVENA R.     AP-0003  VERSION INICIAL - UN ARC*        
000220*  1991-11-20 L. FUENTES M.     AP-0038  SE AGREGA HISTORIAL-INSU*        
000230*  1993-05-09 L. FUENTES M.     AP-0054  SE AGREGA ARCHIVO DE FAC*        
000240*  1998-11-30 R. PINTO S.       AP-0103  REVISION DE FORMATOS POR*        
000250*  2001-04-18 M. SOTO V.        AP-0123  SE AGREGA SIEMBRA DE TIP*        
000260******************************************************************        
000270 ENVIRONMENT DIVISION.                                                    
000280 CONFIGURATION SECTION.                                                   
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM.                                                  
000310 INPUT-OUTPUT SECTION.                                                    
000320 FILE-CONTROL.                                                            
000330     SELECT F-PRECIO       ASSIGN TO DISK                                 
000340         ORGANIZATION IS LINE SEQUENTIAL.                                 
000350     SELECT F-HISTORIAL    ASSIGN TO DISK                                 
000360         ORGANIZATION IS LINE SEQUENTIAL.                                 
000370     SELECT F-COMPRA       ASSIGN TO DISK                                 
000380         ORGANIZATION IS LINE SEQUENTIAL.                                 
000390     SELECT F-TIPOACT      ASSIGN TO DISK                                 
000400         ORGANIZATION IS LINE SEQUENTIAL.                                 
000410     SELECT F-FACTURA      ASSIGN TO DISK                                 
000420         ORGANIZATION IS LINE SEQUENTIAL.                                 
000430 DATA DIVISION.                                                           
000440 FILE SECTION.                                                            
000450 FD  F-PRECIO                                                             
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "PRECIO.DAT".                                       
000480 COPY APRPRCP.                                                            
000490 FD  F-HISTORIAL                                                          
000500     LABEL RECORD IS STANDARD                                             
000510     VALUE OF FILE-ID "HISTORIA.DAT".                                     
000520 COPY APRHIST.                                                            
000530 FD  F-COMPRA                                                             
000540     LABEL RECORD IS STANDARD                                             
000550     VALUE OF FILE-ID "COMPRA.DAT".                                       
000560 COPY APRCOMP.                                                            
000570 FD  F-TIPOACT                                                            
000580     LABEL RECORD IS STANDARD                                             
000590     VALUE OF FILE-ID "TIPOACT.DAT".                                      
000600 COPY APRTACT.                                                            
000610 FD  F-FACTURA                                                            
000620     LABEL RECORD IS STANDARD                                             
000630     VALUE OF FILE-ID "FACTURA.DAT".                                      
000640 01  REG-FACTURA-LINEA               PIC X(132).                          
000650 WORKING-STORAGE SECTION.                                                 
000660*----------------------------------------------------------------*        
000670*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000680*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000690*----------------------------------------------------------------*        
000700 01  WS-FECHA-HOY.                                                        
000710     02  WS-FH-ANO                   PIC 9(04).                           
000720     02  WS-FH-MES                   PIC 9(02).                           
000730     02  WS-FH-DIA                   PIC 9(02).                           
000740 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000750     02  WS-FH-NUM                   PIC 9(08).                           
000760 01  WS-HORA-HOY.                                                         
000770     02  WS-HH-HOR                   PIC 9(02).                           
000780     02  WS-HH-MIN                   PIC 9(02).                           
000790     02  WS-HH-SEG                   PIC 9(02).                           
000800 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000810     02  WS-HH-NUM                   PIC 9(06).                           
000820 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000830 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000840     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000850 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000860 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000870 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000880     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000890*----------------------------------------------------------------*        
000900*  CATALOGO DE TIPOS DE ACTIVIDAD DE FINCA, SEMBRADO AL MONTAR   *        
000910*  EL SISTEMA.  EL DEPTO AGRONOMICO PUEDE PEDIR NUEVOS TIPOS;    *        
000920*  SE AGREGAN AQUI Y SE VUELVE A CORRER ESTE PROGRAMA.           *        
000930*----------------------------------------------------------------*        
000940 01  WS-TABLA-SIEMBRA.                                                    
000950     02  FILLER PIC X(46) VALUE "000000001RIEGO".                         
000960     02  FILLER PIC X(46) VALUE "000000002FERTILIZACION".                 
000970     02  FILLER PIC X(46) VALUE "000000003PODA".                          
000980     02  FILLER PIC X(46) VALUE "000000004CONTROL DE PLAGAS".             
000990     02  FILLER PIC X(46) VALUE "000000005PREPARACION SUELO".             
001000     02  FILLER PIC X(46) VALUE "000000006COSECHA MANUAL".                
001010     02  FILLER PIC X(46) VALUE "000000007MANTENCION CERCOS".             
001020     02  FILLER PIC X(46) VALUE "000000008REVISION RIEGO TEC".            
001030 01  WS-TABLA-SIEMBRA-R REDEFINES WS-TABLA-SIEMBRA.                       
001040     02  WS-TS-FILA OCCURS 8 TIMES.                                       
001050         03  WS-TS-ID             PIC 9(09).                              
001060         03  WS-TS-NOMBRE         PIC X(37).                              
001070 PROCEDURE DIVISION.                                                      
001080*----------------------------------------------------------------*        
001090*  ABRIR-FICHEROS                                                *        
001100*  CREA VACIOS LOS ARCHIVOS DE HISTORIAL, COMPRA, PRECIO Y       *        
001110*  FACTURA: OPEN OUTPUT Y CLOSE INMEDIATO, SIN GRABAR (AP-0003). *        
001120*----------------------------------------------------------------*        
001130 ABRIR-FICHEROS.                                                          
001140     OPEN OUTPUT F-PRECIO.                                                
001150     CLOSE F-PRECIO.                                                      
001160     OPEN OUTPUT F-HISTORIAL.                                             
001170     CLOSE F-HISTORIAL.                                                   
001180     OPEN OUTPUT F-COMPRA.                                                
001190     CLOSE F-COMPRA.                                                      
001200     OPEN OUTPUT F-FACTURA.                                               
001210     CLOSE F-FACTURA.                                                     
001220 SEMBRAR-TIPO-ACTIVIDAD.                                                  
001230     OPEN OUTPUT F-TIPOACT.                                               
001240     MOVE 1 TO WS-SUBINDICE.                                              
001250     PERFORM 1000-GRABAR-TIPOACT THRU 1000-GRABAR-TIPOACT-EXIT.           
001260     CLOSE F-TIPOACT.                                                     
001270     STOP RUN.                                                            
001280*----------------------------------------------------------------*        
001290*  1000-GRABAR-TIPOACT THRU -EXIT                                *        
001300*  RECORRE LA TABLA DE CATALOGO DE TIPOS DE ACTIVIDAD EN MEMORIA *        
001310*  Y GRABA UN REGISTRO POR CADA FILA.                            *        
001320*----------------------------------------------------------------*        
001330 1000-GRABAR-TIPOACT.                                                     
001340     IF WS-SUBINDICE > 8                                                  
001350        GO TO 1000-GRABAR-TIPOACT-EXIT                                    
001360     END-IF.                                                              
001370     MOVE WS-TS-ID (WS-SUBINDICE)     TO ID-TIPO-ACTIVIDAD.               
001380     MOVE WS-TS-NOMBRE (WS-SUBINDICE) TO NOMBRE.                          
001390     WRITE REG-TIPOACTIVIDAD.                                             
001400     ADD 1 TO WS-SUBINDICE.                                               
001410     GO TO 1000-GRABAR-TIPOACT.                                           
001420 1000-GRABAR-TIPOACT-EXIT.                                                
001430     EXIT.                                                                
