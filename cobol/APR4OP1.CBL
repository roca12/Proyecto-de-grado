000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP1                                          *        
000040*  PROPOSITO :  MANTENCION DEL MAESTRO DE PRODUCTO. AL CREAR     *        
000050*               UN PRODUCTO SE SIEMBRA SU SALDO EN CERO.         *        
000060*               TAMBIEN ATIENDE LA BAJA DE PRODUCTO.             *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP1.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1987-02-18.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1987-02-18 C. ARAVENA R.     AP-0004  VERSION INICIAL, SOLO AL*        
000210*  1987-09-02 C. ARAVENA R.     AP-0009  SE AGREGA SIEMBRA DE INV*        
000220*  1990-03-14 L. FUENTES M.     AP-0022  SE AGREGA SUBMENU DE BAJ*        
000230*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000240*  2003-06-12 M. SOTO V.        AP-0142  VALIDACION DE CAMPOS OBL*        
000250******************************************************************        
000260 ENVIRONMENT DIVISION.                                                    
000270 CONFIGURATION SECTION.                                                   
000280 SPECIAL-NAMES.                                                           
000290     C01 IS TOP-OF-FORM.                                                  
000300 INPUT-OUTPUT SECTION.                                                    
000310 FILE-CONTROL.                                                            
000320     SELECT F-PRODUCTO   ASSIGN TO DISK                                   
000330         ORGANIZATION IS RELATIVE                                         
000340         ACCESS MODE IS DYNAMIC                                           
000350         RELATIVE KEY IS WS-REL-PRODUCTO.                                 
000360     SELECT F-INVENTARIO ASSIGN TO DISK                                   
000370         ORGANIZATION IS RELATIVE                                         
000380         ACCESS MODE IS DYNAMIC                                           
000390         RELATIVE KEY IS WS-REL-INVENTARIO.                               
000400 DATA DIVISION.                                                           
000410 FILE SECTION.                                                            
000420 FD  F-PRODUCTO                                                           
000430     LABEL RECORD IS STANDARD                                             
000440     VALUE OF FILE-ID "PRODUCTO.DAT".                                     
000450 COPY APRPROD.                                                            
000460 FD  F-INVENTARIO                                                         
000470     LABEL RECORD IS STANDARD                                             
000480     VALUE OF FILE-ID "INVENTAR.DAT".                                     
000490 COPY APRINVP.                                                            
000500 WORKING-STORAGE SECTION.                                                 
000510*----------------------------------------------------------------*        
000520*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000530*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000540*----------------------------------------------------------------*        
000550 01  WS-FECHA-HOY.                                                        
000560     02  WS-FH-ANO                   PIC 9(04).                           
000570     02  WS-FH-MES                   PIC 9(02).                           
000580     02  WS-FH-DIA                   PIC 9(02).                           
000590 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000600     02  WS-FH-NUM                   PIC 9(08).                           
000610 01  WS-HORA-HOY.                                                         
000620     02  WS-HH-HOR                   PIC 9(02).                           
000630     02  WS-HH-MIN                   PIC 9(02).                           
000640     02  WS-HH-SEG                   PIC 9(02).                           
000650 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000660     02  WS-HH-NUM                   PIC 9(06).                           
000670 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000680 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000690     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000700 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000710 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000720 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000730     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000740*----------------------------------------------------------------*        
000750*  CLAVES RELATIVAS DE ACCESO A LOS ARCHIVOS RELATIVOS           *        
000760*----------------------------------------------------------------*        
000770 77  WS-REL-PRODUCTO                 PIC 9(09) COMP.                      
000780 77  WS-REL-INVENTARIO               PIC 9(09) COMP.                      
000790 01  WS-OPCION-MENU                  PIC X(01).                           
000800     88  WS-OP-CREAR                 VALUE "1".                           
000810     88  WS-OP-ELIMINAR               VALUE "2".                          
000820     88  WS-OP-SALIR-MENU            VALUE "3".                           
000830 01  WS-OPCION-OTRO                  PIC X(01).                           
000840     88  WS-OTRO-SI                  VALUE "1".                           
000850     88  WS-OTRO-NO                  VALUE "2".                           
000860 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000870 SCREEN SECTION.                                                          
000880 01  PANTALLA-PRINCIPAL                                                   
000890     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000900     02  PANT-REFRESCO                                                    
000910         BLANK SCREEN                                                     
000920         REVERSE-VIDEO                                                    
000930         LINE 2 COL 20 VALUE "APROAFA - MANTENCION DE PRODUCTO".          
000940 01  PANTALLA-MENU.                                                       
000950     02  FILLER LINE 6 COL 1                                              
000960         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
000970     02  FILLER LINE 8  COL 1 VALUE "1  CREAR PRODUCTO NUEVO".            
000980     02  FILLER LINE 9  COL 1 VALUE "2  ELIMINAR PRODUCTO".               
000990     02  FILLER LINE 10 COL 1 VALUE "3  VOLVER AL MENU PRINCIPAL".        
001000     02  FILLER LINE 12 COL 1 VALUE "INGRESE OPCION :".                   
001010 01  RESPUESTA-MENU.                                                      
001020     02  FILLER LINE 12 COL 18                                            
001030         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001040 01  PANTALLA-PRODUCTO.                                                   
001050     02  FILLER LINE 8  COL 1 VALUE "NOMBRE DEL PRODUCTO       :".        
001060     02  FILLER LINE 10 COL 1 VALUE "DESCRIPCION               :".        
001070     02  FILLER LINE 12 COL 1 VALUE "UNIDAD DE MEDIDA          :".        
001080 01  DATOS-PRODUCTO.                                                      
001090     02  FILLER LINE 8  COL 32                                            
001100         PIC IS X(50) USING NOMBRE REQUIRED AUTO.                         
001110     02  FILLER LINE 10 COL 32                                            
001120         PIC IS X(60) USING DESCRIPCION REQUIRED AUTO.                    
001130     02  FILLER LINE 12 COL 32                                            
001140         PIC IS X(10) USING UNIDAD-MEDIDA REQUIRED AUTO.                  
001150 01  PANTALLA-BAJA.                                                       
001160     02  FILLER LINE 8 COL 1 VALUE "ID DEL PRODUCTO A ELIMINAR :".        
001170 01  DATOS-BAJA.                                                          
001180     02  FILLER LINE 8 COL 32                                             
001190         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001200 01  PANTALLA-OTRO.                                                       
001210     02  FILLER LINE 16 COL 1 VALUE "1 INGRESAR OTRO PRODUCTO".           
001220     02  FILLER LINE 17 COL 1 VALUE "2 VOLVER AL MENU PRINCIPAL".         
001230     02  FILLER LINE 19 COL 1 VALUE "INGRESE OPCION :".                   
001240 01  RESPUESTA-OTRO.                                                      
001250     02  FILLER LINE 19 COL 18                                            
001260         PIC IS X USING WS-OPCION-OTRO REQUIRED AUTO.                     
001270 LINKAGE SECTION.                                                         
001280*----------------------------------------------------------------*        
001290*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001300*----------------------------------------------------------------*        
001310 01  WS-FECHA-SISTEMA.                                                    
001320     02  FS-ANO                      PIC 9(04).                           
001330     02  FS-MES                      PIC 9(02).                           
001340     02  FS-DIA                      PIC 9(02).                           
001350     02  FS-HORA                     PIC 9(02).                           
001360     02  FS-MIN                      PIC 9(02).                           
001370     02  FS-SEG                      PIC 9(02).                           
001380 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001390 INICIO.                                                                  
001400     MOVE FS-ANO TO WS-FH-ANO.                                            
001410     MOVE FS-MES TO WS-FH-MES.                                            
001420     MOVE FS-DIA TO WS-FH-DIA.                                            
001430     MOVE FS-HORA TO WS-HH-HOR.                                           
001440     MOVE FS-MIN  TO WS-HH-MIN.                                           
001450     MOVE FS-SEG  TO WS-HH-SEG.                                           
001460     OPEN I-O F-PRODUCTO.                                                 
001470     OPEN I-O F-INVENTARIO.                                               
001480 DESPLEGAR-MENU.                                                          
001490     DISPLAY PANTALLA-PRINCIPAL.                                          
001500     DISPLAY PANTALLA-MENU.                                               
001510     ACCEPT  RESPUESTA-MENU.                                              
001520     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3"                          
001530        GO TO DESPLEGAR-MENU                                              
001540     END-IF.                                                              
001550     IF WS-OP-SALIR-MENU                                                  
001560        GO TO VOLVER                                                      
001570     END-IF.                                                              
001580     IF WS-OP-ELIMINAR                                                    
001590        GO TO BAJA-PRODUCTO                                               
001600     END-IF.                                                              
001610*----------------------------------------------------------------*        
001620*  2000-CREAR-PRODUCTO THRU 2000-CREAR-PRODUCTO-EXIT             *        
001630*  DA DE ALTA EL MAESTRO DE PRODUCTO Y SIEMBRA SU INVENTARIO.    *        
001640*----------------------------------------------------------------*        
001650 2000-CREAR-PRODUCTO.                                                     
001660     PERFORM 1000-FIJAR-CLAVE THRU 1000-FIJAR-CLAVE-EXIT.                 
001670     DISPLAY PANTALLA-PRINCIPAL.                                          
001680     DISPLAY PANTALLA-PRODUCTO.                                           
001690     ACCEPT  DATOS-PRODUCTO.                                              
001700     MOVE WS-CLAVE-NUEVA TO ID-PRODUCTO OF REG-PRODUCTO.                  
001710     MOVE WS-CLAVE-NUEVA TO WS-REL-PRODUCTO.                              
001720     WRITE REG-PRODUCTO INVALID KEY GO TO MENSAJE-1.                      
001730     PERFORM 2100-SEMBRAR-INV THRU 2100-SEMBRAR-INV-EXIT.                 
001740     GO TO PREGUNTAR-OTRO.                                                
001750 2000-CREAR-PRODUCTO-EXIT.                                                
001760     EXIT.                                                                
001770*----------------------------------------------------------------*        
001780*  2100-SEMBRAR-INV THRU 2100-SEMBRAR-INV-EXIT      *                     
001790*  ESCRIBE EL REGISTRO DE SALDO EN CERO PARA EL PRODUCTO RECIEN  *        
001800*  CREADO. EL ID-INVENTARIO SE IGUALA AL ID-PRODUCTO, PUES LA    *        
001810*  TABLA GUARDA UNA FILA POR PRODUCTO, SIN EXCEPCION.            *        
001820*----------------------------------------------------------------*        
001830 2100-SEMBRAR-INV.                                                        
001840     MOVE WS-CLAVE-NUEVA  TO ID-INVENTARIO.                               
001850     MOVE WS-CLAVE-NUEVA  TO ID-PRODUCTO OF REG-INVENTARIO.               
001860     MOVE ZERO            TO CANTIDAD OF REG-INVENTARIO.                  
001870     MOVE WS-FH-NUM        TO FECHA-ACTUALIZACION-F.                      
001880     MOVE WS-HH-NUM        TO FECHA-ACTUALIZACION-H.                      
001890     MOVE WS-CLAVE-NUEVA  TO WS-REL-INVENTARIO.                           
001900     WRITE REG-INVENTARIO INVALID KEY GO TO MENSAJE-2.                    
001910 2100-SEMBRAR-INV-EXIT.                                                   
001920     EXIT.                                                                
001930*----------------------------------------------------------------*        
001940*  1000-FIJAR-CLAVE THRU 1000-FIJAR-CLAVE-EXIT  *                         
001950*  CUENTA LOS REGISTROS EXISTENTES PARA ARMAR EL PROXIMO ID,    *         
001960*  TAL COMO QUEDO ESTABLECIDO DESDE LA VERSION INICIAL (AP-0004).*        
001970*----------------------------------------------------------------*        
001980 1000-FIJAR-CLAVE.                                                        
001990     MOVE ZERO TO WS-CONTADOR-REG.                                        
002000     MOVE 1    TO WS-REL-PRODUCTO.                                        
002010 1000-CONTAR.                                                             
002020     READ F-PRODUCTO NEXT RECORD                                          
002030         AT END GO TO 1000-FIJAR-CLAVE-EXIT.                              
002040     ADD 1 TO WS-CONTADOR-REG.                                            
002050     GO TO 1000-CONTAR.                                                   
002060 1000-FIJAR-CLAVE-EXIT.                                                   
002070     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002080     EXIT.                                                                
002090*----------------------------------------------------------------*        
002100*  3000-ELIMINAR-PROD THRU 3000-ELIMINAR-PROD-EXIT        *               
002110*  BAJA SIMPLE DEL MAESTRO, SIN CASCADA (ASI LO PIDE EL DEPTO).  *        
002120*----------------------------------------------------------------*        
002130 BAJA-PRODUCTO.                                                           
002140     DISPLAY PANTALLA-PRINCIPAL.                                          
002150     DISPLAY PANTALLA-BAJA.                                               
002160     ACCEPT  DATOS-BAJA.                                                  
002170     PERFORM 3000-ELIMINAR-PROD THRU 3000-ELIMINAR-PROD-EXIT.             
002180     GO TO DESPLEGAR-MENU.                                                
002190 3000-ELIMINAR-PROD.                                                      
002200     MOVE WS-CLAVE-NUEVA TO WS-REL-PRODUCTO.                              
002210     DELETE F-PRODUCTO INVALID KEY GO TO MENSAJE-3.                       
002220 3000-ELIMINAR-PROD-EXIT.                                                 
002230     EXIT.                                                                
002240 PREGUNTAR-OTRO.                                                          
002250     DISPLAY PANTALLA-PRINCIPAL.                                          
002260     DISPLAY PANTALLA-OTRO.                                               
002270     ACCEPT  RESPUESTA-OTRO.                                              
002280     IF WS-OPCION-OTRO NOT = "1" AND "2"                                  
002290        GO TO PREGUNTAR-OTRO                                              
002300     END-IF.                                                              
002310     IF WS-OTRO-SI                                                        
002320        GO TO 2000-CREAR-PRODUCTO                                         
002330     END-IF.                                                              
002340     GO TO DESPLEGAR-MENU.                                                
002350 VOLVER.                                                                  
002360     CLOSE F-PRODUCTO.                                                    
002370     CLOSE F-INVENTARIO.                                                  
002380     GOBACK.                                                              
002390 MENSAJES.                                                                
002400 MENSAJE-1.                                                               
002410     DISPLAY " " LINE 1 ERASE.                                            
002420     DISPLAY "NO SE PUDO GRABAR EL PRODUCTO" LINE 4 COL 1.                
002430     GO TO DESPLEGAR-MENU.                                                
002440 MENSAJE-2.                                                               
002450     DISPLAY " " LINE 1 ERASE.                                            
002460     DISPLAY "NO SE PUDO SEMBRAR EL INVENTARIO" LINE 4 COL 1.             
002470     GO TO DESPLEGAR-MENU.                                                
002480 MENSAJE-3.                                                               
002490     DISPLAY " " LINE 1 ERASE.                                            
002500     DISPLAY "NO SE PUDO ELIMINAR EL PRODUCTO" LINE 4 COL 1.              
002510     GO TO DESPLEGAR-MENU.                                                
