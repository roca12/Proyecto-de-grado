000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP6                                          *        
000040*  PROPOSITO :  MANTENCION DEL HISTORICO DE PRECIOS DE PRODUCTO. *        
000050*               AL ABRIR UN PRECIO NUEVO, CIERRA AUTOMATICAMENTE *        
000060*               EL PRECIO VIGENTE DEL PRODUCTO (CONTROL DE CORTE)*        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP6.                                                  
000110 AUTHOR.        L. FUENTES M.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1992-01-14.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1992-01-14 L. FUENTES M.     AP-0038  VERSION INICIAL         *        
000210*  1994-10-03 C. ARAVENA R.     AP-0067  CIERRE AUTOMATICO DEL PR*        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2002-06-11 M. SOTO V.        AP-0138  SE AGREGA LISTADO DE PRE*        
000240*  2005-08-30 M. SOTO V.        AP-0164  SE PASA PRECIO.DAT A LIN*        
000250*  2005-08-30 M. SOTO V.        AP-0164  QUE LO CREA APRCRE2; BAR*        
000260******************************************************************        
000270 ENVIRONMENT DIVISION.                                                    
000280 CONFIGURATION SECTION.                                                   
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM.                                                  
000310 INPUT-OUTPUT SECTION.                                                    
000320 FILE-CONTROL.                                                            
000330     SELECT F-PRECIO ASSIGN TO DISK                                       
000340         ORGANIZATION IS LINE SEQUENTIAL.                                 
000350 DATA DIVISION.                                                           
000360 FILE SECTION.                                                            
000370 FD  F-PRECIO                                                             
000380     LABEL RECORD IS STANDARD                                             
000390     VALUE OF FILE-ID "PRECIO.DAT".                                       
000400 COPY APRPRCP.                                                            
000410 WORKING-STORAGE SECTION.                                                 
000420*----------------------------------------------------------------*        
000430*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000440*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000450*----------------------------------------------------------------*        
000460 01  WS-FECHA-HOY.                                                        
000470     02  WS-FH-ANO                   PIC 9(04).                           
000480     02  WS-FH-MES                   PIC 9(02).                           
000490     02  WS-FH-DIA                   PIC 9(02).                           
000500 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000510     02  WS-FH-NUM                   PIC 9(08).                           
000520 01  WS-HORA-HOY.                                                         
000530     02  WS-HH-HOR                   PIC 9(02).                           
000540     02  WS-HH-MIN                   PIC 9(02).                           
000550     02  WS-HH-SEG                   PIC 9(02).                           
000560 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000570     02  WS-HH-NUM                   PIC 9(06).                           
000580 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000590 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000600     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000610 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000620 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000630 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000640     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000650*----------------------------------------------------------------*        
000660*  CAMPOS DE TRABAJO DEL MODULO (AP-0164: PRECIO.DAT PASA A      *        
000670*  LINE SEQUENTIAL, BARRIDO COMPLETO DESDE EL PRINCIPIO).        *        
000680*----------------------------------------------------------------*        
000690 77  WS-ID-PRODUCTO-NUEVO            PIC 9(09).                           
000700 77  WS-FECHA-INICIO-NUEVA           PIC 9(08).                           
000710 77  WS-FECHA-FIN-NUEVA              PIC 9(08).                           
000720 77  WS-PRECIO-NUEVO                 PIC S9(8)V9(2).                      
000730*----------------------------------------------------------------*        
000740*  TABLA DE DIAS POR MES, USADA POR 2060-RESTAR-UN-DIA PARA      *        
000750*  CALCULAR EL CIERRE DEL PERIODO DE PRECIO VIGENTE.             *        
000760*----------------------------------------------------------------*        
000770 01  WS-DIAS-POR-MES-LIT             PIC X(24)                            
000780     VALUE "312831303130313130313031".                                    
000790 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-LIT.                       
000800     02  WS-DIAS-MES                 PIC 9(02) OCCURS 12 TIMES.           
000810 01  WS-FECHA-DESCOMP.                                                    
000820     02  WS-FD-ANO                   PIC 9(04).                           
000830     02  WS-FD-MES                   PIC 9(02).                           
000840     02  WS-FD-DIA                   PIC 9(02).                           
000850 01  WS-FECHA-CIERRE.                                                     
000860     02  WS-FC-ANO                   PIC 9(04).                           
000870     02  WS-FC-MES                   PIC 9(02).                           
000880     02  WS-FC-DIA                   PIC 9(02).                           
000890 01  WS-FECHA-CIERRE-R REDEFINES WS-FECHA-CIERRE.                         
000900     02  WS-FC-NUM                   PIC 9(08).                           
000910 77  WS-RESTO-BISIESTO               PIC 9(02) COMP.                      
000920 77  WS-COCIENTE-BISIESTO            PIC 9(06) COMP.                      
000930 01  WS-OPCION-MENU                  PIC X(01).                           
000940     88  WS-OP-ABRIR                 VALUE "1".                           
000950     88  WS-OP-LISTAR                VALUE "2".                           
000960     88  WS-OP-SALIR-MENU            VALUE "3".                           
000970 01  WS-OPCION-CONTINUAR             PIC X(01).                           
000980 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000990 77  WS-HAY-PRECIO-ABIERTO           PIC X(01) VALUE "N".                 
001000     88  WS-EXISTE-PRECIO-ABIERTO    VALUE "S".                           
001010 SCREEN SECTION.                                                          
001020 01  PANTALLA-PRINCIPAL                                                   
001030     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
001040     02  PANT-REFRESCO                                                    
001050         BLANK SCREEN                                                     
001060         REVERSE-VIDEO                                                    
001070         LINE 2 COL 20 VALUE "APROAFA - PRECIO DE PRODUCTO".              
001080 01  PANTALLA-MENU.                                                       
001090     02  FILLER LINE 6 COL 1                                              
001100         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001110     02  FILLER LINE 8  COL 1 VALUE "1  ABRIR NUEVO PRECIO".              
001120     02  FILLER LINE 9  COL 1 VALUE "2  LISTAR PRECIOS".                  
001130     02  FILLER LINE 10 COL 1 VALUE "3  VOLVER AL MENU PRINCIPAL".        
001140     02  FILLER LINE 12 COL 1 VALUE "INGRESE OPCION :".                   
001150 01  RESPUESTA-MENU.                                                      
001160     02  FILLER LINE 12 COL 18                                            
001170         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001180 01  PANTALLA-PRECIO.                                                     
001190     02  FILLER LINE 8  COL 1 VALUE "ID DEL PRODUCTO           :".        
001200     02  FILLER LINE 10 COL 1 VALUE "FECHA INICIO (AAAAMMDD)   :".        
001210     02  FILLER LINE 12 COL 1 VALUE "FECHA FIN (AAAAMMDD, 0 SI".          
001220     02  FILLER LINE 13 COL 1 VALUE "   QUEDA ABIERTO)         :".        
001230     02  FILLER LINE 15 COL 1 VALUE "PRECIO                    :".        
001240 01  DATOS-PRECIO.                                                        
001250     02  FILLER LINE 8  COL 30                                            
001260         PIC IS 9(09) USING WS-ID-PRODUCTO-NUEVO REQUIRED AUTO.           
001270     02  FILLER LINE 10 COL 30                                            
001280         PIC IS 9(08) USING WS-FECHA-INICIO-NUEVA REQUIRED AUTO.          
001290     02  FILLER LINE 13 COL 30                                            
001300         PIC IS 9(08) USING WS-FECHA-FIN-NUEVA REQUIRED AUTO.             
001310     02  FILLER LINE 15 COL 30                                            
001320         PIC IS S9(8)V9(2) USING WS-PRECIO-NUEVO REQUIRED AUTO.           
001330 01  PANTALLA-FILA-PRECIO.                                                
001340     02  FILLER LINE 8  COL 1 VALUE "ID PRECIO    :".                     
001350     02  FILLER LINE 9  COL 1 VALUE "ID PRODUCTO  :".                     
001360     02  FILLER LINE 10 COL 1 VALUE "FECHA INICIO :".                     
001370     02  FILLER LINE 11 COL 1 VALUE "FECHA FIN    :".                     
001380     02  FILLER LINE 12 COL 1 VALUE "PRECIO       :".                     
001390     02  FILLER LINE 14 COL 1 VALUE "TECLA PARA SEGUIR...".               
001400 01  DATOS-FILA-PRECIO.                                                   
001410     02  FILLER LINE 8  COL 18 PIC IS 9(09) USING ID-PRECIO.              
001420     02  FILLER LINE 9  COL 18 PIC IS 9(09) USING ID-PRODUCTO.            
001430     02  FILLER LINE 10 COL 18 PIC IS 9(08) USING FECHA-INICIO.           
001440     02  FILLER LINE 11 COL 18 PIC IS 9(08) USING FECHA-FIN.              
001450     02  FILLER LINE 12 COL 18                                            
001460         PIC IS S9(8)V9(2) USING PRECIO.                                  
001470 01  RESPUESTA-CONTINUAR.                                                 
001480     02  FILLER LINE 14 COL 22                                            
001490         PIC IS X USING WS-OPCION-CONTINUAR AUTO.                         
001500 LINKAGE SECTION.                                                         
001510*----------------------------------------------------------------*        
001520*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001530*----------------------------------------------------------------*        
001540 01  WS-FECHA-SISTEMA.                                                    
001550     02  FS-ANO                      PIC 9(04).                           
001560     02  FS-MES                      PIC 9(02).                           
001570     02  FS-DIA                      PIC 9(02).                           
001580     02  FS-HORA                     PIC 9(02).                           
001590     02  FS-MIN                      PIC 9(02).                           
001600     02  FS-SEG                      PIC 9(02).                           
001610 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001620 INICIO.                                                                  
001630     MOVE FS-ANO TO WS-FH-ANO.                                            
001640     MOVE FS-MES TO WS-FH-MES.                                            
001650     MOVE FS-DIA TO WS-FH-DIA.                                            
001660     MOVE FS-HORA TO WS-HH-HOR.                                           
001670     MOVE FS-MIN  TO WS-HH-MIN.                                           
001680     MOVE FS-SEG  TO WS-HH-SEG.                                           
001690     OPEN I-O F-PRECIO.                                                   
001700 DESPLEGAR-MENU.                                                          
001710     DISPLAY PANTALLA-PRINCIPAL.                                          
001720     DISPLAY PANTALLA-MENU.                                               
001730     ACCEPT  RESPUESTA-MENU.                                              
001740     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3"                          
001750        GO TO DESPLEGAR-MENU                                              
001760     END-IF.                                                              
001770     IF WS-OP-SALIR-MENU                                                  
001780        GO TO VOLVER                                                      
001790     END-IF.                                                              
001800     IF WS-OP-LISTAR                                                      
001810        GO TO PEDIR-LISTADO                                               
001820     END-IF.                                                              
001830*----------------------------------------------------------------*        
001840*  2000-ABRIR-PRECIO THRU 2000-ABRIR-PRECIO-EXIT                 *        
001850*  PIDE EL PRECIO NUEVO, CIERRA EL PRECIO VIGENTE DEL PRODUCTO   *        
001860*  (SI LO HAY) Y GRABA EL NUEVO PERIODO DE PRECIO.               *        
001870*----------------------------------------------------------------*        
001880*----------------------------------------------------------------*        
001890*  2000-ABRIR-PRECIO THRU -EXIT                                  *        
001900*  AP-0164: PRECIO.DAT ES LINE SEQUENTIAL. EL BARRIDO DE 2050,   *        
001910*  COMO RECORRE TODO EL ARCHIVO DESDE EL PRINCIPIO, APROVECHA    *        
001920*  PARA CONTAR LOS REGISTROS Y ARMAR LA CLAVE NUEVA; EL WRITE    *        
001930*  QUEDA POSICIONADO AL FINAL (EOF) Y AGREGA EL PERIODO NUEVO.   *        
001940*----------------------------------------------------------------*        
001950 2000-ABRIR-PRECIO.                                                       
001960     DISPLAY PANTALLA-PRINCIPAL.                                          
001970     DISPLAY PANTALLA-PRECIO.                                             
001980     ACCEPT  DATOS-PRECIO.                                                
001990     PERFORM 2050-CERRAR-PRECIO-ABIERTO                                   
002000        THRU 2050-CERRAR-PRECIO-ABIERTO-EXIT.                             
002010     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002020     MOVE WS-CLAVE-NUEVA         TO ID-PRECIO.                            
002030     MOVE WS-ID-PRODUCTO-NUEVO   TO ID-PRODUCTO.                          
002040     MOVE WS-FECHA-INICIO-NUEVA  TO FECHA-INICIO.                         
002050     MOVE WS-FECHA-FIN-NUEVA     TO FECHA-FIN.                            
002060     MOVE WS-PRECIO-NUEVO        TO PRECIO.                               
002070     WRITE REG-PRECIO.                                                    
002080     GO TO DESPLEGAR-MENU.                                                
002090 2000-ABRIR-PRECIO-EXIT.                                                  
002100     EXIT.                                                                
002110*----------------------------------------------------------------*        
002120*  2050-CERRAR-PRECIO-ABIERTO THRU -EXIT                         *        
002130*  RECORRE PRECIO.DAT DESDE EL PRINCIPIO (CLOSE/OPEN, YA QUE     *        
002140*  LINE SEQUENTIAL NO SE PUEDE REPOSICIONAR) CONTANDO LOS        *        
002150*  REGISTROS Y BUSCANDO EL PRECIO VIGENTE (FECHA-FIN = CEROS)    *        
002160*  DEL PRODUCTO; SI LO ENCUENTRA, LO CIERRA UN DIA ANTES DEL     *        
002170*  NUEVO FECHA-INICIO CON UN REWRITE EN EL SITIO.                *        
002180*----------------------------------------------------------------*        
002190 2050-CERRAR-PRECIO-ABIERTO.                                              
002200     MOVE "N"  TO WS-HAY-PRECIO-ABIERTO.                                  
002210     MOVE ZERO TO WS-CONTADOR-REG.                                        
002220     CLOSE F-PRECIO.                                                      
002230     OPEN I-O F-PRECIO.                                                   
002240 2050-BUSCAR-PRECIO-ABIERTO.                                              
002250     READ F-PRECIO NEXT RECORD                                            
002260         AT END GO TO 2050-CERRAR-PRECIO-ABIERTO-EXIT.                    
002270     ADD 1 TO WS-CONTADOR-REG.                                            
002280     IF ID-PRODUCTO = WS-ID-PRODUCTO-NUEVO AND FECHA-FIN = ZERO           
002290        SET WS-EXISTE-PRECIO-ABIERTO TO TRUE                              
002300        GO TO 2050-CALCULAR-CIERRE                                        
002310     END-IF.                                                              
002320     GO TO 2050-BUSCAR-PRECIO-ABIERTO.                                    
002330 2050-CALCULAR-CIERRE.                                                    
002340     MOVE WS-FECHA-INICIO-NUEVA TO WS-FECHA-DESCOMP.                      
002350     PERFORM 2060-RESTAR-UN-DIA THRU 2060-RESTAR-UN-DIA-EXIT.             
002360     MOVE WS-FC-NUM TO FECHA-FIN.                                         
002370     REWRITE REG-PRECIO.                                                  
002380     GO TO 2050-BUSCAR-PRECIO-ABIERTO.                                    
002390 2050-CERRAR-PRECIO-ABIERTO-EXIT.                                         
002400     EXIT.                                                                
002410*----------------------------------------------------------------*        
002420*  2060-RESTAR-UN-DIA THRU -EXIT                                 *        
002430*  RESTA UN DIA A WS-FECHA-DESCOMP Y DEJA EL RESULTADO EN        *        
002440*  WS-FECHA-CIERRE, CRUZANDO MES Y ANO CUANDO CORRESPONDE.       *        
002450*----------------------------------------------------------------*        
002460 2060-RESTAR-UN-DIA.                                                      
002470     IF WS-FD-DIA > 1                                                     
002480        MOVE WS-FD-ANO TO WS-FC-ANO                                       
002490        MOVE WS-FD-MES TO WS-FC-MES                                       
002500        SUBTRACT 1 FROM WS-FD-DIA GIVING WS-FC-DIA                        
002510        GO TO 2060-RESTAR-UN-DIA-EXIT                                     
002520     END-IF.                                                              
002530     IF WS-FD-MES > 1                                                     
002540        MOVE WS-FD-ANO TO WS-FC-ANO                                       
002550        SUBTRACT 1 FROM WS-FD-MES GIVING WS-FC-MES                        
002560     ELSE                                                                 
002570        SUBTRACT 1 FROM WS-FD-ANO GIVING WS-FC-ANO                        
002580        MOVE 12 TO WS-FC-MES                                              
002590     END-IF.                                                              
002600     MOVE WS-DIAS-MES(WS-FC-MES) TO WS-FC-DIA.                            
002610     IF WS-FC-MES = 2                                                     
002620        DIVIDE WS-FC-ANO BY 4 GIVING WS-COCIENTE-BISIESTO                 
002630            REMAINDER WS-RESTO-BISIESTO                                   
002640        IF WS-RESTO-BISIESTO = ZERO                                       
002650           MOVE 29 TO WS-FC-DIA                                           
002660        END-IF                                                            
002670     END-IF.                                                              
002680 2060-RESTAR-UN-DIA-EXIT.                                                 
002690     EXIT.                                                                
002700 PEDIR-LISTADO.                                                           
002710     CLOSE F-PRECIO.                                                      
002720     OPEN I-O F-PRECIO.                                                   
002730     PERFORM 3000-LISTAR-PRECIOS THRU 3000-LISTAR-PRECIOS-EXIT.           
002740     GO TO DESPLEGAR-MENU.                                                
002750*----------------------------------------------------------------*        
002760*  3000-LISTAR-PRECIOS THRU 3000-LISTAR-PRECIOS-EXIT             *        
002770*  LISTADO DE SOLO LECTURA DE TODOS LOS PRECIOS GRABADOS.        *        
002780*----------------------------------------------------------------*        
002790 3000-LISTAR-PRECIOS.                                                     
002800     READ F-PRECIO NEXT RECORD                                            
002810         AT END GO TO 3000-LISTAR-PRECIOS-EXIT.                           
002820     DISPLAY PANTALLA-PRINCIPAL.                                          
002830     DISPLAY PANTALLA-FILA-PRECIO.                                        
002840     ACCEPT  RESPUESTA-CONTINUAR.                                         
002850     GO TO 3000-LISTAR-PRECIOS.                                           
002860 3000-LISTAR-PRECIOS-EXIT.                                                
002870     EXIT.                                                                
002880 VOLVER.                                                                  
002890     CLOSE F-PRECIO.                                                      
002900     GOBACK.                                                              
