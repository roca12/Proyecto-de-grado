000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP7                                          *        
000040*  PROPOSITO :  MANTENCION DEL ROL DE CLIENTE. BUSCA O CREA LA   *        
000050*               PERSONA POR NUMERO DE IDENTIFICACION, VALIDA LA  *        
000060*               FINCA Y GRABA/ACTUALIZA/ELIMINA EL ROL CLIENTE.  *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP7.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1988-06-02.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1988-06-02 C. ARAVENA R.     AP-0012  VERSION INICIAL, SOLO AL*        
000210*  1990-11-19 L. FUENTES M.     AP-0027  SE AGREGA ACTUALIZACION *        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2003-09-08 M. SOTO V.        AP-0145  VALIDA FINCA CONTRA MAES*        
000240******************************************************************        
000250 ENVIRONMENT DIVISION.                                                    
000260 CONFIGURATION SECTION.                                                   
000270 SPECIAL-NAMES.                                                           
000280     C01 IS TOP-OF-FORM.                                                  
000290 INPUT-OUTPUT SECTION.                                                    
000300 FILE-CONTROL.                                                            
000310     SELECT F-PERSONA ASSIGN TO DISK                                      
000320         ORGANIZATION IS RELATIVE                                         
000330         ACCESS MODE IS DYNAMIC                                           
000340         RELATIVE KEY IS WS-REL-PERSONA.                                  
000350     SELECT F-FINCA ASSIGN TO DISK                                        
000360         ORGANIZATION IS RELATIVE                                         
000370         ACCESS MODE IS DYNAMIC                                           
000380         RELATIVE KEY IS WS-REL-FINCA.                                    
000390     SELECT F-CLIENTE ASSIGN TO DISK                                      
000400         ORGANIZATION IS RELATIVE                                         
000410         ACCESS MODE IS DYNAMIC                                           
000420         RELATIVE KEY IS WS-REL-CLIENTE.                                  
000430 DATA DIVISION.                                                           
000440 FILE SECTION.                                                            
000450 FD  F-PERSONA                                                            
000460     LABEL RECORD IS STANDARD                                             
000470     VALUE OF FILE-ID "PERSONA.DAT".                                      
000480 COPY APRPERS.                                                            
000490 FD  F-FINCA                                                              
000500     LABEL RECORD IS STANDARD                                             
000510     VALUE OF FILE-ID "FINCA.DAT".                                        
000520 COPY APRFINC.                                                            
000530 FD  F-CLIENTE                                                            
000540     LABEL RECORD IS STANDARD                                             
000550     VALUE OF FILE-ID "CLIENTE.DAT".                                      
000560 COPY APRCLIE.                                                            
000570 WORKING-STORAGE SECTION.                                                 
000580*----------------------------------------------------------------*        
000590*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000600*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000610*----------------------------------------------------------------*        
000620 01  WS-FECHA-HOY.                                                        
000630     02  WS-FH-ANO                   PIC 9(04).                           
000640     02  WS-FH-MES                   PIC 9(02).                           
000650     02  WS-FH-DIA                   PIC 9(02).                           
000660 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000670     02  WS-FH-NUM                   PIC 9(08).                           
000680 01  WS-HORA-HOY.                                                         
000690     02  WS-HH-HOR                   PIC 9(02).                           
000700     02  WS-HH-MIN                   PIC 9(02).                           
000710     02  WS-HH-SEG                   PIC 9(02).                           
000720 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000730     02  WS-HH-NUM                   PIC 9(06).                           
000740 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000750 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000760     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000770 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000780 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000790 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000800     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000810*----------------------------------------------------------------*        
000820*  CLAVES RELATIVAS Y CAMPOS DE TRABAJO DE LA PANTALLA DE ALTA/  *        
000830*  ACTUALIZACION DE CLIENTE.                                     *        
000840*----------------------------------------------------------------*        
000850 77  WS-REL-PERSONA                  PIC 9(09) COMP.                      
000860 77  WS-REL-FINCA                    PIC 9(09) COMP.                      
000870 77  WS-REL-CLIENTE                  PIC 9(09) COMP.                      
000880 77  WS-ID-PERSONA                   PIC 9(09) COMP.                      
000890 77  WS-NOMBRE-NUEVO                 PIC X(50).                           
000900 77  WS-APELLIDO-NUEVO               PIC X(50).                           
000910 77  WS-TIPO-ID-NUEVO                PIC 9(02).                           
000920 77  WS-NUMERO-ID-NUEVO              PIC X(20).                           
000930 77  WS-EMAIL-NUEVO                  PIC X(100).                          
000940 77  WS-TELEFONO-NUEVO               PIC X(20).                           
000950 77  WS-DIRECCION-NUEVA              PIC X(100).                          
000960 77  WS-ID-FINCA-NUEVO               PIC 9(09).                           
000970 77  WS-TIPO-CLIENTE-NUEVO           PIC X(30).                           
000980 77  WS-FECHA-REGISTRO-NUEVA         PIC 9(08).                           
000990 77  WS-ID-CLIENTE-CLAVE             PIC 9(09).                           
001000 01  WS-OPCION-MENU                  PIC X(01).                           
001010     88  WS-OP-CREAR                 VALUE "1".                           
001020     88  WS-OP-ACTUALIZAR            VALUE "2".                           
001030     88  WS-OP-ELIMINAR              VALUE "3".                           
001040     88  WS-OP-SALIR-MENU            VALUE "4".                           
001050 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
001060 SCREEN SECTION.                                                          
001070 01  PANTALLA-PRINCIPAL                                                   
001080     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
001090     02  PANT-REFRESCO                                                    
001100         BLANK SCREEN                                                     
001110         REVERSE-VIDEO                                                    
001120         LINE 2 COL 26 VALUE "APROAFA - CLIENTES".                        
001130 01  PANTALLA-MENU.                                                       
001140     02  FILLER LINE 6 COL 1                                              
001150         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001160     02  FILLER LINE 8  COL 1 VALUE "1  CREAR CLIENTE".                   
001170     02  FILLER LINE 9  COL 1 VALUE "2  ACTUALIZAR CLIENTE".              
001180     02  FILLER LINE 10 COL 1 VALUE "3  ELIMINAR CLIENTE".                
001190     02  FILLER LINE 11 COL 1 VALUE "4  VOLVER AL MENU PRINCIPAL".        
001200     02  FILLER LINE 13 COL 1 VALUE "INGRESE OPCION :".                   
001210 01  RESPUESTA-MENU.                                                      
001220     02  FILLER LINE 13 COL 18                                            
001230         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001240 01  PANTALLA-PERSONA.                                                    
001250     02  FILLER LINE 5  COL 1 VALUE "NOMBRE               :".             
001260     02  FILLER LINE 6  COL 1 VALUE "APELLIDO             :".             
001270     02  FILLER LINE 7  COL 1 VALUE "TIPO DE IDENTIFICACION:".            
001280     02  FILLER LINE 8  COL 1 VALUE "NUMERO IDENTIFICACION:".             
001290     02  FILLER LINE 9  COL 1 VALUE "EMAIL                :".             
001300     02  FILLER LINE 10 COL 1 VALUE "TELEFONO             :".             
001310     02  FILLER LINE 11 COL 1 VALUE "DIRECCION            :".             
001320     02  FILLER LINE 12 COL 1 VALUE "ID DE LA FINCA       :".             
001330 01  DATOS-PERSONA.                                                       
001340     02  FILLER LINE 5  COL 24                                            
001350         PIC IS X(50) USING WS-NOMBRE-NUEVO REQUIRED AUTO.                
001360     02  FILLER LINE 6  COL 24                                            
001370         PIC IS X(50) USING WS-APELLIDO-NUEVO REQUIRED AUTO.              
001380     02  FILLER LINE 7  COL 24                                            
001390         PIC IS 9(02) USING WS-TIPO-ID-NUEVO REQUIRED AUTO.               
001400     02  FILLER LINE 8  COL 24                                            
001410         PIC IS X(20) USING WS-NUMERO-ID-NUEVO REQUIRED AUTO.             
001420     02  FILLER LINE 9  COL 24                                            
001430         PIC IS X(40) USING WS-EMAIL-NUEVO REQUIRED AUTO.                 
001440     02  FILLER LINE 10 COL 24                                            
001450         PIC IS X(20) USING WS-TELEFONO-NUEVO REQUIRED AUTO.              
001460     02  FILLER LINE 11 COL 24                                            
001470         PIC IS X(40) USING WS-DIRECCION-NUEVA REQUIRED AUTO.             
001480     02  FILLER LINE 12 COL 24                                            
001490         PIC IS 9(09) USING WS-ID-FINCA-NUEVO REQUIRED AUTO.              
001500 01  PANTALLA-CLIENTE.                                                    
001510     02  FILLER LINE 14 COL 1 VALUE "TIPO DE CLIENTE          :".         
001520     02  FILLER LINE 15 COL 1 VALUE "FECHA REGISTRO (AAAAMMDD):".         
001530 01  DATOS-CLIENTE.                                                       
001540     02  FILLER LINE 14 COL 29                                            
001550         PIC IS X(30) USING WS-TIPO-CLIENTE-NUEVO REQUIRED AUTO.          
001560     02  FILLER LINE 15 COL 29                                            
001570         PIC IS 9(08) USING WS-FECHA-REGISTRO-NUEVA REQUIRED AUTO.        
001580 01  PANTALLA-CLAVE-CLIENTE.                                              
001590     02  FILLER LINE 8 COL 1 VALUE "ID DEL CLIENTE :".                    
001600 01  DATOS-CLAVE-CLIENTE.                                                 
001610     02  FILLER LINE 8 COL 18                                             
001620         PIC IS 9(09) USING WS-ID-CLIENTE-CLAVE REQUIRED AUTO.            
001630 LINKAGE SECTION.                                                         
001640*----------------------------------------------------------------*        
001650*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001660*----------------------------------------------------------------*        
001670 01  WS-FECHA-SISTEMA.                                                    
001680     02  FS-ANO                      PIC 9(04).                           
001690     02  FS-MES                      PIC 9(02).                           
001700     02  FS-DIA                      PIC 9(02).                           
001710     02  FS-HORA                     PIC 9(02).                           
001720     02  FS-MIN                      PIC 9(02).                           
001730     02  FS-SEG                      PIC 9(02).                           
001740 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001750 INICIO.                                                                  
001760     MOVE FS-ANO TO WS-FH-ANO.                                            
001770     MOVE FS-MES TO WS-FH-MES.                                            
001780     MOVE FS-DIA TO WS-FH-DIA.                                            
001790     MOVE FS-HORA TO WS-HH-HOR.                                           
001800     MOVE FS-MIN  TO WS-HH-MIN.                                           
001810     MOVE FS-SEG  TO WS-HH-SEG.                                           
001820     OPEN I-O F-PERSONA.                                                  
001830     OPEN INPUT F-FINCA.                                                  
001840     OPEN I-O F-CLIENTE.                                                  
001850 DESPLEGAR-MENU.                                                          
001860     DISPLAY PANTALLA-PRINCIPAL.                                          
001870     DISPLAY PANTALLA-MENU.                                               
001880     ACCEPT  RESPUESTA-MENU.                                              
001890     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4"                  
001900        GO TO DESPLEGAR-MENU                                              
001910     END-IF.                                                              
001920     IF WS-OP-SALIR-MENU                                                  
001930        GO TO VOLVER                                                      
001940     END-IF.                                                              
001950     IF WS-OP-ACTUALIZAR                                                  
001960        GO TO PEDIR-ACTUALIZAR                                            
001970     END-IF.                                                              
001980     IF WS-OP-ELIMINAR                                                    
001990        GO TO PEDIR-BAJA                                                  
002000     END-IF.                                                              
002010*----------------------------------------------------------------*        
002020*  2000-CREAR-CLIENTE THRU 2000-CREAR-CLIENTE-EXIT               *        
002030*  PIDE LOS DATOS DE PERSONA Y DE CLIENTE, RESUELVE LA PERSONA   *        
002040*  (CREA SI NO EXISTE POR NUMERO-IDENTIFICACION), VALIDA LA      *        
002050*  FINCA Y GRABA EL ROL DE CLIENTE.                              *        
002060*----------------------------------------------------------------*        
002070 2000-CREAR-CLIENTE.                                                      
002080     DISPLAY PANTALLA-PRINCIPAL.                                          
002090     DISPLAY PANTALLA-PERSONA.                                            
002100     DISPLAY PANTALLA-CLIENTE.                                            
002110     ACCEPT  DATOS-PERSONA.                                               
002120     ACCEPT  DATOS-CLIENTE.                                               
002130     PERFORM 2010-RESOLVER-PERSONA                                        
002140        THRU 2010-RESOLVER-PERSONA-EXIT.                                  
002150     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
002160     PERFORM 2200-GRABAR-ROL THRU 2200-GRABAR-ROL-EXIT.                   
002170     GO TO DESPLEGAR-MENU.                                                
002180 2000-CREAR-CLIENTE-EXIT.                                                 
002190     EXIT.                                                                
002200*----------------------------------------------------------------*        
002210*  2010-RESOLVER-PERSONA THRU -EXIT                              *        
002220*  BUSCA LA PERSONA POR NUMERO-IDENTIFICACION; SI NO EXISTE LA   *        
002230*  CREA. DEJA LA CLAVE RESUELTA EN WS-ID-PERSONA.                *        
002240*----------------------------------------------------------------*        
002250 2010-RESOLVER-PERSONA.                                                   
002260     MOVE 1    TO WS-REL-PERSONA.                                         
002270     MOVE ZERO TO WS-CONTADOR-REG.                                        
002280 2010-BUSCAR-PERSONA.                                                     
002290     READ F-PERSONA NEXT RECORD                                           
002300         AT END GO TO 2010-CREAR-PERSONA-NUEVA.                           
002310     ADD 1 TO WS-CONTADOR-REG.                                            
002320     IF NUMERO-IDENTIFICACION = WS-NUMERO-ID-NUEVO                        
002330        MOVE ID-PERSONA OF REG-PERSONA TO WS-ID-PERSONA                   
002340        GO TO 2010-RESOLVER-PERSONA-EXIT                                  
002350     END-IF.                                                              
002360     GO TO 2010-BUSCAR-PERSONA.                                           
002370 2010-CREAR-PERSONA-NUEVA.                                                
002380     ADD 1 TO WS-CONTADOR-REG GIVING WS-ID-PERSONA.                       
002390     MOVE WS-ID-PERSONA      TO ID-PERSONA OF REG-PERSONA.                
002400     MOVE WS-NOMBRE-NUEVO    TO NOMBRE OF REG-PERSONA.                    
002410     MOVE WS-APELLIDO-NUEVO  TO APELLIDO.                                 
002420     MOVE WS-TIPO-ID-NUEVO   TO TIPO-ID.                                  
002430     MOVE WS-NUMERO-ID-NUEVO TO NUMERO-IDENTIFICACION.                    
002440     MOVE WS-EMAIL-NUEVO     TO EMAIL.                                    
002450     MOVE WS-TELEFONO-NUEVO  TO TELEFONO.                                 
002460     MOVE WS-DIRECCION-NUEVA TO DIRECCION.                                
002470     WRITE REG-PERSONA INVALID KEY GO TO MENSAJE-1.                       
002480 2010-RESOLVER-PERSONA-EXIT.                                              
002490     EXIT.                                                                
002500*----------------------------------------------------------------*        
002510*  2100-RESOLVER-FINCA THRU -EXIT                                *        
002520*  VALIDA QUE LA FINCA INFORMADA EXISTA EN EL MAESTRO DE FINCA.  *        
002530*----------------------------------------------------------------*        
002540 2100-RESOLVER-FINCA.                                                     
002550     MOVE WS-ID-FINCA-NUEVO TO WS-REL-FINCA.                              
002560     READ F-FINCA INVALID KEY GO TO MENSAJE-2.                            
002570 2100-RESOLVER-FINCA-EXIT.                                                
002580     EXIT.                                                                
002590*----------------------------------------------------------------*        
002600*  2200-GRABAR-ROL THRU -EXIT                                    *        
002610*  ARMA Y GRABA EL REGISTRO DE CLIENTE LIGADO A LA PERSONA Y A   *        
002620*  LA FINCA YA RESUELTAS.                                        *        
002630*----------------------------------------------------------------*        
002640 2200-GRABAR-ROL.                                                         
002650     PERFORM 1000-FIJAR-CLAVE-CLIENTE                                     
002660        THRU 1000-FIJAR-CLAVE-CLIENTE-EXIT.                               
002670     MOVE WS-CLAVE-NUEVA        TO ID-CLIENTE.                            
002680     MOVE WS-ID-PERSONA         TO ID-PERSONA OF REG-CLIENTE.             
002690     MOVE WS-ID-FINCA-NUEVO     TO ID-FINCA OF REG-CLIENTE.               
002700     MOVE WS-TIPO-CLIENTE-NUEVO TO TIPO-CLIENTE.                          
002710     MOVE WS-FECHA-REGISTRO-NUEVA TO FECHA-REGISTRO.                      
002720     WRITE REG-CLIENTE INVALID KEY GO TO MENSAJE-1.                       
002730 2200-GRABAR-ROL-EXIT.                                                    
002740     EXIT.                                                                
002750*----------------------------------------------------------------*        
002760*  1000-FIJAR-CLAVE-CLIENTE THRU -EXIT                           *        
002770*  CUENTA LOS CLIENTES YA GRABADOS PARA ARMAR EL PROXIMO ID.     *        
002780*----------------------------------------------------------------*        
002790 1000-FIJAR-CLAVE-CLIENTE.                                                
002800     MOVE ZERO TO WS-CONTADOR-REG.                                        
002810     MOVE 1    TO WS-REL-CLIENTE.                                         
002820 1000-CONTAR-CLIENTE.                                                     
002830     READ F-CLIENTE NEXT RECORD                                           
002840         AT END GO TO 1000-FIJAR-CLAVE-CLIENTE-EXIT.                      
002850     ADD 1 TO WS-CONTADOR-REG.                                            
002860     GO TO 1000-CONTAR-CLIENTE.                                           
002870 1000-FIJAR-CLAVE-CLIENTE-EXIT.                                           
002880     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002890     EXIT.                                                                
002900 PEDIR-ACTUALIZAR.                                                        
002910     DISPLAY PANTALLA-PRINCIPAL.                                          
002920     DISPLAY PANTALLA-CLAVE-CLIENTE.                                      
002930     ACCEPT  DATOS-CLAVE-CLIENTE.                                         
002940     MOVE WS-ID-CLIENTE-CLAVE TO WS-REL-CLIENTE.                          
002950     READ F-CLIENTE                                                       
002960         INVALID KEY GO TO MENSAJE-3                                      
002970     END-READ.                                                            
002980     DISPLAY PANTALLA-PERSONA.                                            
002990     DISPLAY PANTALLA-CLIENTE.                                            
003000     ACCEPT  DATOS-PERSONA.                                               
003010     ACCEPT  DATOS-CLIENTE.                                               
003020     MOVE ID-PERSONA OF REG-CLIENTE TO WS-REL-PERSONA.                    
003030     READ F-PERSONA                                                       
003040         INVALID KEY GO TO MENSAJE-1                                      
003050     END-READ.                                                            
003060     MOVE WS-NOMBRE-NUEVO    TO NOMBRE OF REG-PERSONA.                    
003070     MOVE WS-APELLIDO-NUEVO  TO APELLIDO.                                 
003080     MOVE WS-TIPO-ID-NUEVO   TO TIPO-ID.                                  
003090     MOVE WS-NUMERO-ID-NUEVO TO NUMERO-IDENTIFICACION.                    
003100     MOVE WS-EMAIL-NUEVO     TO EMAIL.                                    
003110     MOVE WS-TELEFONO-NUEVO  TO TELEFONO.                                 
003120     MOVE WS-DIRECCION-NUEVA TO DIRECCION.                                
003130     REWRITE REG-PERSONA INVALID KEY GO TO MENSAJE-1.                     
003140     PERFORM 2100-RESOLVER-FINCA THRU 2100-RESOLVER-FINCA-EXIT.           
003150     MOVE WS-ID-CLIENTE-CLAVE     TO ID-CLIENTE.                          
003160     MOVE ID-PERSONA OF REG-PERSONA TO ID-PERSONA OF REG-CLIENTE.         
003170     MOVE WS-ID-FINCA-NUEVO       TO ID-FINCA OF REG-CLIENTE.             
003180     MOVE WS-TIPO-CLIENTE-NUEVO   TO TIPO-CLIENTE.                        
003190     MOVE WS-FECHA-REGISTRO-NUEVA TO FECHA-REGISTRO.                      
003200     MOVE WS-ID-CLIENTE-CLAVE TO WS-REL-CLIENTE.                          
003210     REWRITE REG-CLIENTE INVALID KEY GO TO MENSAJE-1.                     
003220     GO TO DESPLEGAR-MENU.                                                
003230 PEDIR-BAJA.                                                              
003240     DISPLAY PANTALLA-PRINCIPAL.                                          
003250     DISPLAY PANTALLA-CLAVE-CLIENTE.                                      
003260     ACCEPT  DATOS-CLAVE-CLIENTE.                                         
003270     MOVE WS-ID-CLIENTE-CLAVE TO WS-REL-CLIENTE.                          
003280     READ F-CLIENTE                                                       
003290         INVALID KEY GO TO MENSAJE-3                                      
003300     END-READ.                                                            
003310     DELETE F-CLIENTE INVALID KEY GO TO MENSAJE-3.                        
003320     GO TO DESPLEGAR-MENU.                                                
003330 VOLVER.                                                                  
003340     CLOSE F-PERSONA F-FINCA F-CLIENTE.                                   
003350     GOBACK.                                                              
003360 MENSAJES.                                                                
003370 MENSAJE-1.                                                               
003380     DISPLAY " " LINE 1 ERASE.                                            
003390     DISPLAY "NO SE PUDO GRABAR LA PERSONA" LINE 4 COL 1.                 
003400     GO TO DESPLEGAR-MENU.                                                
003410 MENSAJE-2.                                                               
003420     DISPLAY " " LINE 1 ERASE.                                            
003430     DISPLAY "LA FINCA NO EXISTE" LINE 4 COL 1.                           
003440     GO TO DESPLEGAR-MENU.                                                
003450 MENSAJE-3.                                                               
003460     DISPLAY " " LINE 1 ERASE.                                            
003470     DISPLAY "EL CLIENTE NO EXISTE" LINE 4 COL 1.                         
003480     GO TO DESPLEGAR-MENU.                                                
