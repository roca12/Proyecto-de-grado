000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4OP5                                          *        
000040*  PROPOSITO :  MANTENCION DEL CICLO DE PRODUCCION (SIEMBRA Y    *        
000050*               COSECHA) DE UN PRODUCTO EN UNA FINCA. AL COSECHAR*        
000060*               LLAMA A APR4INV PARA ABONAR LA EXISTENCIA.       *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4OP5.                                                  
000110 AUTHOR.        R. PINTO S.                                               
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1991-09-10.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1991-09-10 R. PINTO S.       AP-0031  VERSION INICIAL, SOLO SI*        
000210*  1993-05-22 L. FUENTES M.     AP-0058  SE AGREGA COSECHA, LLAMA*        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2001-04-20 M. SOTO V.        AP-0124  SE AGREGA CAMBIO DE ESTA*        
000240*  2006-08-02 J. ROJAS P.       AP-0177  SE AGREGA LISTADO POR FI*        
000250******************************************************************        
000260 ENVIRONMENT DIVISION.                                                    
000270 CONFIGURATION SECTION.                                                   
000280 SPECIAL-NAMES.                                                           
000290     C01 IS TOP-OF-FORM.                                                  
000300 INPUT-OUTPUT SECTION.                                                    
000310 FILE-CONTROL.                                                            
000320     SELECT F-PRODUCCION ASSIGN TO DISK                                   
000330         ORGANIZATION IS RELATIVE                                         
000340         ACCESS MODE IS DYNAMIC                                           
000350         RELATIVE KEY IS WS-REL-PRODUCCION.                               
000360 DATA DIVISION.                                                           
000370 FILE SECTION.                                                            
000380 FD  F-PRODUCCION                                                         
000390     LABEL RECORD IS STANDARD                                             
000400     VALUE OF FILE-ID "PRODUCC.DAT".                                      
000410 COPY APRPRCC.                                                            
000420 WORKING-STORAGE SECTION.                                                 
000430*----------------------------------------------------------------*        
000440*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000450*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000460*----------------------------------------------------------------*        
000470 01  WS-FECHA-HOY.                                                        
000480     02  WS-FH-ANO                   PIC 9(04).                           
000490     02  WS-FH-MES                   PIC 9(02).                           
000500     02  WS-FH-DIA                   PIC 9(02).                           
000510 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000520     02  WS-FH-NUM                   PIC 9(08).                           
000530 01  WS-HORA-HOY.                                                         
000540     02  WS-HH-HOR                   PIC 9(02).                           
000550     02  WS-HH-MIN                   PIC 9(02).                           
000560     02  WS-HH-SEG                   PIC 9(02).                           
000570 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000580     02  WS-HH-NUM                   PIC 9(06).                           
000590 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000600 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000610     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000620 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000630 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000640 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000650     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000660*----------------------------------------------------------------*        
000670*  CLAVE RELATIVA DE PRODUCCION Y CAMPOS DE TRABAJO DEL MODULO.  *        
000680*----------------------------------------------------------------*        
000690 77  WS-REL-PRODUCCION               PIC 9(09) COMP.                      
000700 77  WS-ID-FINCA-FILTRO              PIC 9(09).                           
000710 01  WS-ESTADO-COD                   PIC X(01).                           
000720     88  WS-ESTADO-CRECIMIENTO       VALUE "1".                           
000730     88  WS-ESTADO-LISTA             VALUE "2".                           
000740     88  WS-ESTADO-COSECHADO         VALUE "3".                           
000750 01  WS-OPCION-MENU                  PIC X(01).                           
000760     88  WS-OP-CREAR                 VALUE "1".                           
000770     88  WS-OP-COSECHAR              VALUE "2".                           
000780     88  WS-OP-CAMBIAR-ESTADO        VALUE "3".                           
000790     88  WS-OP-ELIMINAR              VALUE "4".                           
000800     88  WS-OP-LISTAR-FINCA          VALUE "5".                           
000810     88  WS-OP-SALIR-MENU            VALUE "6".                           
000820 01  WS-OPCION-CONTINUAR             PIC X(01).                           
000830 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000840 77  WS-RESULTADO-INV                PIC X(01).                           
000850     88  WS-INV-OK                   VALUE "S".                           
000860     88  WS-INV-ERROR                VALUE "N".                           
000870 SCREEN SECTION.                                                          
000880 01  PANTALLA-PRINCIPAL                                                   
000890     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000900     02  PANT-REFRESCO                                                    
000910         BLANK SCREEN                                                     
000920         REVERSE-VIDEO                                                    
000930         LINE 2 COL 18 VALUE "APROAFA - PRODUCCION DE FINCA".             
000940 01  PANTALLA-MENU.                                                       
000950     02  FILLER LINE 6 COL 1                                              
000960         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
000970     02  FILLER LINE 8  COL 1 VALUE "1  CREAR PRODUCCION".                
000980     02  FILLER LINE 9  COL 1 VALUE "2  COSECHAR PRODUCCION".             
000990     02  FILLER LINE 10 COL 1 VALUE "3  CAMBIAR ESTADO".                  
001000     02  FILLER LINE 11 COL 1 VALUE "4  ELIMINAR PRODUCCION".             
001010     02  FILLER LINE 12 COL 1 VALUE "5  LISTAR POR FINCA".                
001020     02  FILLER LINE 13 COL 1 VALUE "6  VOLVER AL MENU PRINCIPAL".        
001030     02  FILLER LINE 15 COL 1 VALUE "INGRESE OPCION :".                   
001040 01  RESPUESTA-MENU.                                                      
001050     02  FILLER LINE 15 COL 18                                            
001060         PIC IS X USING WS-OPCION-MENU REQUIRED AUTO.                     
001070 01  PANTALLA-SIEMBRA.                                                    
001080     02  FILLER LINE 8  COL 1 VALUE "ID DEL PRODUCTO          :".         
001090     02  FILLER LINE 10 COL 1 VALUE "ID DE LA FINCA           :".         
001100     02  FILLER LINE 12 COL 1 VALUE "FECHA SIEMBRA (AAAAMMDD) :".         
001110     02  FILLER LINE 14 COL 1 VALUE "ESTADO (1 CRECIMIENTO,".             
001120     02  FILLER LINE 15 COL 1 VALUE "   2 LISTA, 3 COSECHADO):".          
001130 01  DATOS-SIEMBRA.                                                       
001140     02  FILLER LINE 8  COL 30                                            
001150         PIC IS 9(09) USING ID-PRODUCTO REQUIRED AUTO.                    
001160     02  FILLER LINE 10 COL 30                                            
001170         PIC IS 9(09) USING ID-FINCA REQUIRED AUTO.                       
001180     02  FILLER LINE 12 COL 30                                            
001190         PIC IS 9(08) USING FECHA-SIEMBRA REQUIRED AUTO.                  
001200     02  FILLER LINE 15 COL 37                                            
001210         PIC IS X USING WS-ESTADO-COD REQUIRED AUTO.                      
001220 01  PANTALLA-SIEMBRA-COSECHADA.                                          
001230     02  FILLER LINE 17 COL 1 VALUE "CANTIDAD COSECHADA       :".         
001240     02  FILLER LINE 19 COL 1 VALUE "FECHA COSECHA (AAAAMMDD) :".         
001250 01  DATOS-SIEMBRA-COSECHADA.                                             
001260     02  FILLER LINE 17 COL 30                                            
001270         PIC IS S9(8)V9(2) USING CANTIDAD-COSECHADA REQUIRED AUTO.        
001280     02  FILLER LINE 19 COL 30                                            
001290         PIC IS 9(08) USING FECHA-COSECHA REQUIRED AUTO.                  
001300 01  PANTALLA-COSECHA.                                                    
001310     02  FILLER LINE 8  COL 1 VALUE "ID DE LA PRODUCCION      :".         
001320     02  FILLER LINE 10 COL 1 VALUE "CANTIDAD COSECHADA       :".         
001330     02  FILLER LINE 12 COL 1 VALUE "FECHA COSECHA (AAAAMMDD) :".         
001340 01  DATOS-COSECHA.                                                       
001350     02  FILLER LINE 8  COL 30                                            
001360         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001370     02  FILLER LINE 10 COL 30                                            
001380         PIC IS S9(8)V9(2) USING CANTIDAD-COSECHADA REQUIRED AUTO.        
001390     02  FILLER LINE 12 COL 30                                            
001400         PIC IS 9(08) USING FECHA-COSECHA REQUIRED AUTO.                  
001410 01  PANTALLA-CAMBIO-ESTADO.                                              
001420     02  FILLER LINE 8  COL 1 VALUE "ID DE LA PRODUCCION      :".         
001430     02  FILLER LINE 10 COL 1 VALUE "NUEVO ESTADO (1, 2 O 3)  :".         
001440 01  DATOS-CAMBIO-ESTADO.                                                 
001450     02  FILLER LINE 8  COL 30                                            
001460         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001470     02  FILLER LINE 10 COL 30                                            
001480         PIC IS X USING WS-ESTADO-COD REQUIRED AUTO.                      
001490 01  PANTALLA-BAJA.                                                       
001500     02  FILLER LINE 8 COL 1 VALUE "ID PRODUCCION A ELIMINAR :".          
001510 01  DATOS-BAJA.                                                          
001520     02  FILLER LINE 8 COL 34                                             
001530         PIC IS 9(09) USING WS-CLAVE-NUEVA REQUIRED AUTO.                 
001540 01  PANTALLA-FILTRO-FINCA.                                               
001550     02  FILLER LINE 8 COL 1 VALUE "ID DE LA FINCA A CONSULTAR :".        
001560 01  DATOS-FILTRO-FINCA.                                                  
001570     02  FILLER LINE 8 COL 31                                             
001580         PIC IS 9(09) USING WS-ID-FINCA-FILTRO REQUIRED AUTO.             
001590 01  PANTALLA-FILA-PRODUCCION.                                            
001600     02  FILLER LINE 8  COL 1 VALUE "ID PRODUCCION  :".                   
001610     02  FILLER LINE 9  COL 1 VALUE "ID PRODUCTO    :".                   
001620     02  FILLER LINE 10 COL 1 VALUE "FECHA SIEMBRA  :".                   
001630     02  FILLER LINE 11 COL 1 VALUE "FECHA COSECHA  :".                   
001640     02  FILLER LINE 12 COL 1 VALUE "ESTADO         :".                   
001650     02  FILLER LINE 13 COL 1 VALUE "CANT. COSECHA  :".                   
001660     02  FILLER LINE 15 COL 1 VALUE "TECLA PARA SEGUIR...".               
001670 01  DATOS-FILA-PRODUCCION.                                               
001680     02  FILLER LINE 8  COL 20 PIC IS 9(09) USING ID-PRODUCCION.          
001690     02  FILLER LINE 9  COL 20 PIC IS 9(09) USING ID-PRODUCTO.            
001700     02  FILLER LINE 10 COL 20 PIC IS 9(08) USING FECHA-SIEMBRA.          
001710     02  FILLER LINE 11 COL 20 PIC IS 9(08) USING FECHA-COSECHA.          
001720     02  FILLER LINE 12 COL 20 PIC IS X(20) USING ESTADO.                 
001730     02  FILLER LINE 13 COL 20                                            
001740         PIC IS S9(8)V9(2) USING CANTIDAD-COSECHADA.                      
001750 01  RESPUESTA-CONTINUAR.                                                 
001760     02  FILLER LINE 15 COL 22                                            
001770         PIC IS X USING WS-OPCION-CONTINUAR AUTO.                         
001780 LINKAGE SECTION.                                                         
001790*----------------------------------------------------------------*        
001800*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001810*----------------------------------------------------------------*        
001820 01  WS-FECHA-SISTEMA.                                                    
001830     02  FS-ANO                      PIC 9(04).                           
001840     02  FS-MES                      PIC 9(02).                           
001850     02  FS-DIA                      PIC 9(02).                           
001860     02  FS-HORA                     PIC 9(02).                           
001870     02  FS-MIN                      PIC 9(02).                           
001880     02  FS-SEG                      PIC 9(02).                           
001890 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001900 INICIO.                                                                  
001910     MOVE FS-ANO TO WS-FH-ANO.                                            
001920     MOVE FS-MES TO WS-FH-MES.                                            
001930     MOVE FS-DIA TO WS-FH-DIA.                                            
001940     MOVE FS-HORA TO WS-HH-HOR.                                           
001950     MOVE FS-MIN  TO WS-HH-MIN.                                           
001960     MOVE FS-SEG  TO WS-HH-SEG.                                           
001970     OPEN I-O F-PRODUCCION.                                               
001980 DESPLEGAR-MENU.                                                          
001990     DISPLAY PANTALLA-PRINCIPAL.                                          
002000     DISPLAY PANTALLA-MENU.                                               
002010     ACCEPT  RESPUESTA-MENU.                                              
002020     IF WS-OPCION-MENU NOT = "1" AND "2" AND "3" AND "4" AND "5"          
002030                        AND "6"                                           
002040        GO TO DESPLEGAR-MENU                                              
002050     END-IF.                                                              
002060     IF WS-OP-SALIR-MENU                                                  
002070        GO TO VOLVER                                                      
002080     END-IF.                                                              
002090     IF WS-OP-COSECHAR                                                    
002100        GO TO PEDIR-COSECHA                                               
002110     END-IF.                                                              
002120     IF WS-OP-CAMBIAR-ESTADO                                              
002130        GO TO PEDIR-CAMBIO-ESTADO                                         
002140     END-IF.                                                              
002150     IF WS-OP-ELIMINAR                                                    
002160        GO TO PEDIR-BAJA                                                  
002170     END-IF.                                                              
002180     IF WS-OP-LISTAR-FINCA                                                
002190        GO TO PEDIR-FILTRO-FINCA                                          
002200     END-IF.                                                              
002210*----------------------------------------------------------------*        
002220*  2000-CREAR-PRODUCCION THRU 2000-CREAR-PRODUCCION-EXIT         *        
002230*  SIEMBRA UN PRODUCTO EN UNA FINCA. SI EL ESTADO INICIAL YA     *        
002240*  VIENE COMO COSECHADO, PIDE LA CANTIDAD Y FECHA DE COSECHA Y   *        
002250*  ABONA DE INMEDIATO EL INVENTARIO LLAMANDO A APR4INV.          *        
002260*----------------------------------------------------------------*        
002270 2000-CREAR-PRODUCCION.                                                   
002280     DISPLAY PANTALLA-PRINCIPAL.                                          
002290     DISPLAY PANTALLA-SIEMBRA.                                            
002300     ACCEPT  DATOS-SIEMBRA.                                               
002310     IF WS-ESTADO-COD NOT = "1" AND "2" AND "3"                           
002320        GO TO MENSAJE-2                                                   
002330     END-IF.                                                              
002340     MOVE SPACES TO ESTADO.                                               
002350     MOVE ZERO   TO CANTIDAD-COSECHADA.                                   
002360     MOVE ZERO   TO FECHA-COSECHA.                                        
002370     IF WS-ESTADO-CRECIMIENTO                                             
002380        SET PROD-EN-CRECIMIENTO TO TRUE                                   
002390     END-IF.                                                              
002400     IF WS-ESTADO-LISTA                                                   
002410        SET PROD-LISTA-COSECHA TO TRUE                                    
002420     END-IF.                                                              
002430     IF WS-ESTADO-COSECHADO                                               
002440        DISPLAY PANTALLA-SIEMBRA-COSECHADA                                
002450        ACCEPT  DATOS-SIEMBRA-COSECHADA                                   
002460        SET PROD-COSECHADA TO TRUE                                        
002470     END-IF.                                                              
002480     PERFORM 1000-FIJAR-CLAVE-PRODUCCION                                  
002490        THRU 1000-FIJAR-CLAVE-PRODUCCION-EXIT.                            
002500     MOVE WS-CLAVE-NUEVA TO ID-PRODUCCION.                                
002510     WRITE REG-PRODUCCION INVALID KEY GO TO MENSAJE-1.                    
002520     IF PROD-COSECHADA                                                    
002530        CALL "APR4INV" USING ID-PRODUCTO CANTIDAD-COSECHADA               
002540            WS-FECHA-SISTEMA WS-RESULTADO-INV                             
002550        IF WS-INV-ERROR                                                   
002560           GO TO MENSAJE-3                                                
002570        END-IF                                                            
002580     END-IF.                                                              
002590     GO TO DESPLEGAR-MENU.                                                
002600 2000-CREAR-PRODUCCION-EXIT.                                              
002610     EXIT.                                                                
002620*----------------------------------------------------------------*        
002630*  1000-FIJAR-CLAVE-PRODUCCION THRU -EXIT                        *        
002640*  CUENTA LAS PRODUCCIONES YA GRABADAS PARA ARMAR EL PROXIMO ID. *        
002650*----------------------------------------------------------------*        
002660 1000-FIJAR-CLAVE-PRODUCCION.                                             
002670     MOVE ZERO TO WS-CONTADOR-REG.                                        
002680 1000-CONTAR-PRODUCCION.                                                  
002690     READ F-PRODUCCION NEXT RECORD                                        
002700         AT END GO TO 1000-FIJAR-CLAVE-PRODUCCION-EXIT.                   
002710     ADD 1 TO WS-CONTADOR-REG.                                            
002720     GO TO 1000-CONTAR-PRODUCCION.                                        
002730 1000-FIJAR-CLAVE-PRODUCCION-EXIT.                                        
002740     ADD 1 TO WS-CONTADOR-REG GIVING WS-CLAVE-NUEVA.                      
002750     EXIT.                                                                
002760 PEDIR-COSECHA.                                                           
002770     DISPLAY PANTALLA-PRINCIPAL.                                          
002780     DISPLAY PANTALLA-COSECHA.                                            
002790     ACCEPT  DATOS-COSECHA.                                               
002800     MOVE WS-CLAVE-NUEVA TO WS-REL-PRODUCCION.                            
002810     READ F-PRODUCCION                                                    
002820         INVALID KEY GO TO MENSAJE-1                                      
002830     END-READ.                                                            
002840     SET PROD-COSECHADA TO TRUE.                                          
002850     REWRITE REG-PRODUCCION INVALID KEY GO TO MENSAJE-1.                  
002860     CALL "APR4INV" USING ID-PRODUCTO CANTIDAD-COSECHADA                  
002870         WS-FECHA-SISTEMA WS-RESULTADO-INV.                               
002880     IF WS-INV-ERROR                                                      
002890        GO TO MENSAJE-3                                                   
002900     END-IF.                                                              
002910     GO TO DESPLEGAR-MENU.                                                
002920 PEDIR-CAMBIO-ESTADO.                                                     
002930     DISPLAY PANTALLA-PRINCIPAL.                                          
002940     DISPLAY PANTALLA-CAMBIO-ESTADO.                                      
002950     ACCEPT  DATOS-CAMBIO-ESTADO.                                         
002960     IF WS-ESTADO-COD NOT = "1" AND "2" AND "3"                           
002970        GO TO MENSAJE-2                                                   
002980     END-IF.                                                              
002990     MOVE WS-CLAVE-NUEVA TO WS-REL-PRODUCCION.                            
003000     READ F-PRODUCCION                                                    
003010         INVALID KEY GO TO MENSAJE-1                                      
003020     END-READ.                                                            
003030     IF PROD-COSECHADA                                                    
003040        GO TO MENSAJE-4                                                   
003050     END-IF.                                                              
003060     IF WS-ESTADO-CRECIMIENTO                                             
003070        SET PROD-EN-CRECIMIENTO TO TRUE                                   
003080     END-IF.                                                              
003090     IF WS-ESTADO-LISTA                                                   
003100        SET PROD-LISTA-COSECHA TO TRUE                                    
003110     END-IF.                                                              
003120     IF WS-ESTADO-COSECHADO                                               
003130        SET PROD-COSECHADA TO TRUE                                        
003140     END-IF.                                                              
003150     REWRITE REG-PRODUCCION INVALID KEY GO TO MENSAJE-1.                  
003160     GO TO DESPLEGAR-MENU.                                                
003170 PEDIR-BAJA.                                                              
003180     DISPLAY PANTALLA-PRINCIPAL.                                          
003190     DISPLAY PANTALLA-BAJA.                                               
003200     ACCEPT  DATOS-BAJA.                                                  
003210     MOVE WS-CLAVE-NUEVA TO WS-REL-PRODUCCION.                            
003220     READ F-PRODUCCION                                                    
003230         INVALID KEY GO TO MENSAJE-1                                      
003240     END-READ.                                                            
003250     IF PROD-COSECHADA                                                    
003260        GO TO MENSAJE-4                                                   
003270     END-IF.                                                              
003280     DELETE F-PRODUCCION INVALID KEY GO TO MENSAJE-1.                     
003290     GO TO DESPLEGAR-MENU.                                                
003300 PEDIR-FILTRO-FINCA.                                                      
003310     DISPLAY PANTALLA-PRINCIPAL.                                          
003320     DISPLAY PANTALLA-FILTRO-FINCA.                                       
003330     ACCEPT  DATOS-FILTRO-FINCA.                                          
003340     MOVE 1 TO WS-REL-PRODUCCION.                                         
003350     PERFORM 3000-LISTAR-POR-FINCA                                        
003360        THRU 3000-LISTAR-POR-FINCA-EXIT.                                  
003370     GO TO DESPLEGAR-MENU.                                                
003380*----------------------------------------------------------------*        
003390*  3000-LISTAR-POR-FINCA THRU 3000-LISTAR-POR-FINCA-EXIT         *        
003400*  BARRE EL ARCHIVO DE PRODUCCION MOSTRANDO SOLO LAS FILAS DE LA *        
003410*  FINCA CONSULTADA (PROYECCION DE SOLO LECTURA).                *        
003420*----------------------------------------------------------------*        
003430 3000-LISTAR-POR-FINCA.                                                   
003440     READ F-PRODUCCION NEXT RECORD                                        
003450         AT END GO TO 3000-LISTAR-POR-FINCA-EXIT.                         
003460     IF ID-FINCA = WS-ID-FINCA-FILTRO                                     
003470        DISPLAY PANTALLA-PRINCIPAL                                        
003480        DISPLAY PANTALLA-FILA-PRODUCCION                                  
003490        ACCEPT  RESPUESTA-CONTINUAR                                       
003500     END-IF.                                                              
003510     GO TO 3000-LISTAR-POR-FINCA.                                         
003520 3000-LISTAR-POR-FINCA-EXIT.                                              
003530     EXIT.                                                                
003540 VOLVER.                                                                  
003550     CLOSE F-PRODUCCION.                                                  
003560     GOBACK.                                                              
003570 MENSAJES.                                                                
003580 MENSAJE-1.                                                               
003590     DISPLAY " " LINE 1 ERASE.                                            
003600     DISPLAY "LA PRODUCCION NO EXISTE" LINE 4 COL 1.                      
003610     GO TO DESPLEGAR-MENU.                                                
003620 MENSAJE-2.                                                               
003630     DISPLAY " " LINE 1 ERASE.                                            
003640     DISPLAY "ESTADO INVALIDO" LINE 4 COL 1.                              
003650     GO TO DESPLEGAR-MENU.                                                
003660 MENSAJE-3.                                                               
003670     DISPLAY " " LINE 1 ERASE.                                            
003680     DISPLAY "NO SE PUDO ABONAR EL INVENTARIO" LINE 4 COL 1.              
003690     GO TO DESPLEGAR-MENU.                                                
003700 MENSAJE-4.                                                               
003710     DISPLAY " " LINE 1 ERASE.                                            
003720     DISPLAY "LA PRODUCCION YA ESTA COSECHADA" LINE 4 COL 1.              
003730     GO TO DESPLEGAR-MENU.                                                
