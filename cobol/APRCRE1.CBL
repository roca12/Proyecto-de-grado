000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APRCRE1                                          *        
000040*  PROPOSITO :  INICIALIZA (DEJA VACIOS) LOS ARCHIVOS MAESTROS   *        
000050*               DE ORGANIZACION RELATIVA DEL SISTEMA APROAFA.    *        
000060*               SE CORRE UNA SOLA VEZ, AL MONTAR EL SISTEMA O    *        
000070*               AL RECONSTRUIR LOS ARCHIVOS.                     *        
000080*                                                                *        
000090******************************************************************        
000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    APRCRE1.                                                  
000120 AUTHOR.        C. ARAVENA R.                                             
000130 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000140 DATE-WRITTEN.  1987-02-16.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000170******************************************************************        
000180*  BITACORA DE CAMBIOS                                           *        
000190*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000200*----------------------------------------------------------------*        
000210*  1987-02-16 C. ARAVENA R.     AP-0002  VERSION INICIAL - 6 ARCH*        
000220*  1989-07-03 C. ARAVENA R.     AP-0015  SE AGREGA INSUMO        *        
000230*  1993-05-09 L. FUENTES M.     AP-0053  SE AGREGA VENTA Y DETALL*        
000240*  1998-11-30 R. PINTO S.       AP-0103  REVISION DE FORMATOS POR*        
000250*  2001-04-18 M. SOTO V.        AP-0122  SE AGREGA ACTIVIDAD     *        
000260******************************************************************        
000270 ENVIRONMENT DIVISION.                                                    
000280 CONFIGURATION SECTION.                                                   
000290 SPECIAL-NAMES.                                                           
000300     C01 IS TOP-OF-FORM.                                                  
000310 INPUT-OUTPUT SECTION.                                                    
000320 FILE-CONTROL.                                                            
000330     SELECT F-PERSONA      ASSIGN TO DISK                                 
000340         ORGANIZATION IS RELATIVE                                         
000350         ACCESS MODE IS SEQUENTIAL.                                       
000360     SELECT F-CLIENTE      ASSIGN TO DISK                                 
000370         ORGANIZATION IS RELATIVE                                         
000380         ACCESS MODE IS SEQUENTIAL.                                       
000390     SELECT F-EMPLEADO     ASSIGN TO DISK                                 
000400         ORGANIZATION IS RELATIVE                                         
000410         ACCESS MODE IS SEQUENTIAL.                                       
000420     SELECT F-PROVEEDOR    ASSIGN TO DISK                                 
000430         ORGANIZATION IS RELATIVE                                         
000440         ACCESS MODE IS SEQUENTIAL.                                       
000450     SELECT F-FINCA        ASSIGN TO DISK                                 
000460         ORGANIZATION IS RELATIVE                                         
000470         ACCESS MODE IS SEQUENTIAL.                                       
000480     SELECT F-PRODUCTO     ASSIGN TO DISK                                 
000490         ORGANIZATION IS RELATIVE                                         
000500         ACCESS MODE IS SEQUENTIAL.                                       
000510     SELECT F-INVENTARIO   ASSIGN TO DISK                                 
000520         ORGANIZATION IS RELATIVE                                         
000530         ACCESS MODE IS SEQUENTIAL.                                       
000540     SELECT F-PRODUCCION   ASSIGN TO DISK                                 
000550         ORGANIZATION IS RELATIVE                                         
000560         ACCESS MODE IS SEQUENTIAL.                                       
000570     SELECT F-INSUMO       ASSIGN TO DISK                                 
000580         ORGANIZATION IS RELATIVE                                         
000590         ACCESS MODE IS SEQUENTIAL.                                       
000600     SELECT F-VENTA        ASSIGN TO DISK                                 
000610         ORGANIZATION IS RELATIVE                                         
000620         ACCESS MODE IS SEQUENTIAL.                                       
000630     SELECT F-DETALLE      ASSIGN TO DISK                                 
000640         ORGANIZATION IS RELATIVE                                         
000650         ACCESS MODE IS SEQUENTIAL.                                       
000660     SELECT F-ACTIVIDAD    ASSIGN TO DISK                                 
000670         ORGANIZATION IS RELATIVE                                         
000680         ACCESS MODE IS SEQUENTIAL.                                       
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710 FD  F-PERSONA                                                            
000720     LABEL RECORD IS STANDARD                                             
000730     VALUE OF FILE-ID "PERSONA.DAT".                                      
000740 COPY APRPERS.                                                            
000750 FD  F-CLIENTE                                                            
000760     LABEL RECORD IS STANDARD                                             
000770     VALUE OF FILE-ID "CLIENTE.DAT".                                      
000780 COPY APRCLIE.                                                            
000790 FD  F-EMPLEADO                                                           
000800     LABEL RECORD IS STANDARD                                             
000810     VALUE OF FILE-ID "EMPLEADO.DAT".                                     
000820 COPY APREMPL.                                                            
000830 FD  F-PROVEEDOR                                                          
000840     LABEL RECORD IS STANDARD                                             
000850     VALUE OF FILE-ID "PROVEEDO.DAT".                                     
000860 COPY APRPROV.                                                            
000870 FD  F-FINCA                                                              
000880     LABEL RECORD IS STANDARD                                             
000890     VALUE OF FILE-ID "FINCA.DAT".                                        
000900 COPY APRFINC.                                                            
000910 FD  F-PRODUCTO                                                           
000920     LABEL RECORD IS STANDARD                                             
000930     VALUE OF FILE-ID "PRODUCTO.DAT".                                     
000940 COPY APRPROD.                                                            
000950 FD  F-INVENTARIO                                                         
000960     LABEL RECORD IS STANDARD                                             
000970     VALUE OF FILE-ID "INVENTAR.DAT".                                     
000980 COPY APRINVP.                                                            
000990 FD  F-PRODUCCION                                                         
001000     LABEL RECORD IS STANDARD                                             
001010     VALUE OF FILE-ID "PRODUCCI.DAT".                                     
001020 COPY APRPRCC.                                                            
001030 FD  F-INSUMO                                                             
001040     LABEL RECORD IS STANDARD                                             
001050     VALUE OF FILE-ID "INSUMO.DAT".                                       
001060 COPY APRINSU.                                                            
001070 FD  F-VENTA                                                              
001080     LABEL RECORD IS STANDARD                                             
001090     VALUE OF FILE-ID "VENTA.DAT".                                        
001100 COPY APRVENT.                                                            
001110 FD  F-DETALLE                                                            
001120     LABEL RECORD IS STANDARD                                             
001130     VALUE OF FILE-ID "DETALLE.DAT".                                      
001140 COPY APRDETV.                                                            
001150 FD  F-ACTIVIDAD                                                          
001160     LABEL RECORD IS STANDARD                                             
001170     VALUE OF FILE-ID "ACTIVIDA.DAT".                                     
001180 COPY APRACTV.                                                            
001190 WORKING-STORAGE SECTION.                                                 
001200*----------------------------------------------------------------*        
001210*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
001220*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
001230*----------------------------------------------------------------*        
001240 01  WS-FECHA-HOY.                                                        
001250     02  WS-FH-ANO                   PIC 9(04).                           
001260     02  WS-FH-MES                   PIC 9(02).                           
001270     02  WS-FH-DIA                   PIC 9(02).                           
001280 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
001290     02  WS-FH-NUM                   PIC 9(08).                           
001300 01  WS-HORA-HOY.                                                         
001310     02  WS-HH-HOR                   PIC 9(02).                           
001320     02  WS-HH-MIN                   PIC 9(02).                           
001330     02  WS-HH-SEG                   PIC 9(02).                           
001340 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
001350     02  WS-HH-NUM                   PIC 9(06).                           
001360 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
001370 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
001380     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
001390 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
001400 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
001410 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
001420     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
001430 PROCEDURE DIVISION.                                                      
001440*----------------------------------------------------------------*        
001450*  ABRIR-FICHEROS                                                *        
001460*  SE ABRE CADA ARCHIVO EN OUTPUT (LO TRUNCA/CREA VACIO) Y SE    *        
001470*  CIERRA DE INMEDIATO, SIN GRABAR NINGUN REGISTRO (AP-0002).    *        
001480*----------------------------------------------------------------*        
001490 ABRIR-FICHEROS.                                                          
001500     OPEN OUTPUT F-PERSONA.                                               
001510     CLOSE F-PERSONA.                                                     
001520     OPEN OUTPUT F-CLIENTE.                                               
001530     CLOSE F-CLIENTE.                                                     
001540     OPEN OUTPUT F-EMPLEADO.                                              
001550     CLOSE F-EMPLEADO.                                                    
001560     OPEN OUTPUT F-PROVEEDOR.                                             
001570     CLOSE F-PROVEEDOR.                                                   
001580     OPEN OUTPUT F-FINCA.                                                 
001590     CLOSE F-FINCA.                                                       
001600     OPEN OUTPUT F-PRODUCTO.                                              
001610     CLOSE F-PRODUCTO.                                                    
001620     OPEN OUTPUT F-INVENTARIO.                                            
001630     CLOSE F-INVENTARIO.                                                  
001640     OPEN OUTPUT F-PRODUCCION.                                            
001650     CLOSE F-PRODUCCION.                                                  
001660     OPEN OUTPUT F-INSUMO.                                                
001670     CLOSE F-INSUMO.                                                      
001680     OPEN OUTPUT F-VENTA.                                                 
001690     CLOSE F-VENTA.                                                       
001700     OPEN OUTPUT F-DETALLE.                                               
001710     CLOSE F-DETALLE.                                                     
001720     OPEN OUTPUT F-ACTIVIDAD.                                             
001730     CLOSE F-ACTIVIDAD.                                                   
001740     STOP RUN.                                                            
