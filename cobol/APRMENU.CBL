000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APRMENU                                          *        
000040*  SISTEMA   :  APROAFA - CONTROL DE FINCA, INSUMOS Y VENTAS     *        
000050*  PROPOSITO :  MENU PRINCIPAL. DESPACHA A CADA PROGRAMA DE      *        
000060*               POSTEO SEGUN LA OPCION DIGITADA POR EL USUARIO.  *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APRMENU.                                                  
000110 AUTHOR.        C. ARAVENA R.                                             
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  1987-02-16.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  1987-02-16 C. ARAVENA R.     AP-0001  VERSION INICIAL, 6 OPCIO*        
000210*  1989-07-03 C. ARAVENA R.     AP-0014  SE AGREGA OPCION INSUMOS*        
000220*  1991-11-20 L. FUENTES M.     AP-0037  SE AGREGA OPCION PRECIO *        
000230*  1993-05-09 L. FUENTES M.     AP-0052  SE AGREGA OPCION ACTIVID*        
000240*  1996-02-27 R. PINTO S.       AP-0081  SE AGREGA IMPRESION DE F*        
000250*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000260*  1999-01-08 R. PINTO S.       AP-0104  PRUEBA CRUCE DE SIGLO EN*        
000270*  2003-06-12 M. SOTO V.        AP-0141  OPCION PASA A 2 DIGITOS *        
000280******************************************************************        
000290 ENVIRONMENT DIVISION.                                                    
000300 CONFIGURATION SECTION.                                                   
000310 SPECIAL-NAMES.                                                           
000320     C01 IS TOP-OF-FORM.                                                  
000330 DATA DIVISION.                                                           
000340 WORKING-STORAGE SECTION.                                                 
000350*----------------------------------------------------------------*        
000360*  OPCION DE MENU Y CONDICIONES DE RUTEO                         *        
000370*----------------------------------------------------------------*        
000380 01  WS-OPCION                       PIC 9(02).                           
000390     88  WS-OP-PRODUCTO              VALUE 1.                             
000400     88  WS-OP-VENTA                 VALUE 2.                             
000410     88  WS-OP-INSUMO                VALUE 3.                             
000420     88  WS-OP-COMPRA-INSUMO         VALUE 4.                             
000430     88  WS-OP-PRODUCCION            VALUE 5.                             
000440     88  WS-OP-PRECIO-PRODUCTO       VALUE 6.                             
000450     88  WS-OP-CLIENTE               VALUE 7.                             
000460     88  WS-OP-EMPLEADO              VALUE 8.                             
000470     88  WS-OP-PROVEEDOR             VALUE 9.                             
000480     88  WS-OP-ACTIVIDAD             VALUE 10.                            
000490     88  WS-OP-FACTURA               VALUE 11.                            
000500     88  WS-OP-SALIR                 VALUE 12.                            
000510     88  WS-OP-VALIDA                VALUE 1 THRU 12.                     
000520 01  WS-OPCION-R REDEFINES WS-OPCION PIC X(02).                           
000530 77  WS-LINEA-SEPARADORA             PIC X(80) VALUE ALL "-".             
000540*----------------------------------------------------------------*        
000550*  AREA COMUN DE FECHA/HORA, PASADA POR LINKAGE A CADA PROGRAMA  *        
000560*  DE POSTEO (SUSTITUYE EL FECHA-SISTEMA DE LOS PROGRAMAS        *        
000570*  ORIGINALES DE LA TIENDA, AHORA CON ANO DE 4 DIGITOS).         *        
000580*----------------------------------------------------------------*        
000590 01  WS-FECHA-SISTEMA.                                                    
000600     02  FS-ANO                      PIC 9(04).                           
000610     02  FS-MES                      PIC 9(02).                           
000620     02  FS-DIA                      PIC 9(02).                           
000630     02  FS-HORA                     PIC 9(02).                           
000640     02  FS-MIN                      PIC 9(02).                           
000650     02  FS-SEG                      PIC 9(02).                           
000660 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
000670     02  FS-FECHA-NUM                PIC 9(08).                           
000680     02  FS-HORA-NUM                 PIC 9(06).                           
000690*----------------------------------------------------------------*        
000700*  AREA PARA DESPLIEGUE DE LA FECHA EN PANTALLA (DD/MM/AAAA)     *        
000710*----------------------------------------------------------------*        
000720 01  WS-FECHA-PANTALLA.                                                   
000730     02  WS-FP-DIA                   PIC 99.                              
000740     02  FILLER                      PIC X VALUE "/".                     
000750     02  WS-FP-MES                   PIC 99.                              
000760     02  FILLER                      PIC X VALUE "/".                     
000770     02  WS-FP-ANO                   PIC 9(04).                           
000780 01  WS-FECHA-PANTALLA-R REDEFINES WS-FECHA-PANTALLA.                     
000790     02  WS-FP-ALFA                  PIC X(10).                           
000800*----------------------------------------------------------------*        
000810*  SUBSCRIPTO DE USO GENERAL (SE DECLARA AQUI PARA CUMPLIR CON   *        
000820*  LA NORMA DE PROGRAMACION DEL DEPTO; ESTE MENU NO RECORRE      *        
000830*  TABLAS PERO SE MANTIENE POR CONSISTENCIA CON LOS DEMAS        *        
000840*  PROGRAMAS DEL SISTEMA).                                       *        
000850*----------------------------------------------------------------*        
000860 77  WS-INDICE                       PIC 9(04) COMP.                      
000870 SCREEN SECTION.                                                          
000880 01  PANTALLA-PRINCIPAL                                                   
000890     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
000900     02  PANT-REFRESCO                                                    
000910         BLANK SCREEN                                                     
000920         REVERSE-VIDEO                                                    
000930         LINE 3 COL 24 VALUE IS "APROAFA - MENU PRINCIPAL".               
000940     02  PANT-FECHA LINE 4 COL 58                                         
000950         FOREGROUND IS WHITE                                              
000960         VALUE IS "FECHA:".                                               
000970     02  FILLER COL 65                                                    
000980         PIC IS X(10) USING WS-FP-ALFA.                                   
000990     02  FILLER LINE 6 COL 1                                              
001000         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001010     02  FILLER LINE 8 COL 1 FOREGROUND IS YELLOW                         
001020         VALUE "MAESTROS Y POSTEO".                                       
001030     02  FILLER LINE 9  COL 1 VALUE "01 PRODUCTO".                        
001040     02  FILLER LINE 10 COL 1 VALUE "02 VENTA (FACTURA)".                 
001050     02  FILLER LINE 11 COL 1 VALUE "03 INSUMO (STOCK)".                  
001060     02  FILLER LINE 12 COL 1 VALUE "04 COMPRA DE INSUMO".                
001070     02  FILLER LINE 13 COL 1 VALUE "05 PRODUCCION".                      
001080     02  FILLER LINE 14 COL 1 VALUE "06 PRECIO DE PRODUCTO".              
001090     02  FILLER LINE 15 COL 1 VALUE "07 CLIENTE".                         
001100     02  FILLER LINE 16 COL 1 VALUE "08 EMPLEADO".                        
001110     02  FILLER LINE 17 COL 1 VALUE "09 PROVEEDOR".                       
001120     02  FILLER LINE 18 COL 1 VALUE "10 ACTIVIDAD DE FINCA".              
001130     02  FILLER LINE 20 COL 1 FOREGROUND WHITE VALUE "REPORTES".          
001140     02  FILLER LINE 21 COL 1 VALUE "11 FACTURA".                         
001150     02  FILLER LINE 23 COL 1 FOREGROUND IS WHITE VALUE "SALIDA".         
001160     02  FILLER LINE 24 COL 1 VALUE "12 FIN DEL PROGRAMA".                
001170     02  FILLER LINE 26 COL 1                                             
001180         PIC IS X(80) USING WS-LINEA-SEPARADORA.                          
001190     02  FILLER LINE 28 COL 1 FOREGROUND IS WHITE                         
001200         VALUE "INGRESE OPCION :".                                        
001210 01  RESPUESTA-PRINCIPAL.                                                 
001220     02  FILLER LINE 28 COL 18                                            
001230         PIC IS 99 USING WS-OPCION REQUIRED AUTO.                         
001240 PROCEDURE DIVISION.                                                      
001250 INICIO.                                                                  
001260     PERFORM 1000-FIJAR-FECHA-HORA                                        
001270        THRU 1000-FIJAR-FECHA-HORA-EXIT.                                  
001280 MENU-PRINCIPAL.                                                          
001290     DISPLAY PANTALLA-PRINCIPAL.                                          
001300     ACCEPT  RESPUESTA-PRINCIPAL.                                         
001310 VALIDAR-OPCION.                                                          
001320     IF WS-OPCION IS NOT NUMERIC OR NOT WS-OP-VALIDA                      
001330        GO TO MENU-PRINCIPAL                                              
001340     END-IF.                                                              
001350     IF WS-OP-SALIR                                                       
001360        GO TO FIN                                                         
001370     END-IF.                                                              
001380     PERFORM 2000-DESPACHAR THRU 2000-DESPACHAR-EXIT.                     
001390     GO TO INICIO.                                                        
001400 FIN.                                                                     
001410     STOP RUN.                                                            
001420*----------------------------------------------------------------*        
001430*  1000-FIJAR-FECHA-HORA                                         *        
001440*  TOMA LA FECHA/HORA DEL SISTEMA OPERATIVO Y LA ARMA PARA SU    *        
001450*  USO Y DESPLIEGUE.  AP-0103 CAMBIO EL ANO A 4 DIGITOS.         *        
001460*----------------------------------------------------------------*        
001470 1000-FIJAR-FECHA-HORA.                                                   
001480     ACCEPT WS-FECHA-SISTEMA-R(1:8) FROM DATE YYYYMMDD.                   
001490     ACCEPT FS-HORA-NUM             FROM TIME.                            
001500     MOVE FS-DIA TO WS-FP-DIA.                                            
001510     MOVE FS-MES TO WS-FP-MES.                                            
001520     MOVE FS-ANO TO WS-FP-ANO.                                            
001530 1000-FIJAR-FECHA-HORA-EXIT.                                              
001540     EXIT.                                                                
001550*----------------------------------------------------------------*        
001560*  2000-DESPACHAR                                                *        
001570*  LLAMA AL PROGRAMA DE POSTEO CORRESPONDIENTE A LA OPCION,      *        
001580*  PASANDOLE LA FECHA/HORA VIGENTE (MISMA CONVENCION QUE LOS     *        
001590*  PROGRAMAS ORIGINALES DE LA TIENDA, QUE LLAMABAN A OPCION-N    *        
001600*  USANDO FECHA-SISTEMA).                                        *        
001610*----------------------------------------------------------------*        
001620 2000-DESPACHAR.                                                          
001630     EVALUATE TRUE                                                        
001640         WHEN WS-OP-PRODUCTO                                              
001650             CALL "APR4OP1" USING WS-FECHA-SISTEMA                        
001660         WHEN WS-OP-VENTA                                                 
001670             CALL "APR4OP2" USING WS-FECHA-SISTEMA                        
001680         WHEN WS-OP-INSUMO                                                
001690             CALL "APR4OP3" USING WS-FECHA-SISTEMA                        
001700         WHEN WS-OP-COMPRA-INSUMO                                         
001710             CALL "APR4OP4" USING WS-FECHA-SISTEMA                        
001720         WHEN WS-OP-PRODUCCION                                            
001730             CALL "APR4OP5" USING WS-FECHA-SISTEMA                        
001740         WHEN WS-OP-PRECIO-PRODUCTO                                       
001750             CALL "APR4OP6" USING WS-FECHA-SISTEMA                        
001760         WHEN WS-OP-CLIENTE                                               
001770             CALL "APR4OP7" USING WS-FECHA-SISTEMA                        
001780         WHEN WS-OP-EMPLEADO                                              
001790             CALL "APR4OP8" USING WS-FECHA-SISTEMA                        
001800         WHEN WS-OP-PROVEEDOR                                             
001810             CALL "APR4OP9" USING WS-FECHA-SISTEMA                        
001820         WHEN WS-OP-ACTIVIDAD                                             
001830             CALL "APR4OPA" USING WS-FECHA-SISTEMA                        
001840         WHEN WS-OP-FACTURA                                               
001850             CALL "APR4FACT" USING WS-FECHA-SISTEMA                       
001860     END-EVALUATE.                                                        
001870 2000-DESPACHAR-EXIT.                                                     
001880     EXIT.                                                                
