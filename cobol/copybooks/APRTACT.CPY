000010*---------------------------------------------------------------*         
000020*  APRTACT  -  TIPO-ACTIVIDAD, TABLA DE REFERENCIA DE TIPOS DE   *        
000030*  ACTIVIDAD. SE CARGA COMPLETA A UNA TABLA OCCURS EN MEMORIA    *        
000040*  Y SE BUSCA CON SEARCH ALL (VER APR-TABLA-TIPOACT MAS ABAJO).  *        
000050*---------------------------------------------------------------*         
000060 01  REG-TIPOACTIVIDAD.                                                   
000070     02  ID-TIPO-ACTIVIDAD           PIC 9(09).                           
000080     02  NOMBRE                      PIC X(100).                          
000090     02  FILLER                      PIC X(01).                           
000100*---------------------------------------------------------------*         
000110*  IMAGEN EN MEMORIA DE LA TABLA DE TIPOS DE ACTIVIDAD, PARA     *        
000120*  SEARCH ALL. EL PROGRAMA QUE LA DECLARA DEBE CARGARLA POR      *        
000130*  ORDEN DE ID-TIPO-ACTIVIDAD (ASCENDING KEY).                   *        
000140*---------------------------------------------------------------*         
000150 01  APR-TABLA-TIPOACT.                                                   
000160     02  APR-TOTAL-TIPOACT           PIC 9(04) COMP.                      
000170     02  APR-FILA-TIPOACT OCCURS 200 TIMES                                
000180             ASCENDING KEY IS APR-TA-ID                                   
000190             INDEXED BY APR-TA-IDX.                                       
000200         03  APR-TA-ID               PIC 9(09).                           
000210         03  APR-TA-NOMBRE           PIC X(100).                          
