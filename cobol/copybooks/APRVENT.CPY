000010*---------------------------------------------------------------*         
000020*  APRVENT  -  VENTA, ENCABEZADO DE UNA FACTURA DE VENTA.        *        
000030*---------------------------------------------------------------*         
000040 01  REG-VENTA.                                                           
000050     02  ID-VENTA                    PIC 9(09).                           
000060     02  ID-CLIENTE                  PIC 9(09).                           
000070     02  ID-EMPLEADO                 PIC 9(09).                           
000080     02  FECHA-VENTA.                                                     
000090         03  FECHA-VENTA-F           PIC 9(08).                           
000100         03  FECHA-VENTA-H           PIC 9(06).                           
000110     02  METODO-PAGO                 PIC X(15).                           
000120         88  PAGO-EFECTIVO           VALUE 'Efectivo'.                    
000130         88  PAGO-TARJETA            VALUE 'Tarjeta'.                     
000140         88  PAGO-TRANSFERENCIA      VALUE 'Transferencia'.               
000150         88  PAGO-OTRO               VALUE 'Otro'.                        
000160     02  TOTAL                       PIC S9(8)V9(2) COMP-3.               
000170     02  ID-METODO-PAGO              PIC 9(09).                           
000180     02  FILLER                      PIC X(05).                           
