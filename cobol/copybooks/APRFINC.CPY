000010*---------------------------------------------------------------*         
000020*  APRFINC  -  FINCA, FICHA DE LA EXPLOTACION AGRICOLA.          *        
000030*  ESTE CORTE SOLO LA CONSULTA (NO HAY ALTA/BAJA EN ESTE         *        
000040*  APLICATIVO); SE MANTIENE POR OTRO PROCESO.                    *        
000050*---------------------------------------------------------------*         
000060 01  REG-FINCA.                                                           
000070     02  ID-FINCA                    PIC 9(09).                           
000080     02  NOMBRE                      PIC X(100).                          
000090     02  UBICACION                   PIC X(100).                          
000100     02  ENCARGADO                   PIC X(50).                           
000110     02  FILLER                      PIC X(01).                           
