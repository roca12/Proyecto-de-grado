000010*---------------------------------------------------------------*         
000020*  APRPERS  -  PERSONA, FICHA MAESTRA COMPARTIDA DE PARTES       *        
000030*  TODO CLIENTE, EMPLEADO O PROVEEDOR CUELGA DE UN REGISTRO      *        
000040*  PERSONA UNICO, LOCALIZADO POR NUMERO-IDENTIFICACION.          *        
000050*---------------------------------------------------------------*         
000060 01  REG-PERSONA.                                                         
000070     02  ID-PERSONA                  PIC 9(09).                           
000080     02  NOMBRE                      PIC X(50).                           
000090     02  APELLIDO                    PIC X(50).                           
000100     02  TIPO-ID                     PIC 9(02).                           
000110     02  NUMERO-IDENTIFICACION       PIC X(20).                           
000120     02  EMAIL                       PIC X(100).                          
000130     02  TELEFONO                    PIC X(20).                           
000140     02  DIRECCION                   PIC X(100).                          
000150     02  FILLER                      PIC X(09).                           
