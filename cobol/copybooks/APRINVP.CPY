000010*---------------------------------------------------------------*         
000020*  APRINVP  -  INVENTARIO-PRODUCTO, SALDO VIGENTE DE UN          *        
000030*  PRODUCTO (UN REGISTRO POR PRODUCTO).                          *        
000040*---------------------------------------------------------------*         
000050 01  REG-INVENTARIO.                                                      
000060     02  ID-INVENTARIO               PIC 9(09).                           
000070     02  ID-PRODUCTO                 PIC 9(09).                           
000080     02  CANTIDAD                    PIC S9(8)V9(2) COMP-3.               
000090     02  FECHA-ACTUALIZACION.                                             
000100         03  FECHA-ACTUALIZACION-F   PIC 9(08).                           
000110         03  FECHA-ACTUALIZACION-H   PIC 9(06).                           
000120     02  FILLER                      PIC X(08).                           
