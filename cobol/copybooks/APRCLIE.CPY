000010*---------------------------------------------------------------*         
000020*  APRCLIE  -  CLIENTE, ROL DE COMPRADOR LIGADO A UNA PERSONA    *        
000030*  Y A UNA FINCA.                                                *        
000040*---------------------------------------------------------------*         
000050 01  REG-CLIENTE.                                                         
000060     02  ID-CLIENTE                  PIC 9(09).                           
000070     02  ID-PERSONA                  PIC 9(09).                           
000080     02  ID-FINCA                    PIC 9(09).                           
000090     02  TIPO-CLIENTE                PIC X(30).                           
000100     02  FECHA-REGISTRO              PIC 9(08).                           
000110     02  FILLER                      PIC X(05).                           
