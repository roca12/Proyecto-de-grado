000010*---------------------------------------------------------------*         
000020*  APRINSU  -  INSUMO, FICHA MAESTRA DEL INSUMO AGRICOLA Y SU    *        
000030*  EXISTENCIA VIGENTE.                                           *        
000040*---------------------------------------------------------------*         
000050 01  REG-INSUMO.                                                          
000060     02  ID-INSUMO                   PIC 9(09).                           
000070     02  NOMBRE                      PIC X(100).                          
000080     02  DESCRIPCION                 PIC X(200).                          
000090     02  UNIDAD-MEDIDA               PIC X(10).                           
000100     02  ID-PROVEEDOR                PIC 9(09).                           
000110     02  CANTIDAD-DISPONIBLE         PIC S9(8)V9(2) COMP-3.               
000120     02  FILLER                      PIC X(02).                           
