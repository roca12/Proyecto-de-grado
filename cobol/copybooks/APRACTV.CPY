000010*---------------------------------------------------------------*         
000020*  APRACTV  -  ACTIVIDAD, EVENTO DE LABOR REGISTRADO EN UNA      *        
000030*  FINCA (SIEMBRA, FUMIGACION, MANTENCION, ETC.)                 *        
000040*---------------------------------------------------------------*         
000050 01  REG-ACTIVIDAD.                                                       
000060     02  ID-ACTIVIDAD                PIC 9(09).                           
000070     02  ID-FINCA                    PIC 9(09).                           
000080     02  ID-TIPO-ACTIVIDAD           PIC 9(09).                           
000090     02  FECHA-INICIO                PIC 9(08).                           
000100     02  FECHA-FIN                   PIC 9(08).                           
000110     02  DESCRIPCION                 PIC X(200).                          
000120     02  FILLER                      PIC X(07).                           
