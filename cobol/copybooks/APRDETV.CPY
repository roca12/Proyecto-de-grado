000010*---------------------------------------------------------------*         
000020*  APRDETV  -  DETALLE-VENTA, LINEA DE UNA FACTURA DE VENTA.     *        
000030*---------------------------------------------------------------*         
000040 01  REG-DETALLE.                                                         
000050     02  ID-DETALLE                  PIC 9(09).                           
000060     02  ID-VENTA                    PIC 9(09).                           
000070     02  ID-PRODUCTO                 PIC 9(09).                           
000080     02  CANTIDAD                    PIC 9(06).                           
000090     02  PRECIO-UNITARIO             PIC S9(8)V9(2) COMP-3.               
000100     02  SUBTOTAL                    PIC S9(8)V9(2) COMP-3.               
000110     02  FILLER                      PIC X(07).                           
