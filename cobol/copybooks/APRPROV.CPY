000010*---------------------------------------------------------------*         
000020*  APRPROV  -  PROVEEDOR, ROL DE SUMINISTRADOR LIGADO A UNA      *        
000030*  PERSONA Y A UNA FINCA.                                        *        
000040*---------------------------------------------------------------*         
000050 01  REG-PROVEEDOR.                                                       
000060     02  ID-PROVEEDOR                PIC 9(09).                           
000070     02  ID-PERSONA                  PIC 9(09).                           
000080     02  ID-FINCA                    PIC 9(09).                           
000090     02  NOMBRE                      PIC X(100).                          
000100     02  CONTACTO                    PIC X(100).                          
000110     02  FILLER                      PIC X(03).                           
