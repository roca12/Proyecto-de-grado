000010*---------------------------------------------------------------*         
000020*  APRPROD  -  PRODUCTO, FICHA MAESTRA DEL ARTICULO DE COSECHA   *        
000030*  O DE REVENTA.                                                 *        
000040*---------------------------------------------------------------*         
000050 01  REG-PRODUCTO.                                                        
000060     02  ID-PRODUCTO                 PIC 9(09).                           
000070     02  NOMBRE                      PIC X(100).                          
000080     02  DESCRIPCION                 PIC X(200).                          
000090     02  UNIDAD-MEDIDA               PIC X(10).                           
000100     02  FILLER                      PIC X(01).                           
