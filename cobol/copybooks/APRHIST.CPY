000010*---------------------------------------------------------------*         
000020*  APRHIST  -  HISTORIAL-INSUMO, BITACORA DE CONSUMO. ARCHIVO    *        
000030*  DE SOLO ADICION, SIN CLAVE DE ACCESO.                         *        
000040*---------------------------------------------------------------*         
000050 01  REG-HISTORIAL.                                                       
000060     02  ID-HISTORIAL                PIC 9(09).                           
000070     02  ID-INSUMO                   PIC 9(09).                           
000080     02  CANTIDAD-UTILIZADA          PIC S9(8)V9(2) COMP-3.               
000090     02  FECHA-USO.                                                       
000100         03  FECHA-USO-F             PIC 9(08).                           
000110         03  FECHA-USO-H             PIC 9(06).                           
000120     02  FILLER                      PIC X(08).                           
