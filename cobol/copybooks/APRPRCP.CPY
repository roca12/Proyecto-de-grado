000010*---------------------------------------------------------------*         
000020*  APRPRCP  -  PRECIO-PRODUCTO, HISTORICO DE PRECIOS VIGENTES    *        
000030*  POR PRODUCTO. FECHA-FIN = CEROS MIENTRAS EL PERIODO ESTE      *        
000040*  ABIERTO.                                                      *        
000050*---------------------------------------------------------------*         
000060 01  REG-PRECIO.                                                          
000070     02  ID-PRECIO                   PIC 9(09).                           
000080     02  ID-PRODUCTO                 PIC 9(09).                           
000090     02  FECHA-INICIO                PIC 9(08).                           
000100     02  FECHA-FIN                   PIC 9(08).                           
000110     02  PRECIO                      PIC S9(8)V9(2) COMP-3.               
000120     02  FILLER                      PIC X(06).                           
