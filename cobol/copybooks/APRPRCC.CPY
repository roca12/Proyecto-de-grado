000010*---------------------------------------------------------------*         
000020*  APRPRCC  -  PRODUCCION, CICLO DE SIEMBRA/COSECHA DE UN        *        
000030*  PRODUCTO EN UNA FINCA.                                        *        
000040*---------------------------------------------------------------*         
000050 01  REG-PRODUCCION.                                                      
000060     02  ID-PRODUCCION               PIC 9(09).                           
000070     02  ID-PRODUCTO                 PIC 9(09).                           
000080     02  ID-FINCA                    PIC 9(09).                           
000090     02  FECHA-SIEMBRA               PIC 9(08).                           
000100     02  FECHA-COSECHA               PIC 9(08).                           
000110     02  ESTADO                      PIC X(20).                           
000120         88  PROD-EN-CRECIMIENTO    VALUE 'EN_CRECIMIENTO'.               
000130         88  PROD-LISTA-COSECHA     VALUE 'LISTO_PARA_COSECHA'.           
000140         88  PROD-COSECHADA         VALUE 'COSECHADO'.                    
000150     02  CANTIDAD-COSECHADA          PIC S9(8)V9(2) COMP-3.               
000160     02  FILLER                      PIC X(07).                           
