000010*---------------------------------------------------------------*         
000020*  APRCOMP  -  COMPRA-INSUMO, BITACORA DE COMPRAS DE INSUMO.     *        
000030*  ARCHIVO DE SOLO ADICION.                                      *        
000040*---------------------------------------------------------------*         
000050 01  REG-COMPRA.                                                          
000060     02  ID-COMPRA                   PIC 9(09).                           
000070     02  ID-INSUMO                   PIC 9(09).                           
000080     02  CANTIDAD                    PIC S9(8)V9(2) COMP-3.               
000090     02  PRECIO-UNITARIO             PIC S9(8)V9(2) COMP-3.               
000100     02  FECHA-COMPRA                PIC 9(08).                           
000110     02  ID-PROVEEDOR                PIC 9(09).                           
000120     02  FILLER                      PIC X(05).                           
