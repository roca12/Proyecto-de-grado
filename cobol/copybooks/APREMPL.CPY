000010*---------------------------------------------------------------*         
000020*  APREMPL  -  EMPLEADO, ROL DE TRABAJADOR LIGADO A UNA PERSONA  *        
000030*  Y A UNA FINCA.                                                *        
000040*---------------------------------------------------------------*         
000050 01  REG-EMPLEADO.                                                        
000060     02  ID-EMPLEADO                 PIC 9(09).                           
000070     02  ID-PERSONA                  PIC 9(09).                           
000080     02  ID-FINCA                    PIC 9(09).                           
000090     02  CARGO                       PIC X(100).                          
000100     02  SALARIO                     PIC S9(8)V9(2) COMP-3.               
000110     02  FECHA-CONTRATACION          PIC 9(08).                           
000120     02  FILLER                      PIC X(05).                           
