000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4FACT                                         *        
000040*  PROPOSITO :  IMPRIME LA FACTURA DE UNA VENTA YA CERRADA: ENCA-*        
000050*               BEZADO, DETALLE LINEA POR LINEA Y TOTAL, A UN    *        
000060*               ARCHIVO DE IMPRESION SECUENCIAL.                 *        
000070*                                                                *        
000080******************************************************************        
000090 IDENTIFICATION DIVISION.                                                 
000100 PROGRAM-ID.    APR4FACT.                                                 
000110 AUTHOR.        M. SOTO V.                                                
000120 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000130 DATE-WRITTEN.  2003-09-15.                                               
000140 DATE-COMPILED.                                                           
000150 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000160******************************************************************        
000170*  BITACORA DE CAMBIOS                                           *        
000180*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000190*----------------------------------------------------------------*        
000200*  2003-09-15 M. SOTO V.        AP-0148  VERSION INICIAL DEL REPO*        
000210*  2004-02-11 M. SOTO V.        AP-0151  SE AGREGA PIE DE PAGINA *        
000220*  2007-06-20 D. CONTRERAS P.   AP-0179  CORRIGE ALINEACION DE CO*        
000230******************************************************************        
000240 ENVIRONMENT DIVISION.                                                    
000250 CONFIGURATION SECTION.                                                   
000260 SPECIAL-NAMES.                                                           
000270     C01 IS TOP-OF-FORM.                                                  
000280 INPUT-OUTPUT SECTION.                                                    
000290 FILE-CONTROL.                                                            
000300     SELECT F-VENTA   ASSIGN TO DISK                                      
000310         ORGANIZATION IS RELATIVE                                         
000320         ACCESS MODE IS DYNAMIC                                           
000330         RELATIVE KEY IS WS-REL-VENTA.                                    
000340     SELECT F-DETALLE ASSIGN TO DISK                                      
000350         ORGANIZATION IS RELATIVE                                         
000360         ACCESS MODE IS DYNAMIC                                           
000370         RELATIVE KEY IS WS-REL-DETALLE.                                  
000380     SELECT F-FACTURA ASSIGN TO IMPRESOR                                  
000390         ORGANIZATION IS LINE SEQUENTIAL.                                 
000400 DATA DIVISION.                                                           
000410 FILE SECTION.                                                            
000420 FD  F-VENTA                                                              
000430     LABEL RECORD IS STANDARD                                             
000440     VALUE OF FILE-ID "VENTA.DAT".                                        
000450 COPY APRVENT.                                                            
000460 FD  F-DETALLE                                                            
000470     LABEL RECORD IS STANDARD                                             
000480     VALUE OF FILE-ID "DETALLE.DAT".                                      
000490 COPY APRDETV.                                                            
000500 FD  F-FACTURA                                                            
000510     LABEL RECORD IS STANDARD                                             
000520     VALUE OF FILE-ID "FACTURA.IMP".                                      
000530 01  LINEA-FACTURA                  PIC X(132).                           
000540 WORKING-STORAGE SECTION.                                                 
000550*----------------------------------------------------------------*        
000560*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000570*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000580*----------------------------------------------------------------*        
000590 01  WS-FECHA-HOY.                                                        
000600     02  WS-FH-ANO                   PIC 9(04).                           
000610     02  WS-FH-MES                   PIC 9(02).                           
000620     02  WS-FH-DIA                   PIC 9(02).                           
000630 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000640     02  WS-FH-NUM                   PIC 9(08).                           
000650 01  WS-HORA-HOY.                                                         
000660     02  WS-HH-HOR                   PIC 9(02).                           
000670     02  WS-HH-MIN                   PIC 9(02).                           
000680     02  WS-HH-SEG                   PIC 9(02).                           
000690 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000700     02  WS-HH-NUM                   PIC 9(06).                           
000710 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000720 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000730     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000740 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000750 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000760 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000770     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000780*----------------------------------------------------------------*        
000790*  CLAVES RELATIVAS Y CAMPOS DE TRABAJO DEL REPORTE DE FACTURA.  *        
000800*----------------------------------------------------------------*        
000810 77  WS-REL-VENTA                  PIC 9(09) COMP.                        
000820 77  WS-REL-DETALLE                PIC 9(09) COMP.                        
000830 77  WS-ID-VENTA-PEDIDA            PIC 9(09).                             
000840 77  WS-ENCONTRADA                 PIC X(01) VALUE "N".                   
000850     88  WS-VENTA-ENCONTRADA       VALUE "S".                             
000860 01  WS-LINEA-SEPARADORA           PIC X(80) VALUE ALL "-".               
000870*----------------------------------------------------------------*        
000880*  LINEAS DE IMPRESION DE LA FACTURA, UNA POR CADA SECCION DEL   *        
000890*  REPORTE (ENCABEZADO, DETALLE, TOTAL Y PIE).  SE ARMAN EN      *        
000900*  ESTAS AREAS Y LUEGO SE MUEVEN A LINEA-FACTURA PARA EL WRITE.  *        
000910*----------------------------------------------------------------*        
000920 01  L1-TITULO.                                                           
000930     02  FILLER                    PIC X(50) VALUE SPACES.                
000940     02  FILLER                    PIC X(17)                              
000950         VALUE "FACTURA DE VENTA".                                        
000960     02  FILLER                    PIC X(65) VALUE SPACES.                
000970 01  L2-ENCABEZADO.                                                       
000980     02  FILLER                    PIC X(01) VALUE SPACES.                
000990     02  FILLER                    PIC X(11) VALUE "FACTURA N.:".         
001000     02  L2-ID-VENTA               PIC Z(8)9.                             
001010     02  FILLER                    PIC X(04) VALUE SPACES.                
001020     02  FILLER                    PIC X(10) VALUE "CLIENTE :".           
001030     02  L2-ID-CLIENTE             PIC Z(8)9.                             
001040     02  FILLER                    PIC X(88) VALUE SPACES.                
001050 01  L3-ENCABEZADO.                                                       
001060     02  FILLER                    PIC X(01) VALUE SPACES.                
001070     02  FILLER                    PIC X(11) VALUE "EMPLEADO  :".         
001080     02  L3-ID-EMPLEADO            PIC Z(8)9.                             
001090     02  FILLER                    PIC X(04) VALUE SPACES.                
001100     02  FILLER                    PIC X(10) VALUE "FECHA   :".           
001110     02  L3-FECHA                  PIC X(10).                             
001120     02  FILLER                    PIC X(01) VALUE SPACES.                
001130     02  L3-HORA                   PIC X(05).                             
001140     02  FILLER                    PIC X(03) VALUE SPACES.                
001150     02  FILLER                    PIC X(05) VALUE "PAGO:".               
001160     02  L3-METODO-PAGO            PIC X(15).                             
001170     02  FILLER                    PIC X(58) VALUE SPACES.                
001180 01  L4-LINEA-VACIA                PIC X(132) VALUE SPACES.               
001190 01  L5-CABECERA-TABLA.                                                   
001200     02  FILLER                    PIC X(03) VALUE SPACES.                
001210     02  FILLER                    PIC X(09) VALUE "PRODUCTO".            
001220     02  FILLER                    PIC X(05) VALUE SPACES.                
001230     02  FILLER                    PIC X(08) VALUE "CANTID.".             
001240     02  FILLER                    PIC X(05) VALUE SPACES.                
001250     02  FILLER                    PIC X(14) VALUE "PRECIO UNIT.".        
001260     02  FILLER                    PIC X(05) VALUE SPACES.                
001270     02  FILLER                    PIC X(09) VALUE "SUBTOTAL".            
001280     02  FILLER                    PIC X(05) VALUE SPACES.                
001290     02  FILLER                    PIC X(07) VALUE "DETALLE".             
001300     02  FILLER                    PIC X(62) VALUE SPACES.                
001310 01  L6-LINEA-DETALLE.                                                    
001320     02  FILLER                    PIC X(02) VALUE SPACES.                
001330     02  L6-ID-PRODUCTO            PIC ZZZZZZZZ9.                         
001340     02  FILLER                    PIC X(03) VALUE SPACES.                
001350     02  L6-CANTIDAD               PIC ZZZZZ9.                            
001360     02  FILLER                    PIC X(05) VALUE SPACES.                
001370     02  FILLER                    PIC X(01) VALUE "$".                   
001380     02  L6-PRECIO-UNITARIO        PIC ZZZ,ZZZ,ZZ9.99.                    
001390     02  FILLER                    PIC X(02) VALUE SPACES.                
001400     02  FILLER                    PIC X(01) VALUE "$".                   
001410     02  L6-SUBTOTAL               PIC ZZZ,ZZZ,ZZ9.99.                    
001420     02  FILLER                    PIC X(04) VALUE SPACES.                
001430     02  L6-ID-DETALLE             PIC ZZZZZZZZ9.                         
001440     02  FILLER                    PIC X(62) VALUE SPACES.                
001450 01  L7-LINEA-TOTAL.                                                      
001460     02  FILLER                    PIC X(80) VALUE SPACES.                
001470     02  FILLER                    PIC X(07) VALUE "TOTAL:".              
001480     02  FILLER                    PIC X(01) VALUE "$".                   
001490     02  L7-TOTAL                  PIC ZZZ,ZZZ,ZZ9.99.                    
001500     02  FILLER                    PIC X(30) VALUE SPACES.                
001510 01  L8-PIE.                                                              
001520     02  FILLER                    PIC X(48) VALUE SPACES.                
001530     02  FILLER                    PIC X(22)                              
001540         VALUE "Gracias por su compra".                                   
001550     02  FILLER                    PIC X(62) VALUE SPACES.                
001560 01  PANTALLA-PRINCIPAL                                                   
001570     BACKGROUND IS BLUE FOREGROUND IS WHITE.                              
001580     02  PANT-REFRESCO                                                    
001590         BLANK SCREEN                                                     
001600         REVERSE-VIDEO                                                    
001610         LINE 2 COL 25 VALUE "APROAFA - FACTURA DE VENTA".                
001620 01  PANTALLA-CLAVE-VENTA.                                                
001630     02  FILLER LINE 8 COL 1 VALUE "ID DE LA VENTA A IMPRIMIR :".         
001640 01  DATOS-CLAVE-VENTA.                                                   
001650     02  FILLER LINE 8 COL 30                                             
001660         PIC IS 9(09) USING WS-ID-VENTA-PEDIDA REQUIRED AUTO.             
001670 LINKAGE SECTION.                                                         
001680*----------------------------------------------------------------*        
001690*  AREA DE FECHA/HORA QUE RECIBE DE APRMENU AL SER LLAMADO.      *        
001700*----------------------------------------------------------------*        
001710 01  WS-FECHA-SISTEMA.                                                    
001720     02  FS-ANO                      PIC 9(04).                           
001730     02  FS-MES                      PIC 9(02).                           
001740     02  FS-DIA                      PIC 9(02).                           
001750     02  FS-HORA                     PIC 9(02).                           
001760     02  FS-MIN                      PIC 9(02).                           
001770     02  FS-SEG                      PIC 9(02).                           
001780 PROCEDURE DIVISION USING WS-FECHA-SISTEMA.                               
001790 INICIO.                                                                  
001800     MOVE FS-ANO TO WS-FH-ANO.                                            
001810     MOVE FS-MES TO WS-FH-MES.                                            
001820     MOVE FS-DIA TO WS-FH-DIA.                                            
001830     MOVE FS-HORA TO WS-HH-HOR.                                           
001840     MOVE FS-MIN  TO WS-HH-MIN.                                           
001850     MOVE FS-SEG  TO WS-HH-SEG.                                           
001860     DISPLAY PANTALLA-PRINCIPAL.                                          
001870     DISPLAY PANTALLA-CLAVE-VENTA.                                        
001880     ACCEPT  DATOS-CLAVE-VENTA.                                           
001890     OPEN INPUT F-VENTA.                                                  
001900     OPEN INPUT F-DETALLE.                                                
001910     OPEN OUTPUT F-FACTURA.                                               
001920     PERFORM 2000-BUSCAR-VENTA THRU 2000-BUSCAR-VENTA-EXIT.               
001930     IF NOT WS-VENTA-ENCONTRADA                                           
001940        GO TO MENSAJE-1                                                   
001950     END-IF.                                                              
001960     PERFORM 2100-IMPRIMIR-ENCABEZADO                                     
001970        THRU 2100-IMPRIMIR-ENCABEZADO-EXIT.                               
001980     PERFORM 2200-IMPRIMIR-DETALLE                                        
001990        THRU 2200-IMPRIMIR-DETALLE-EXIT.                                  
002000     PERFORM 2300-IMPRIMIR-TOTAL THRU 2300-IMPRIMIR-TOTAL-EXIT.           
002010     PERFORM 2400-IMPRIMIR-PIE THRU 2400-IMPRIMIR-PIE-EXIT.               
002020     GO TO VOLVER.                                                        
002030*----------------------------------------------------------------*        
002040*  2000-BUSCAR-VENTA THRU -EXIT                                  *        
002050*  LEE EL ENCABEZADO DE LA VENTA POR SU CLAVE RELATIVA.          *        
002060*----------------------------------------------------------------*        
002070 2000-BUSCAR-VENTA.                                                       
002080     MOVE WS-ID-VENTA-PEDIDA TO WS-REL-VENTA.                             
002090     READ F-VENTA                                                         
002100         INVALID KEY MOVE "N" TO WS-ENCONTRADA                            
002110         NOT INVALID KEY MOVE "S" TO WS-ENCONTRADA                        
002120     END-READ.                                                            
002130 2000-BUSCAR-VENTA-EXIT.                                                  
002140     EXIT.                                                                
002150*----------------------------------------------------------------*        
002160*  2100-IMPRIMIR-ENCABEZADO THRU -EXIT                           *        
002170*  ARMA Y ESCRIBE EL TITULO Y EL BLOQUE DE DATOS DE LA VENTA.    *        
002180*----------------------------------------------------------------*        
002190 2100-IMPRIMIR-ENCABEZADO.                                                
002200     MOVE L1-TITULO TO LINEA-FACTURA.                                     
002210     WRITE LINEA-FACTURA.                                                 
002220     MOVE L4-LINEA-VACIA TO LINEA-FACTURA.                                
002230     WRITE LINEA-FACTURA.                                                 
002240     MOVE ID-VENTA OF REG-VENTA    TO L2-ID-VENTA.                        
002250     MOVE ID-CLIENTE               TO L2-ID-CLIENTE.                      
002260     MOVE L2-ENCABEZADO TO LINEA-FACTURA.                                 
002270     WRITE LINEA-FACTURA.                                                 
002280     MOVE ID-EMPLEADO              TO L3-ID-EMPLEADO.                     
002290     MOVE FECHA-VENTA-F            TO WS-FECHA-HOY-R.                     
002300     STRING WS-FH-ANO "-" WS-FH-MES "-" WS-FH-DIA                         
002310         DELIMITED BY SIZE INTO L3-FECHA.                                 
002320     MOVE FECHA-VENTA-H            TO WS-HORA-HOY-R.                      
002330     STRING WS-HH-HOR ":" WS-HH-MIN                                       
002340         DELIMITED BY SIZE INTO L3-HORA.                                  
002350     MOVE METODO-PAGO               TO L3-METODO-PAGO.                    
002360     MOVE L3-ENCABEZADO TO LINEA-FACTURA.                                 
002370     WRITE LINEA-FACTURA.                                                 
002380     MOVE L4-LINEA-VACIA TO LINEA-FACTURA.                                
002390     WRITE LINEA-FACTURA.                                                 
002400     MOVE L5-CABECERA-TABLA TO LINEA-FACTURA.                             
002410     WRITE LINEA-FACTURA.                                                 
002420 2100-IMPRIMIR-ENCABEZADO-EXIT.                                           
002430     EXIT.                                                                
002440*----------------------------------------------------------------*        
002450*  2200-IMPRIMIR-DETALLE THRU -EXIT                              *        
002460*  RECORRE EL ARCHIVO DE LINEAS IMPRIMIENDO LAS QUE PERTENECEN   *        
002470*  A LA VENTA SOLICITADA, EN EL ORDEN EN QUE FUERON GRABADAS.    *        
002480*----------------------------------------------------------------*        
002490 2200-IMPRIMIR-DETALLE.                                                   
002500     MOVE 1 TO WS-REL-DETALLE.                                            
002510 2200-LEER-DETALLE.                                                       
002520     READ F-DETALLE NEXT RECORD                                           
002530         AT END GO TO 2200-IMPRIMIR-DETALLE-EXIT.                         
002540     IF ID-VENTA OF REG-DETALLE = ID-VENTA OF REG-VENTA                   
002550        MOVE ID-PRODUCTO        TO L6-ID-PRODUCTO                         
002560        MOVE CANTIDAD           TO L6-CANTIDAD                            
002570        MOVE PRECIO-UNITARIO    TO L6-PRECIO-UNITARIO                     
002580        MOVE SUBTOTAL           TO L6-SUBTOTAL                            
002590        MOVE ID-DETALLE         TO L6-ID-DETALLE                          
002600        MOVE L6-LINEA-DETALLE   TO LINEA-FACTURA                          
002610        WRITE LINEA-FACTURA                                               
002620     END-IF.                                                              
002630     GO TO 2200-LEER-DETALLE.                                             
002640 2200-IMPRIMIR-DETALLE-EXIT.                                              
002650     EXIT.                                                                
002660*----------------------------------------------------------------*        
002670*  2300-IMPRIMIR-TOTAL THRU -EXIT                                *        
002680*  IMPRIME LA LINEA DE TOTAL DE LA FACTURA.                      *        
002690*----------------------------------------------------------------*        
002700 2300-IMPRIMIR-TOTAL.                                                     
002710     MOVE L4-LINEA-VACIA TO LINEA-FACTURA.                                
002720     WRITE LINEA-FACTURA.                                                 
002730     MOVE TOTAL OF REG-VENTA TO L7-TOTAL.                                 
002740     MOVE L7-LINEA-TOTAL TO LINEA-FACTURA.                                
002750     WRITE LINEA-FACTURA.                                                 
002760 2300-IMPRIMIR-TOTAL-EXIT.                                                
002770     EXIT.                                                                
002780*----------------------------------------------------------------*        
002790*  2400-IMPRIMIR-PIE THRU -EXIT                                  *        
002800*  IMPRIME EL PIE DE AGRADECIMIENTO AL CLIENTE.                  *        
002810*----------------------------------------------------------------*        
002820 2400-IMPRIMIR-PIE.                                                       
002830     MOVE L4-LINEA-VACIA TO LINEA-FACTURA.                                
002840     WRITE LINEA-FACTURA.                                                 
002850     MOVE L8-PIE TO LINEA-FACTURA.                                        
002860     WRITE LINEA-FACTURA.                                                 
002870 2400-IMPRIMIR-PIE-EXIT.                                                  
002880     EXIT.                                                                
002890 VOLVER.                                                                  
002900     CLOSE F-VENTA.                                                       
002910     CLOSE F-DETALLE.                                                     
002920     CLOSE F-FACTURA.                                                     
002930     GOBACK.                                                              
002940 MENSAJES.                                                                
002950 MENSAJE-1.                                                               
002960     DISPLAY " " LINE 1 ERASE.                                            
002970     DISPLAY "LA VENTA NO EXISTE" LINE 4 COL 1.                           
002980     CLOSE F-VENTA.                                                       
002990     CLOSE F-DETALLE.                                                     
003000     CLOSE F-FACTURA.                                                     
003010     GOBACK.                                                              
