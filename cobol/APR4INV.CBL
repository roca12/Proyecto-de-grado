000010******************************************************************        
000020*                                                                *        
000030*  PROGRAMA  :  APR4INV                                          *        
000040*  PROPOSITO :  SUBPROGRAMA DE APOYO QUE APLICA UN MOVIMIENTO    *        
000050*               (DELTA) AL SALDO DE INVENTARIO DE UN PRODUCTO.   *        
000060*               LO LLAMAN LOS PROGRAMAS DE POSTEO QUE AFECTAN    *        
000070*               STOCK (POR AHORA, SOLO LA COSECHA DE PRODUCCION).*        
000080*                                                                *        
000090******************************************************************        
000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    APR4INV.                                                  
000120 AUTHOR.        L. FUENTES M.                                             
000130 INSTALLATION.  COOPERATIVA APROAFA - DEPTO DE SISTEMAS.                  
000140 DATE-WRITTEN.  1990-03-20.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - COOPERATIVA APROAFA.                        
000170******************************************************************        
000180*  BITACORA DE CAMBIOS                                           *        
000190*  FECHA       PROGRAMADOR       TICKET   DESCRIPCION          *          
000200*----------------------------------------------------------------*        
000210*  1990-03-20 L. FUENTES M.     AP-0023  VERSION INICIAL COMO SUB*        
000220*  1998-11-30 R. PINTO S.       AP-0103  VENTANA DE ANO A 4 DIGIT*        
000230*  2001-04-20 M. SOTO V.        AP-0124  LO LLAMA APR4OP5 AL COSE*        
000240******************************************************************        
000250 ENVIRONMENT DIVISION.                                                    
000260 CONFIGURATION SECTION.                                                   
000270 SPECIAL-NAMES.                                                           
000280     C01 IS TOP-OF-FORM.                                                  
000290 INPUT-OUTPUT SECTION.                                                    
000300 FILE-CONTROL.                                                            
000310     SELECT F-INVENTARIO ASSIGN TO DISK                                   
000320         ORGANIZATION IS RELATIVE                                         
000330         ACCESS MODE IS DYNAMIC                                           
000340         RELATIVE KEY IS WS-REL-INVENTARIO.                               
000350 DATA DIVISION.                                                           
000360 FILE SECTION.                                                            
000370 FD  F-INVENTARIO                                                         
000380     LABEL RECORD IS STANDARD                                             
000390     VALUE OF FILE-ID "INVENTAR.DAT".                                     
000400 COPY APRINVP.                                                            
000410 WORKING-STORAGE SECTION.                                                 
000420*----------------------------------------------------------------*        
000430*  AREA DE TRABAJO ESTANDAR DEL DEPTO DE SISTEMAS - FECHA, HORA  *        
000440*  Y CONTADORES DE USO COMUN A TODOS LOS PROGRAMAS DE POSTEO.    *        
000450*----------------------------------------------------------------*        
000460 01  WS-FECHA-HOY.                                                        
000470     02  WS-FH-ANO                   PIC 9(04).                           
000480     02  WS-FH-MES                   PIC 9(02).                           
000490     02  WS-FH-DIA                   PIC 9(02).                           
000500 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
000510     02  WS-FH-NUM                   PIC 9(08).                           
000520 01  WS-HORA-HOY.                                                         
000530     02  WS-HH-HOR                   PIC 9(02).                           
000540     02  WS-HH-MIN                   PIC 9(02).                           
000550     02  WS-HH-SEG                   PIC 9(02).                           
000560 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
000570     02  WS-HH-NUM                   PIC 9(06).                           
000580 01  WS-CLAVE-NUEVA                  PIC 9(09).                           
000590 01  WS-CLAVE-NUEVA-R REDEFINES WS-CLAVE-NUEVA.                           
000600     02  WS-CLAVE-NUEVA-X            PIC X(09).                           
000610 77  WS-CONTADOR-REG                 PIC 9(09) COMP.                      
000620 77  WS-SUBINDICE                    PIC 9(04) COMP.                      
000630 77  WS-FIN-ARCHIVO                  PIC X(01) VALUE "N".                 
000640     88  WS-ES-FIN-ARCHIVO           VALUE "S".                           
000650*----------------------------------------------------------------*        
000660*  CLAVE RELATIVA DE ACCESO AL ARCHIVO DE INVENTARIO. LA TABLA   *        
000670*  GUARDA UNA FILA POR PRODUCTO, ASI QUE LA CLAVE RELATIVA ES    *        
000680*  EL PROPIO ID-PRODUCTO (VER APR4OP1, PARRAFO SEMBRAR-INV).     *        
000690*----------------------------------------------------------------*        
000700 77  WS-REL-INVENTARIO               PIC 9(09) COMP.                      
000710 LINKAGE SECTION.                                                         
000720 01  LK-ID-PRODUCTO                  PIC 9(09).                           
000730 01  LK-DELTA                        PIC S9(8)V9(2).                      
000740 01  LK-FECHA-SISTEMA.                                                    
000750     02  LK-FS-ANO                   PIC 9(04).                           
000760     02  LK-FS-MES                   PIC 9(02).                           
000770     02  LK-FS-DIA                   PIC 9(02).                           
000780     02  LK-FS-HORA                  PIC 9(02).                           
000790     02  LK-FS-MIN                   PIC 9(02).                           
000800     02  LK-FS-SEG                   PIC 9(02).                           
000810 01  LK-RESULTADO                    PIC X(01).                           
000820     88  LK-RESULTADO-OK             VALUE "S".                           
000830     88  LK-RESULTADO-ERROR          VALUE "N".                           
000840 PROCEDURE DIVISION USING LK-ID-PRODUCTO LK-DELTA                         
000850     LK-FECHA-SISTEMA LK-RESULTADO.                                       
000860 INICIO.                                                                  
000870     MOVE LK-FS-ANO TO WS-FH-ANO.                                         
000880     MOVE LK-FS-MES TO WS-FH-MES.                                         
000890     MOVE LK-FS-DIA TO WS-FH-DIA.                                         
000900     MOVE LK-FS-HORA TO WS-HH-HOR.                                        
000910     MOVE LK-FS-MIN  TO WS-HH-MIN.                                        
000920     MOVE LK-FS-SEG  TO WS-HH-SEG.                                        
000930     SET LK-RESULTADO-OK TO TRUE.                                         
000940     OPEN I-O F-INVENTARIO.                                               
000950     PERFORM 1000-APLICAR-DELTA THRU 1000-APLICAR-DELTA-EXIT.             
000960     CLOSE F-INVENTARIO.                                                  
000970     GOBACK.                                                              
000980*----------------------------------------------------------------*        
000990*  1000-APLICAR-DELTA THRU 1000-APLICAR-DELTA-EXIT               *        
001000*  LEE EL SALDO VIGENTE, LE SUMA EL DELTA RECIBIDO Y REGRABA,    *        
001010*  DEJANDO AL DIA LA FECHA DE ACTUALIZACION. SI NO EXISTE SALDO  *        
001020*  PARA EL PRODUCTO, AVISA CON RESULTADO "N" Y NO GRABA NADA.    *        
001030*----------------------------------------------------------------*        
001040 1000-APLICAR-DELTA.                                                      
001050     MOVE LK-ID-PRODUCTO TO WS-REL-INVENTARIO.                            
001060     READ F-INVENTARIO                                                    
001070         INVALID KEY                                                      
001080             SET LK-RESULTADO-ERROR TO TRUE                               
001090             GO TO 1000-APLICAR-DELTA-EXIT                                
001100     END-READ.                                                            
001110     ADD LK-DELTA TO CANTIDAD OF REG-INVENTARIO.                          
001120     MOVE WS-FH-NUM TO FECHA-ACTUALIZACION-F.                             
001130     MOVE WS-HH-NUM TO FECHA-ACTUALIZACION-H.                             
001140     REWRITE REG-INVENTARIO                                               
001150         INVALID KEY                                                      
001160             SET LK-RESULTADO-ERROR TO TRUE                               
001170     END-REWRITE.                                                         
001180 1000-APLICAR-DELTA-EXIT.                                                 
001190     EXIT.                                                                
